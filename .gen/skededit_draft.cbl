       IDENTIFICATION DIVISION.
       PROGRAM-ID.  SKEDEDIT.
       AUTHOR. R OKONKWO.
       INSTALLATION. COBOL DEV CENTER.
       DATE-WRITTEN. 05/06/1991.
       DATE-COMPILED. 05/06/1991.
       SECURITY. NON-CONFIDENTIAL.
      ***************************************************************
      *  SKEDEDIT LOADS THE WEEKLY NFL SCHEDULE FILE, EDITS EACH
      *  SCHEDULE RECORD AGAINST THE LEAGUE TEAM TABLE, POSTS FINAL
      *  SCORES FROM THE RESULTS FILE ONTO THE MATCHING SCHEDULED
      *  GAME, THEN RUNS THE SEASON GAME COUNT AND DUPLICATE-GAME
      *  CHECKS.  OUTPUT IS THE GAMEWORK FILE (ONE ROW PER GAME, FED
      *  TO STANDRPT) AND THE VALIDRPT LISTING OF WARNINGS, EDIT
      *  REJECTS AND RUN TOTALS.
      *
      *  MAINTENANCE LOG
      *   05/06/1991  R OKONKWO   ORIGINAL PROGRAM.  LOADS SCHEDULE,
      *                            POSTS RESULTS, NO DUP CHECK YET.
      *   02/11/1993  R OKONKWO   ADDED DUPLICATE-GAME DETECTION
      *                            PER REQ# SKD-93-07 (LEAGUE OFFICE
      *                            FOUND TWO WEEK 4 GAMES LOADED
      *                            TWICE LAST SEASON).
      *   09/02/1995  R OKONKWO   CAROLINA/JACKSONVILLE EXPANSION -
      *                            NO PROGRAM CHANGE NEEDED, TEAM
      *                            TABLE CARRIES THE NEW CLUBS.
      *   04/22/1998  T BRISCOE   Y2K REVIEW STARTED PER MEMO 98-11 -
      *                            SCHEDULE DATE FIELD IS ALREADY A
      *                            4-DIGIT-YEAR STRING, NO CHANGE.
      *   03/09/1999  T BRISCOE   Y2K SIGN-OFF.  RUN-DATE CENTURY
      *                            WINDOWING ADDED FOR THE VALIDATION
      *                            REPORT HEADER DATE.  REQ# Y2K-231.
      *   11/30/2002  T BRISCOE   HOUSTON EXPANSION TEAM - RAISED
      *                            REGULAR SEASON GAME COUNT CHECK
      *                            FROM 224 TO 272.
      *   06/14/2005  T BRISCOE   ADDED HISTORICAL FRANCHISE NAME
      *                            LOOKUP DEMO SECTION, REQ# SKD-05-19.
      *   01/18/2010  L FARR      COMBINED SEPARATE ERROR FILE AND
      *                            WARNING FILE INTO ONE VALIDRPT
      *                            LISTING PER DEPT STANDARD 09-4.
      *   08/03/2016  L FARR      ADDED PER-TEAM GAME COUNT CHECK,
      *                            REQ# SKD-16-02.
      *   09/21/2020  L FARR      WILD CARD FORMAT CHANGED LEAGUE-
      *                            WIDE - NO CHANGE HERE, SEE STANDRPT.
      *   02/15/2021  L FARR      SCHEDULE EXPANDED TO 18 WEEKS / 17
      *                            GAMES PER CLUB, REQ# SKD-21-03.
      *                            RAISED GAME COUNT CHECK TO 272.
      *   02/02/2023  L FARR      PICKED UP WASHINGTON COMMANDERS
      *                            NAME VIA THE HIST-NAME TABLE.
      *   02/09/2026  M OYELARAN  ZERO-GAME SCHEDULE LOADS NOW ABORT
      *                            THE RUN INSTEAD OF WRITING AN
      *                            EMPTY GAMEWORK FILE.  ALSO FIXED
      *                            THE HIST-NAME LOOKUP DEMO SO A
      *                            TEAM ID NOT ON THE LEAGUE TABLE
      *                            REPORTS "UNKNOWN TEAM" INSTEAD OF
      *                            THE NO-HISTORY-ROW MESSAGE, AND A
      *                            TEAM ON THE TABLE WITH NO YEAR-
      *                            RANGE MATCH NOW FALLS BACK TO ITS
      *                            CURRENT NAME.  REQ# SKD-26-04.
      *   03/02/2026  M OYELARAN  TIE GAMES NOW LEAVE GT-WINNER
      *                            BLANK INSTEAD OF STORING THE
      *                            LITERAL 'TIE' - FIELD IS SUPPOSED
      *                            TO BE SPACES ON A TIE OR AN
      *                            UNPLAYED GAME.  REJECTED SCHEDULE
      *                            RECORDS ON VALIDRPT NOW CARRY THE
      *                            RECORD NUMBER SO THE SCHEDULING
      *                            CLERK CAN FIND THE BAD ROW IN THE
      *                            INPUT FILE.  VALIDATION TOTALS NOW
      *                            ALWAYS PRINT THE REGULAR SEASON
      *                            GAME COUNT AND AN OVERALL VALID/
      *                            NOT VALID LINE, EVEN ON A CLEAN
      *                            RUN.  REQ# SKD-26-05.
      ***************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SCHEDIN
               ASSIGN TO SCHEDIN
               FILE STATUS IS SI-STAT.

           SELECT RESLTIN
               ASSIGN TO RESLTIN
               FILE STATUS IS RI-STAT.

           SELECT GAMEWORK
               ASSIGN TO GAMEWORK
               FILE STATUS IS GW-STAT.

           SELECT VALIDRPT
               ASSIGN TO VALIDRPT
               FILE STATUS IS VR-STAT.

       DATA DIVISION.
       FILE SECTION.
       FD  SCHEDIN
           LABEL RECORDS ARE STANDARD.
       01  SCHEDIN-REC.
           05  SI-WEEK                 PIC X(02).
           05  SI-HOME-TEAM            PIC X(03).
           05  SI-AWAY-TEAM            PIC X(03).
           05  SI-DATE                 PIC X(10).
           05  SI-TIME                 PIC X(05).

       FD  RESLTIN
           LABEL RECORDS ARE STANDARD.
       01  RESLTIN-REC.
           05  RI-WEEK                 PIC X(02).
           05  RI-HOME-TEAM            PIC X(03).
           05  RI-AWAY-TEAM            PIC X(03).
           05  RI-HOME-SCORE           PIC X(03).
           05  RI-AWAY-SCORE           PIC X(03).

       FD  GAMEWORK
           LABEL RECORDS ARE STANDARD.
           COPY GAMEWORK.

       FD  VALIDRPT
           LABEL RECORDS ARE STANDARD.
       01  VALIDRPT-REC                PIC X(80).

       WORKING-STORAGE SECTION.
           COPY LEAGTEAM.
           COPY GAMETBL.

       01  WS-FILE-STATUS-CODES.
           05  SI-STAT                 PIC X(02).
               88  SI-EOF                      VALUE '10'.
           05  RI-STAT                 PIC X(02).
               88  RI-EOF                      VALUE '10'.
           05  GW-STAT                 PIC X(02).
           05  VR-STAT                 PIC X(02).

       01  WS-PROGRAM-SWITCHES.
           05  WS-SCHEDIN-EOF-SW       PIC X(01) VALUE 'N'.
               88  SCHEDIN-AT-EOF              VALUE 'Y'.
           05  WS-RESLTIN-EOF-SW       PIC X(01) VALUE 'N'.
               88  RESLTIN-AT-EOF              VALUE 'Y'.
           05  WS-TEAM-FOUND-SW        PIC X(01) VALUE 'N'.
               88  WS-TEAM-FOUND               VALUE 'Y'.
           05  WS-GAME-FOUND-SW        PIC X(01) VALUE 'N'.
               88  WS-GAME-FOUND               VALUE 'Y'.
           05  WS-REC-VALID-SW         PIC X(01) VALUE 'Y'.
               88  WS-REC-VALID                VALUE 'Y'.
               88  WS-REC-INVALID              VALUE 'N'.
           05  WS-LEAGUE-TABLE-OK-SW   PIC X(01) VALUE 'Y'.
               88  WS-LEAGUE-TABLE-OK          VALUE 'Y'.
               88  WS-LEAGUE-TABLE-BAD         VALUE 'N'.
           05  WS-HN-FOUND-SW          PIC X(01) VALUE 'N'.
               88  WS-HN-HIST-MATCH            VALUE 'Y'.
               88  WS-HN-CANONICAL             VALUE 'C'.
               88  WS-HN-UNKNOWN               VALUE 'N'.

       01  WS-COUNTERS-AND-ACCUMULATORS.
           05  WS-SCHED-RECS-READ      PIC S9(05) COMP VALUE ZERO.
           05  WS-SCHED-RECS-LOADED    PIC S9(05) COMP VALUE ZERO.
           05  WS-SCHED-RECS-REJECTED  PIC S9(05) COMP VALUE ZERO.
           05  WS-RESULT-RECS-READ     PIC S9(05) COMP VALUE ZERO.
           05  WS-RESULT-RECS-APPLIED  PIC S9(05) COMP VALUE ZERO.
           05  WS-RESULT-RECS-SKIPPED  PIC S9(05) COMP VALUE ZERO.
           05  WS-WARNING-COUNT        PIC S9(05) COMP VALUE ZERO.
           05  WS-REG-SEASON-GAMES     PIC S9(05) COMP VALUE ZERO.
           05  WS-DUP-COUNT            PIC S9(05) COMP VALUE ZERO.

      *    STANDALONE WORK SUBSCRIPTS AND LOOKUP SCALARS - NOT PART
      *    OF ANY RUN-TOTAL GROUP, SO THEY ARE CARRIED AS 77-LEVEL
      *    ITEMS PER DEPT STANDARD, SAME AS HOSPEDIT.
       77  WS-SUB-1                    PIC S9(05) COMP VALUE ZERO.
       77  WS-SUB-2                    PIC S9(05) COMP VALUE ZERO.
       77  WS-ISSUE-VALUE              PIC S9(05) COMP VALUE ZERO.
       77  WS-SRCH-TEAM-ID             PIC X(03).

       01  WS-EDIT-WORK-AREA.
           05  WS-EDIT-WEEK            PIC 9(02).
           05  WS-EDIT-HOME            PIC X(03).
           05  WS-EDIT-AWAY            PIC X(03).
           05  WS-EDIT-DATE            PIC X(10).
           05  WS-EDIT-TIME            PIC X(05).
           05  WS-EDIT-REASON          PIC X(55).
           05  WS-EDIT-REASON-HOLD     PIC X(55).
           05  WS-EDIT-RECNO-ED        PIC ZZZZ9.
           05  FILLER                  PIC X(02).

       01  WS-WEEK-DISPLAY-AREA.
           05  WS-WEEK-DISPLAY         PIC X(02).
       01  WS-WEEK-1-DIGIT REDEFINES WS-WEEK-DISPLAY-AREA.
           05  WS-WEEK-1-D1            PIC 9(01).
           05  FILLER                  PIC X(01).

       01  WS-DATE-PARSE-AREA.
           05  WS-DATE-RAW             PIC X(10).
       01  WS-DATE-PARTS REDEFINES WS-DATE-PARSE-AREA.
           05  WS-DP-YEAR              PIC X(04).
           05  WS-DP-DASH1             PIC X(01).
           05  WS-DP-MONTH             PIC X(02).
           05  WS-DP-DASH2             PIC X(01).
           05  WS-DP-DAY               PIC X(02).

       01  WS-RUN-DATE-AREA.
           05  WS-RUN-DATE-6.
               10  WS-RUN-YY           PIC 9(02).
               10  WS-RUN-MM           PIC 9(02).
               10  WS-RUN-DD           PIC 9(02).
       01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-AREA.
           05  WS-RUN-DATE-NUM         PIC 9(06).

       01  WS-RUN-DATE-DISPLAY.
           05  WS-RUN-CENTURY          PIC 9(02) VALUE ZERO.
           05  WS-RUN-YEAR-FULL        PIC 9(04) VALUE ZERO.
           05  WS-RUN-DATE-EDIT.
               10  WS-RDE-MM           PIC 9(02).
               10  FILLER              PIC X(01) VALUE '/'.
               10  WS-RDE-DD           PIC 9(02).
               10  FILLER              PIC X(01) VALUE '/'.
               10  WS-RDE-YYYY         PIC 9(04).

       01  WS-PER-TEAM-COUNT-TABLE.
           05  WS-PT-COUNT-ENTRY OCCURS 32 TIMES
                       INDEXED BY WS-PT-IDX.
               10  WS-PT-TEAM-ID       PIC X(03).
               10  WS-PT-GAME-COUNT    PIC 9(02) COMP-3.
               10  FILLER              PIC X(02).

       01  WS-HIST-DEMO-CONST-AREA.
           05  FILLER                  PIC X(09) VALUE 'WAS1990'.
           05  FILLER                  PIC X(09) VALUE 'WAS2020'.
           05  FILLER                  PIC X(09) VALUE 'WAS2023'.
           05  FILLER                  PIC X(09) VALUE 'ZZZ2020'.
       01  WS-HIST-DEMO-TABLE REDEFINES WS-HIST-DEMO-CONST-AREA.
           05  WS-HD-ENTRY OCCURS 4 TIMES
                       INDEXED BY WS-HD-IDX.
               10  WS-HD-TEAM-ID       PIC X(03).
               10  WS-HD-YEAR          PIC 9(04).
               10  FILLER              PIC X(02).

       01  WS-HIST-LOOKUP-WORK-AREA.
           05  WS-HN-LOOKUP-ID         PIC X(03).
           05  WS-HN-LOOKUP-YEAR       PIC 9(04).
           05  WS-HN-RESULT-NAME       PIC X(25).

       01  VR-HEADING-LINE-1.
           05  FILLER                  PIC X(28)
               VALUE 'NFL SCHEDULE VALIDATION LOG'.
           05  FILLER                  PIC X(10) VALUE SPACES.
           05  FILLER                  PIC X(09) VALUE 'RUN DATE '.
           05  VR-H1-DATE              PIC X(10).
           05  FILLER                  PIC X(23) VALUE SPACES.

       01  VR-HEADING-LINE-2           PIC X(80) VALUE ALL '-'.

       01  VR-DETAIL-LINE.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  VR-DETAIL-TEXT          PIC X(78).

       01  VR-TOTALS-LINE.
           05  VR-TOT-LABEL            PIC X(40).
           05  VR-TOT-VALUE            PIC ZZZZ9.
           05  FILLER                  PIC X(35) VALUE SPACES.

       01  VR-BLANK-LINE               PIC X(80) VALUE SPACES.

       PROCEDURE DIVISION.
      *---------------------------------------------------------
      *  MAINLINE - LOAD SCHEDULE, POST RESULTS, VALIDATE, LOOK
      *  UP HISTORICAL NAMES, WRITE THE GAME WORK FILE AND TOTALS.
      *---------------------------------------------------------
           PERFORM 100-INIT-RTN THRU 100-EXIT.
           IF WS-LEAGUE-TABLE-BAD
               PERFORM 890-ABORT-BAD-TABLE THRU 890-EXIT
           ELSE
               PERFORM 200-LOAD-SCHEDULE THRU 200-EXIT
               IF GT-GAME-COUNT = ZERO
                   PERFORM 895-ABORT-NO-GAMES THRU 895-EXIT
               ELSE
                   PERFORM 300-APPLY-RESULTS THRU 300-EXIT
                   PERFORM 400-VALIDATE-SCHEDULE THRU 400-EXIT
                   PERFORM 500-HISTORICAL-NAME-CHECK THRU 500-EXIT
                   PERFORM 600-WRITE-GAME-WORK-FILE THRU 600-EXIT
                   PERFORM 700-WRITE-VALIDATION-TOTALS THRU 700-EXIT
               END-IF
           END-IF.
           PERFORM 900-WRAP-UP THRU 900-EXIT.
           GOBACK.

       100-INIT-RTN.
           OPEN INPUT SCHEDIN
                INPUT RESLTIN
                OUTPUT GAMEWORK
                OUTPUT VALIDRPT.
           ACCEPT WS-RUN-DATE-6 FROM DATE.
           PERFORM 110-VERIFY-LEAGUE-TABLE THRU 110-EXIT.
           PERFORM 120-DETERMINE-CENTURY THRU 120-EXIT.
           PERFORM 130-WRITE-RPT-HEADERS THRU 130-EXIT.
       100-EXIT.
           EXIT.

      *    110-VERIFY-LEAGUE-TABLE PROVES THE LG-TEAM-CONST-AREA
      *    LITERALS STILL LINE UP WITH BOTH REDEFINITIONS BEFORE
      *    ANY GAME IS LOADED AGAINST THEM.
       110-VERIFY-LEAGUE-TABLE.
           MOVE 'Y' TO WS-LEAGUE-TABLE-OK-SW.
           IF LG-TEAM-ID(1) NOT = 'BUF'
              OR LG-TEAM-ID(32) NOT = 'ARI'
              OR LG-DT-TEAM-ID(1 1) NOT = 'BUF'
              OR LG-DT-TEAM-ID(8 4) NOT = 'ARI'
               MOVE 'N' TO WS-LEAGUE-TABLE-OK-SW
           END-IF.
       110-EXIT.
           EXIT.

      *    120-DETERMINE-CENTURY - Y2K WINDOWING PER REQ# Y2K-231.
      *    YEARS 00-49 ARE 20XX, YEARS 50-99 ARE 19XX.
       120-DETERMINE-CENTURY.
           IF WS-RUN-YY < 50
               MOVE 20 TO WS-RUN-CENTURY
           ELSE
               MOVE 19 TO WS-RUN-CENTURY
           END-IF.
           COMPUTE WS-RUN-YEAR-FULL = WS-RUN-CENTURY * 100
                                     + WS-RUN-YY.
           MOVE WS-RUN-MM   TO WS-RDE-MM.
           MOVE WS-RUN-DD   TO WS-RDE-DD.
           MOVE WS-RUN-YEAR-FULL TO WS-RDE-YYYY.
       120-EXIT.
           EXIT.

       130-WRITE-RPT-HEADERS.
           MOVE WS-RUN-DATE-EDIT TO VR-H1-DATE.
           WRITE VALIDRPT-REC FROM VR-HEADING-LINE-1.
           WRITE VALIDRPT-REC FROM VR-HEADING-LINE-2.
           WRITE VALIDRPT-REC FROM VR-BLANK-LINE.
       130-EXIT.
           EXIT.

      *---------------------------------------------------------
      *  SCHEDULE LOADER
      *---------------------------------------------------------
       200-LOAD-SCHEDULE.
           PERFORM 210-READ-SCHEDIN THRU 210-EXIT.
       200-LOAD-LOOP.
           IF SCHEDIN-AT-EOF
               GO TO 200-EXIT
           END-IF.
           PERFORM 220-EDIT-SCHED-RECORD THRU 220-EXIT.
           IF WS-REC-VALID
               PERFORM 230-BUILD-GAME-ENTRY THRU 230-EXIT
           END-IF.
           PERFORM 210-READ-SCHEDIN THRU 210-EXIT.
           GO TO 200-LOAD-LOOP.
       200-EXIT.
           EXIT.

       210-READ-SCHEDIN.
           READ SCHEDIN
               AT END
                   MOVE 'Y' TO WS-SCHEDIN-EOF-SW
               NOT AT END
                   ADD 1 TO WS-SCHED-RECS-READ
           END-READ.
       210-EXIT.
           EXIT.

       220-EDIT-SCHED-RECORD.
           MOVE 'Y' TO WS-REC-VALID-SW.
           MOVE SPACES TO WS-EDIT-REASON.
           IF SI-WEEK = SPACES OR SI-WEEK NOT NUMERIC
               MOVE 'N' TO WS-REC-VALID-SW
               MOVE 'WEEK MISSING OR NOT NUMERIC' TO WS-EDIT-REASON
               GO TO 220-LOG-AND-EXIT
           END-IF.
           MOVE SI-WEEK TO WS-EDIT-WEEK.
           IF WS-EDIT-WEEK < 1 OR WS-EDIT-WEEK > 22
               MOVE 'N' TO WS-REC-VALID-SW
               MOVE 'WEEK OUT OF RANGE 1-22' TO WS-EDIT-REASON
               GO TO 220-LOG-AND-EXIT
           END-IF.
           IF SI-HOME-TEAM = SPACES OR SI-AWAY-TEAM = SPACES
               MOVE 'N' TO WS-REC-VALID-SW
               MOVE 'HOME OR AWAY TEAM MISSING' TO WS-EDIT-REASON
               GO TO 220-LOG-AND-EXIT
           END-IF.
           MOVE SI-HOME-TEAM TO WS-EDIT-HOME.
           MOVE SI-AWAY-TEAM TO WS-EDIT-AWAY.
           INSPECT WS-EDIT-HOME CONVERTING
               'abcdefghijklmnopqrstuvwxyz'
               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           INSPECT WS-EDIT-AWAY CONVERTING
               'abcdefghijklmnopqrstuvwxyz'
               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           IF WS-EDIT-HOME = WS-EDIT-AWAY
               MOVE 'N' TO WS-REC-VALID-SW
               MOVE 'HOME TEAM SAME AS AWAY TEAM' TO WS-EDIT-REASON
               GO TO 220-LOG-AND-EXIT
           END-IF.
           MOVE WS-EDIT-HOME TO WS-SRCH-TEAM-ID.
           PERFORM 250-FIND-TEAM-BY-ID THRU 250-EXIT.
           IF NOT WS-TEAM-FOUND
               MOVE 'N' TO WS-REC-VALID-SW
               STRING 'HOME TEAM ' DELIMITED BY SIZE
                      WS-EDIT-HOME DELIMITED BY SIZE
                      ' NOT IN LEAGUE TABLE' DELIMITED BY SIZE
                   INTO WS-EDIT-REASON
               GO TO 220-LOG-AND-EXIT
           END-IF.
           MOVE WS-EDIT-AWAY TO WS-SRCH-TEAM-ID.
           PERFORM 250-FIND-TEAM-BY-ID THRU 250-EXIT.
           IF NOT WS-TEAM-FOUND
               MOVE 'N' TO WS-REC-VALID-SW
               STRING 'AWAY TEAM ' DELIMITED BY SIZE
                      WS-EDIT-AWAY DELIMITED BY SIZE
                      ' NOT IN LEAGUE TABLE' DELIMITED BY SIZE
                   INTO WS-EDIT-REASON
               GO TO 220-LOG-AND-EXIT
           END-IF.
           MOVE SI-DATE TO WS-EDIT-DATE.
           MOVE SI-TIME TO WS-EDIT-TIME.
           PERFORM 240-DEFAULT-SCHED-TIME THRU 240-EXIT.
           IF WS-EDIT-DATE NOT = SPACES
               PERFORM 245-CHECK-DATE-FORMAT THRU 245-EXIT
           END-IF.
           GO TO 220-EXIT.
      *   03/02/2026 M OYELARAN - REASON TEXT NOW PREFIXED WITH THE
      *   RECORD NUMBER OF THE REJECTED SCHEDULE ROW, REQ# SKD-26-05.
       220-LOG-AND-EXIT.
           ADD 1 TO WS-SCHED-RECS-REJECTED.
           MOVE WS-EDIT-REASON TO WS-EDIT-REASON-HOLD.
           MOVE WS-SCHED-RECS-READ TO WS-EDIT-RECNO-ED.
           STRING 'RECORD ' DELIMITED BY SIZE
                  WS-EDIT-RECNO-ED DELIMITED BY SIZE
                  ': ' DELIMITED BY SIZE
                  WS-EDIT-REASON-HOLD DELIMITED BY SIZE
               INTO WS-EDIT-REASON.
           PERFORM 800-LOG-ISSUE THRU 800-EXIT.
       220-EXIT.
           EXIT.

       230-BUILD-GAME-ENTRY.
           ADD 1 TO GT-GAME-COUNT.
           SET GT-GAME-IDX TO GT-GAME-COUNT.
           MOVE WS-EDIT-WEEK TO GT-GAME-WEEK(GT-GAME-IDX).
           MOVE WS-EDIT-HOME TO GT-HOME-TEAM(GT-GAME-IDX).
           MOVE WS-EDIT-AWAY TO GT-AWAY-TEAM(GT-GAME-IDX).
           MOVE 'N' TO GT-PLAYED-FLAG(GT-GAME-IDX).
           MOVE ZERO TO GT-HOME-SCORE(GT-GAME-IDX).
           MOVE ZERO TO GT-AWAY-SCORE(GT-GAME-IDX).
           MOVE SPACES TO GT-WINNER(GT-GAME-IDX).
           PERFORM 235-BUILD-WEEK-DISPLAY THRU 235-EXIT.
           STRING WS-EDIT-AWAY DELIMITED BY SPACE
                  '@' DELIMITED BY SIZE
                  WS-EDIT-HOME DELIMITED BY SPACE
                  '_W' DELIMITED BY SIZE
                  WS-WEEK-DISPLAY DELIMITED BY SPACE
               INTO GT-GAME-ID(GT-GAME-IDX).
           ADD 1 TO WS-SCHED-RECS-LOADED.
       230-EXIT.
           EXIT.

      *    235-BUILD-WEEK-DISPLAY LEFT-JUSTIFIES THE WEEK NUMBER
      *    WITH NO LEADING ZERO SO GAME-ID READS "...W1" NOT
      *    "...W01".
       235-BUILD-WEEK-DISPLAY.
           MOVE SPACES TO WS-WEEK-DISPLAY-AREA.
           IF WS-EDIT-WEEK < 10
               MOVE WS-EDIT-WEEK TO WS-WEEK-1-D1
           ELSE
               MOVE WS-EDIT-WEEK TO WS-WEEK-DISPLAY
           END-IF.
       235-EXIT.
           EXIT.

       240-DEFAULT-SCHED-TIME.
           IF WS-EDIT-DATE NOT = SPACES AND WS-EDIT-TIME = SPACES
               MOVE '13:00' TO WS-EDIT-TIME
           END-IF.
       240-EXIT.
           EXIT.

       245-CHECK-DATE-FORMAT.
           MOVE WS-EDIT-DATE TO WS-DATE-RAW.
           IF WS-DP-DASH1 NOT = '-' OR WS-DP-DASH2 NOT = '-'
              OR WS-DP-YEAR NOT NUMERIC
              OR WS-DP-MONTH NOT NUMERIC
              OR WS-DP-DAY NOT NUMERIC
               MOVE 'UNPARSEABLE SCHED DATE, GAME LOADED'
                   TO WS-EDIT-REASON
               PERFORM 800-LOG-ISSUE THRU 800-EXIT
           END-IF.
       245-EXIT.
           EXIT.

      *    250-FIND-TEAM-BY-ID SEARCHES THE FULLY-POPULATED 32 ROW
      *    LEAGUE TABLE - EVERY ROW HAS DATA SO A PLAIN SEARCH OVER
      *    ALL 32 IS SAFE.
       250-FIND-TEAM-BY-ID.
           MOVE 'N' TO WS-TEAM-FOUND-SW.
           SET LG-TEAM-IDX TO 1.
           SEARCH LG-TEAM-ENTRY
               AT END
                   MOVE 'N' TO WS-TEAM-FOUND-SW
               WHEN LG-TEAM-ID(LG-TEAM-IDX) = WS-SRCH-TEAM-ID
                   MOVE 'Y' TO WS-TEAM-FOUND-SW
           END-SEARCH.
       250-EXIT.
           EXIT.

      *---------------------------------------------------------
      *  RESULT APPLICATION
      *---------------------------------------------------------
       300-APPLY-RESULTS.
           PERFORM 310-READ-RESLTIN THRU 310-EXIT.
       300-APPLY-LOOP.
           IF RESLTIN-AT-EOF
               GO TO 300-EXIT
           END-IF.
           PERFORM 320-EDIT-RESULT-RECORD THRU 320-EXIT.
           IF WS-REC-VALID
               PERFORM 330-POST-RESULT THRU 330-EXIT
           END-IF.
           PERFORM 310-READ-RESLTIN THRU 310-EXIT.
           GO TO 300-APPLY-LOOP.
       300-EXIT.
           EXIT.

       310-READ-RESLTIN.
           READ RESLTIN
               AT END
                   MOVE 'Y' TO WS-RESLTIN-EOF-SW
               NOT AT END
                   ADD 1 TO WS-RESULT-RECS-READ
           END-READ.
       310-EXIT.
           EXIT.

       320-EDIT-RESULT-RECORD.
           MOVE 'Y' TO WS-REC-VALID-SW.
           MOVE SPACES TO WS-EDIT-REASON.
           IF RI-WEEK = SPACES OR RI-WEEK NOT NUMERIC
              OR RI-HOME-TEAM = SPACES OR RI-AWAY-TEAM = SPACES
              OR RI-HOME-SCORE NOT NUMERIC
              OR RI-AWAY-SCORE NOT NUMERIC
               MOVE 'N' TO WS-REC-VALID-SW
               MOVE 'RESULT RECORD INCOMPLETE OR NOT NUMERIC'
                   TO WS-EDIT-REASON
               PERFORM 800-LOG-ISSUE THRU 800-EXIT
               ADD 1 TO WS-RESULT-RECS-SKIPPED
               GO TO 320-EXIT
           END-IF.
           MOVE RI-WEEK TO WS-EDIT-WEEK.
           MOVE RI-HOME-TEAM TO WS-EDIT-HOME.
           MOVE RI-AWAY-TEAM TO WS-EDIT-AWAY.
           INSPECT WS-EDIT-HOME CONVERTING
               'abcdefghijklmnopqrstuvwxyz'
               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           INSPECT WS-EDIT-AWAY CONVERTING
               'abcdefghijklmnopqrstuvwxyz'
               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
       320-EXIT.
           EXIT.

      *    330-POST-RESULT WALKS THE LOADED PORTION OF THE GAME
      *    TABLE ONLY (UP TO GT-GAME-COUNT), NOT THE FULL 298-ROW
      *    OCCURS, SINCE ROWS PAST GT-GAME-COUNT ARE STILL BLANK.
       330-POST-RESULT.
           MOVE 'N' TO WS-GAME-FOUND-SW.
           SET GT-GAME-IDX TO 1.
       330-SEARCH-LOOP.
           IF GT-GAME-IDX > GT-GAME-COUNT
               GO TO 330-NOT-FOUND
           END-IF.
           IF GT-GAME-WEEK(GT-GAME-IDX) = WS-EDIT-WEEK
              AND GT-HOME-TEAM(GT-GAME-IDX) = WS-EDIT-HOME
              AND GT-AWAY-TEAM(GT-GAME-IDX) = WS-EDIT-AWAY
               MOVE 'Y' TO WS-GAME-FOUND-SW
               GO TO 330-POST-SCORE
           END-IF.
           SET GT-GAME-IDX UP BY 1.
           GO TO 330-SEARCH-LOOP.
       330-POST-SCORE.
           MOVE RI-HOME-SCORE TO GT-HOME-SCORE(GT-GAME-IDX).
           MOVE RI-AWAY-SCORE TO GT-AWAY-SCORE(GT-GAME-IDX).
           MOVE 'Y' TO GT-PLAYED-FLAG(GT-GAME-IDX).
           IF GT-HOME-SCORE(GT-GAME-IDX) > GT-AWAY-SCORE(GT-GAME-IDX)
               MOVE GT-HOME-TEAM(GT-GAME-IDX)
                   TO GT-WINNER(GT-GAME-IDX)
           ELSE
               IF GT-AWAY-SCORE(GT-GAME-IDX)
                       > GT-HOME-SCORE(GT-GAME-IDX)
                   MOVE GT-AWAY-TEAM(GT-GAME-IDX)
                       TO GT-WINNER(GT-GAME-IDX)
               ELSE
      *   03/02/2026 M OYELARAN - TIE NOW LEAVES GT-WINNER BLANK,
      *   REQ# SKD-26-05 (WAS STORING THE LITERAL 'TIE', WHICH
      *   OVERRAN THE 3-BYTE FIELD AND DID NOT MATCH THE SPACES-
      *   ON-TIE RULE THE UNPLAYED-GAME DEFAULT ALREADY FOLLOWS).
                   MOVE SPACES TO GT-WINNER(GT-GAME-IDX)
               END-IF
           END-IF.
           ADD 1 TO WS-RESULT-RECS-APPLIED.
           GO TO 330-EXIT.
       330-NOT-FOUND.
           MOVE 'NO MATCHING SCHEDULED GAME FOR RESULT'
               TO WS-EDIT-REASON.
           PERFORM 800-LOG-ISSUE THRU 800-EXIT.
           ADD 1 TO WS-RESULT-RECS-SKIPPED.
       330-EXIT.
           EXIT.

      *---------------------------------------------------------
      *  SCHEDULE VALIDATOR
      *---------------------------------------------------------
       400-VALIDATE-SCHEDULE.
           PERFORM 410-COUNT-REG-SEASON-GAMES THRU 410-EXIT.
           PERFORM 420-COUNT-PER-TEAM THRU 420-EXIT.
           PERFORM 430-FIND-DUPLICATES THRU 430-EXIT.
       400-EXIT.
           EXIT.

      *    02/09/2026  M OYELARAN  ZERO-GAME CASE NOW ABORTS BACK
      *                            AT THE MAINLINE (SEE 895-ABORT-
      *                            NO-GAMES) BEFORE THIS PARAGRAPH IS
      *                            EVER REACHED, REQ# SKD-26-04.
       410-COUNT-REG-SEASON-GAMES.
           MOVE ZERO TO WS-REG-SEASON-GAMES.
           PERFORM 411-COUNT-ONE-GAME THRU 411-EXIT
               VARYING WS-SUB-1 FROM 1 BY 1
                   UNTIL WS-SUB-1 > GT-GAME-COUNT.
           IF WS-REG-SEASON-GAMES NOT = 272
               MOVE 'REG SEASON GAMES (EXPECT 272):' TO WS-EDIT-REASON
               MOVE WS-REG-SEASON-GAMES TO WS-ISSUE-VALUE
               PERFORM 840-LOG-COUNT-ISSUE THRU 840-EXIT
           END-IF.
       410-EXIT.
           EXIT.

       411-COUNT-ONE-GAME.
           IF GT-GAME-WEEK(WS-SUB-1) <= 18
               ADD 1 TO WS-REG-SEASON-GAMES
           END-IF.
       411-EXIT.
           EXIT.

       420-COUNT-PER-TEAM.
           PERFORM 421-INIT-TEAM-COUNT THRU 421-EXIT
               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 32.
           IF GT-GAME-COUNT NOT = ZERO
               PERFORM 422-TALLY-TEAM-GAME THRU 422-EXIT
                   VARYING WS-SUB-1 FROM 1 BY 1
                       UNTIL WS-SUB-1 > GT-GAME-COUNT
           END-IF.
           PERFORM 423-CHECK-TEAM-COUNT THRU 423-EXIT
               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 32.
       420-EXIT.
           EXIT.

       421-INIT-TEAM-COUNT.
           MOVE LG-TEAM-ID(WS-SUB-1) TO WS-PT-TEAM-ID(WS-SUB-1).
           MOVE ZERO TO WS-PT-GAME-COUNT(WS-SUB-1).
       421-EXIT.
           EXIT.

       422-TALLY-TEAM-GAME.
           IF GT-GAME-WEEK(WS-SUB-1) <= 18
               MOVE GT-HOME-TEAM(WS-SUB-1) TO WS-SRCH-TEAM-ID
               PERFORM 424-BUMP-TEAM-COUNT THRU 424-EXIT
               MOVE GT-AWAY-TEAM(WS-SUB-1) TO WS-SRCH-TEAM-ID
               PERFORM 424-BUMP-TEAM-COUNT THRU 424-EXIT
           END-IF.
       422-EXIT.
           EXIT.

       424-BUMP-TEAM-COUNT.
           PERFORM 425-FIND-TEAM-COUNT-ROW THRU 425-EXIT
               VARYING WS-SUB-2 FROM 1 BY 1 UNTIL WS-SUB-2 > 32.
       424-EXIT.
           EXIT.

       425-FIND-TEAM-COUNT-ROW.
           IF WS-PT-TEAM-ID(WS-SUB-2) = WS-SRCH-TEAM-ID
               ADD 1 TO WS-PT-GAME-COUNT(WS-SUB-2)
           END-IF.
       425-EXIT.
           EXIT.

       423-CHECK-TEAM-COUNT.
           IF WS-PT-GAME-COUNT(WS-SUB-1) NOT = 17
               STRING WS-PT-TEAM-ID(WS-SUB-1) DELIMITED BY SPACE
                      ' REG SEASON GAMES (EXP 17):'
                          DELIMITED BY SIZE
                   INTO WS-EDIT-REASON
               MOVE WS-PT-GAME-COUNT(WS-SUB-1) TO WS-ISSUE-VALUE
               PERFORM 840-LOG-COUNT-ISSUE THRU 840-EXIT
           END-IF.
       423-EXIT.
           EXIT.

      *    430-FIND-DUPLICATES COMPARES EVERY LOADED GAME AGAINST
      *    EVERY GAME AFTER IT FOR THE SAME WEEK AND THE SAME PAIR
      *    OF TEAMS IN EITHER HOME/AWAY ORDER.
       430-FIND-DUPLICATES.
           MOVE ZERO TO WS-DUP-COUNT.
           IF GT-GAME-COUNT > 1
               PERFORM 431-DUP-OUTER THRU 431-EXIT
                   VARYING WS-SUB-1 FROM 1 BY 1
                       UNTIL WS-SUB-1 > GT-GAME-COUNT
           END-IF.
           IF WS-DUP-COUNT NOT = ZERO
               MOVE 'DUPLICATE SCHEDULE ENTRIES, SEE ABOVE:'
                   TO WS-EDIT-REASON
               MOVE WS-DUP-COUNT TO WS-ISSUE-VALUE
               PERFORM 840-LOG-COUNT-ISSUE THRU 840-EXIT
           END-IF.
       430-EXIT.
           EXIT.

       431-DUP-OUTER.
           IF WS-SUB-1 < GT-GAME-COUNT
               COMPUTE WS-SUB-2 = WS-SUB-1 + 1
               PERFORM 432-DUP-INNER THRU 432-EXIT
                   VARYING WS-SUB-2 FROM WS-SUB-2 BY 1
                       UNTIL WS-SUB-2 > GT-GAME-COUNT
           END-IF.
       431-EXIT.
           EXIT.

       432-DUP-INNER.
           IF GT-GAME-WEEK(WS-SUB-1) = GT-GAME-WEEK(WS-SUB-2)
              AND ((GT-HOME-TEAM(WS-SUB-1) = GT-HOME-TEAM(WS-SUB-2)
                AND GT-AWAY-TEAM(WS-SUB-1) = GT-AWAY-TEAM(WS-SUB-2))
               OR (GT-HOME-TEAM(WS-SUB-1) = GT-AWAY-TEAM(WS-SUB-2)
                AND GT-AWAY-TEAM(WS-SUB-1) = GT-HOME-TEAM(WS-SUB-2)))
               ADD 1 TO WS-DUP-COUNT
               STRING 'DUP GAME ' DELIMITED BY SIZE
                      GT-GAME-ID(WS-SUB-1) DELIMITED BY SPACE
                      ' VS ' DELIMITED BY SIZE
                      GT-GAME-ID(WS-SUB-2) DELIMITED BY SPACE
                   INTO WS-EDIT-REASON
               PERFORM 800-LOG-ISSUE THRU 800-EXIT
           END-IF.
       432-EXIT.
           EXIT.

      *---------------------------------------------------------
      *  HISTORICAL-NAME LOOKUP DEMO
      *---------------------------------------------------------
       500-HISTORICAL-NAME-CHECK.
           PERFORM 510-RESOLVE-ONE-DEMO THRU 510-EXIT
               VARYING WS-HD-IDX FROM 1 BY 1 UNTIL WS-HD-IDX > 4.
       500-EXIT.
           EXIT.

      *    02/09/2026  M OYELARAN  DEMO NOW REPORTS ALL THREE
      *                            OUTCOMES SEPARATELY - HISTORICAL
      *                            MATCH, CANONICAL-NAME FALLBACK, OR
      *                            UNKNOWN ABBREVIATION - PER REQ#
      *                            SKD-26-04.  ZZZ2020 DEMO ROW BELOW
      *                            EXERCISES THE UNKNOWN-TEAM CASE.
       510-RESOLVE-ONE-DEMO.
           MOVE WS-HD-TEAM-ID(WS-HD-IDX) TO WS-HN-LOOKUP-ID.
           MOVE WS-HD-YEAR(WS-HD-IDX) TO WS-HN-LOOKUP-YEAR.
           PERFORM 520-RESOLVE-HISTORICAL-NAME THRU 520-EXIT.
           MOVE SPACES TO VR-DETAIL-LINE.
           EVALUATE TRUE
               WHEN WS-HN-HIST-MATCH
                   STRING WS-HN-LOOKUP-ID DELIMITED BY SPACE
                          ' IN ' DELIMITED BY SIZE
                          WS-HN-LOOKUP-YEAR DELIMITED BY SIZE
                          ' WAS KNOWN AS ' DELIMITED BY SIZE
                          WS-HN-RESULT-NAME DELIMITED BY SIZE
                       INTO VR-DETAIL-TEXT
               WHEN WS-HN-CANONICAL
                   STRING WS-HN-LOOKUP-ID DELIMITED BY SPACE
                          ' HAS NO NAME-HISTORY ROW FOR ' DELIMITED BY
                              SIZE
                          WS-HN-LOOKUP-YEAR DELIMITED BY SIZE
                          ' - CURRENT NAME IS ' DELIMITED BY SIZE
                          WS-HN-RESULT-NAME DELIMITED BY SIZE
                       INTO VR-DETAIL-TEXT
               WHEN OTHER
                   STRING 'Unknown team: ' DELIMITED BY SIZE
                          WS-HN-LOOKUP-ID DELIMITED BY SPACE
                       INTO VR-DETAIL-TEXT
           END-EVALUATE.
           WRITE VALIDRPT-REC FROM VR-DETAIL-LINE.
       510-EXIT.
           EXIT.

      *    520-RESOLVE-HISTORICAL-NAME FIRST TRIES THE YEAR-RANGED
      *    HIST-NAME TABLE.  WHEN NO RANGE MATCHES, 525 BELOW DECIDES
      *    WHETHER THE ABBREVIATION IS A KNOWN CLUB (FALL BACK TO ITS
      *    CURRENT LEAGUE-TABLE NAME) OR NOT ON THE LEAGUE TABLE AT
      *    ALL (UNKNOWN TEAM).
       520-RESOLVE-HISTORICAL-NAME.
           MOVE 'N' TO WS-HN-FOUND-SW.
           MOVE SPACES TO WS-HN-RESULT-NAME.
           SET HN-NAME-IDX TO 1.
           SEARCH HN-NAME-ENTRY
               AT END
                   MOVE 'N' TO WS-HN-FOUND-SW
               WHEN HN-TEAM-ID(HN-NAME-IDX) = WS-HN-LOOKUP-ID
                  AND WS-HN-LOOKUP-YEAR NOT < HN-YEAR-START(HN-NAME-IDX)
                  AND WS-HN-LOOKUP-YEAR NOT > HN-YEAR-END(HN-NAME-IDX)
                   MOVE 'Y' TO WS-HN-FOUND-SW
                   MOVE HN-TEAM-NAME(HN-NAME-IDX) TO WS-HN-RESULT-NAME
           END-SEARCH.
           IF WS-HN-UNKNOWN
               PERFORM 525-RESOLVE-CANONICAL-NAME THRU 525-EXIT
           END-IF.
       520-EXIT.
           EXIT.

       525-RESOLVE-CANONICAL-NAME.
           MOVE WS-HN-LOOKUP-ID TO WS-SRCH-TEAM-ID.
           PERFORM 250-FIND-TEAM-BY-ID THRU 250-EXIT.
           IF WS-TEAM-FOUND
               MOVE 'C' TO WS-HN-FOUND-SW
               MOVE LG-TEAM-NAME(LG-TEAM-IDX) TO WS-HN-RESULT-NAME
           ELSE
               MOVE 'N' TO WS-HN-FOUND-SW
           END-IF.
       525-EXIT.
           EXIT.

      *---------------------------------------------------------
      *  OUTPUT
      *---------------------------------------------------------
       600-WRITE-GAME-WORK-FILE.
           IF GT-GAME-COUNT NOT = ZERO
               PERFORM 610-WRITE-ONE-GAME THRU 610-EXIT
                   VARYING WS-SUB-1 FROM 1 BY 1
                       UNTIL WS-SUB-1 > GT-GAME-COUNT
           END-IF.
       600-EXIT.
           EXIT.

       610-WRITE-ONE-GAME.
           MOVE GT-GAME-ID(WS-SUB-1)     TO GW-GAME-ID.
           MOVE GT-GAME-WEEK(WS-SUB-1)   TO GW-GAME-WEEK.
           MOVE GT-HOME-TEAM(WS-SUB-1)   TO GW-HOME-TEAM.
           MOVE GT-AWAY-TEAM(WS-SUB-1)   TO GW-AWAY-TEAM.
           MOVE GT-PLAYED-FLAG(WS-SUB-1) TO GW-PLAYED-FLAG.
           MOVE GT-HOME-SCORE(WS-SUB-1)  TO GW-HOME-SCORE.
           MOVE GT-AWAY-SCORE(WS-SUB-1)  TO GW-AWAY-SCORE.
           MOVE GT-WINNER(WS-SUB-1)      TO GW-WINNER.
           WRITE GW-GAME-RECORD.
       610-EXIT.
           EXIT.

       700-WRITE-VALIDATION-TOTALS.
           WRITE VALIDRPT-REC FROM VR-BLANK-LINE.
           MOVE SPACES TO VR-TOTALS-LINE.
           MOVE 'SCHEDULE RECORDS READ:' TO VR-TOT-LABEL.
           MOVE WS-SCHED-RECS-READ TO VR-TOT-VALUE.
           WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
           MOVE SPACES TO VR-TOTALS-LINE.
           MOVE 'SCHEDULE RECORDS LOADED:' TO VR-TOT-LABEL.
           MOVE WS-SCHED-RECS-LOADED TO VR-TOT-VALUE.
           WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
           MOVE SPACES TO VR-TOTALS-LINE.
           MOVE 'SCHEDULE RECORDS REJECTED:' TO VR-TOT-LABEL.
           MOVE WS-SCHED-RECS-REJECTED TO VR-TOT-VALUE.
           WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
           MOVE SPACES TO VR-TOTALS-LINE.
           MOVE 'RESULT RECORDS READ:' TO VR-TOT-LABEL.
           MOVE WS-RESULT-RECS-READ TO VR-TOT-VALUE.
           WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
           MOVE SPACES TO VR-TOTALS-LINE.
           MOVE 'RESULT RECORDS APPLIED:' TO VR-TOT-LABEL.
           MOVE WS-RESULT-RECS-APPLIED TO VR-TOT-VALUE.
           WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
           MOVE SPACES TO VR-TOTALS-LINE.
           MOVE 'RESULT RECORDS SKIPPED:' TO VR-TOT-LABEL.
           MOVE WS-RESULT-RECS-SKIPPED TO VR-TOT-VALUE.
           WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
           MOVE SPACES TO VR-TOTALS-LINE.
           MOVE 'REGULAR SEASON GAMES:' TO VR-TOT-LABEL.
           MOVE WS-REG-SEASON-GAMES TO VR-TOT-VALUE.
           WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
           MOVE SPACES TO VR-TOTALS-LINE.
           MOVE 'TOTAL WARNINGS/ISSUES LOGGED:' TO VR-TOT-LABEL.
           MOVE WS-WARNING-COUNT TO VR-TOT-VALUE.
           WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
           MOVE SPACES TO VR-DETAIL-LINE.
           IF WS-WARNING-COUNT = ZERO
               MOVE 'SCHEDULE VALID - NO ISSUES LOGGED' TO VR-DETAIL-TEXT
           ELSE
               MOVE 'SCHEDULE NOT VALID - SEE ISSUES ABOVE' TO
                   VR-DETAIL-TEXT
           END-IF.
           WRITE VALIDRPT-REC FROM VR-DETAIL-LINE.
       700-EXIT.
           EXIT.

       800-LOG-ISSUE.
           ADD 1 TO WS-WARNING-COUNT.
           MOVE SPACES TO VR-DETAIL-LINE.
           STRING '* ' DELIMITED BY SIZE
                  WS-EDIT-REASON DELIMITED BY SIZE
               INTO VR-DETAIL-TEXT.
           WRITE VALIDRPT-REC FROM VR-DETAIL-LINE.
       800-EXIT.
           EXIT.

       840-LOG-COUNT-ISSUE.
           ADD 1 TO WS-WARNING-COUNT.
           MOVE SPACES TO VR-TOTALS-LINE.
           MOVE WS-EDIT-REASON TO VR-TOT-LABEL.
           MOVE WS-ISSUE-VALUE TO VR-TOT-VALUE.
           WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
       840-EXIT.
           EXIT.

      *    02/09/2026  M OYELARAN  SET RETURN-CODE ON THE TABLE-
      *                            INTEGRITY ABORT - OPERATIONS WAS
      *                            NOT CATCHING THIS FAILURE IN THE
      *                            JOB STEP CONDITION CODE, REQ#
      *                            SKD-26-04.
       890-ABORT-BAD-TABLE.
           MOVE SPACES TO VR-DETAIL-LINE.
           MOVE 'FATAL - LEAGUE TEAM TABLE FAILED INTEGRITY CHECK'
               TO VR-DETAIL-TEXT.
           WRITE VALIDRPT-REC FROM VR-DETAIL-LINE.
           MOVE 16 TO RETURN-CODE.
       890-EXIT.
           EXIT.

      *    895-ABORT-NO-GAMES - REQ# SKD-26-04.  A RUN THAT LOADS
      *    ZERO GAMES FROM THE SCHEDULE FILE MUST NOT FALL THROUGH
      *    TO A CLEAN CONDITION CODE - IT LEAVES STANDRPT NOTHING
      *    TO READ AND WOULD LOOK LIKE A SUCCESSFUL EMPTY SEASON.
       895-ABORT-NO-GAMES.
           MOVE SPACES TO VR-DETAIL-LINE.
           MOVE 'FATAL - ZERO GAMES LOADED FROM SCHEDULE FILE'
               TO VR-DETAIL-TEXT.
           WRITE VALIDRPT-REC FROM VR-DETAIL-LINE.
           MOVE 16 TO RETURN-CODE.
       895-EXIT.
           EXIT.

       900-WRAP-UP.
           CLOSE SCHEDIN
                 RESLTIN
                 GAMEWORK
                 VALIDRPT.
       900-EXIT.
           EXIT.
