       IDENTIFICATION DIVISION.
       PROGRAM-ID.  STANDRPT.
       AUTHOR. R OKONKWO.
       INSTALLATION. COBOL DEV CENTER.
       DATE-WRITTEN. 05/13/1991.
       DATE-COMPILED. 05/13/1991.
       SECURITY. NON-CONFIDENTIAL.
      ***************************************************************
      *  STANDRPT READS THE GAMEWORK FILE BUILT BY SKEDEDIT, ROLLS
      *  UP WIN-LOSS-TIE RECORDS AND WINNING PERCENTAGE FOR ALL 32
      *  CLUBS, SORTS EACH DIVISION AND FLAGS THE DIVISION WINNERS,
      *  THEN BUILDS EACH CONFERENCE'S WILD CARD RACE AND PLAYOFF
      *  SEEDING.  OUTPUT IS THE STANDRPT COLUMNAR STANDINGS REPORT,
      *  ONE SECTION PER CONFERENCE.
      *
      *  MAINTENANCE LOG
      *   05/13/1991  R OKONKWO   ORIGINAL PROGRAM.  DIVISION SORT
      *                            AND DIVISION-WINNER FLAG ONLY, NO
      *                            WILD CARD SECTION YET.
      *   06/02/1994  R OKONKWO   ADDED WILD CARD RACE SECTION AND
      *                            PLAYOFF SEEDING PER REQ# STD-94-02.
      *   09/02/1995  R OKONKWO   CAROLINA/JACKSONVILLE EXPANSION -
      *                            DIVISION TABLE PICKS UP THE NEW
      *                            CLUBS FROM LEAGTEAM, NO CHANGE
      *                            NEEDED HERE.
      *   04/22/1998  T BRISCOE   Y2K REVIEW STARTED PER MEMO 98-11 -
      *                            NO 2-DIGIT YEAR DATA HELD IN THIS
      *                            PROGRAM.
      *   03/09/1999  T BRISCOE   Y2K SIGN-OFF.  NO CHANGE REQUIRED.
      *                            REQ# Y2K-231.
      *   11/30/2002  T BRISCOE   HOUSTON EXPANSION TEAM - VERIFIED
      *                            ALL 8 DIVISIONS STILL CARRY 4
      *                            CLUBS EACH, NO CHANGE NEEDED.
      *   01/18/2010  L FARR      DETAIL LINE FORMAT AND HEADING
      *                            LAYOUT ALIGNED WITH THE VALIDRPT
      *                            LISTING PER DEPT STANDARD 09-4.
      *   09/21/2020  L FARR      WILD CARD FIELD EXPANDED FROM 2 TO
      *                            3 TEAMS PER CONFERENCE (6 TO 7
      *                            PLAYOFF SEEDS) PER REQ# STD-20-11,
      *                            MATCHES THE LEAGUE'S EXPANDED
      *                            PLAYOFF FORMAT.  SEE SKEDEDIT.
      *   02/15/2021  L FARR      SCHEDULE NOW 18 WEEKS / 17 GAMES
      *                            PER CLUB - WIN PERCENTAGE FORMULA
      *                            UNCHANGED, NO CHANGE NEEDED HERE.
      *   02/09/2026  M OYELARAN  MOVED THE RANK/SWAP/PERCENTAGE
      *                            WORK SCALARS TO 77-LEVEL ITEMS
      *                            PER DEPT STANDARD, REQ# SKD-26-04.
      ***************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT GAMEWORK
               ASSIGN TO GAMEWORK
               FILE STATUS IS GW-STAT.
           SELECT STANDRPT
               ASSIGN TO STANDRPT
               FILE STATUS IS SR-STAT.
       DATA DIVISION.
       FILE SECTION.
       FD  GAMEWORK
           LABEL RECORDS ARE STANDARD.
           COPY GAMEWORK.
       FD  STANDRPT
           LABEL RECORDS ARE STANDARD.
       01  STANDRPT-REC                PIC X(80).
       WORKING-STORAGE SECTION.
      *
           COPY LEAGTEAM.
      *
       01  WS-FILE-STATUS-CODES.
           05  GW-STAT                 PIC X(02).
           05  SR-STAT                 PIC X(02).
      *
       01  WS-PROGRAM-SWITCHES.
           05  WS-EOF-GAMEWORK-SW      PIC X(01) VALUE 'N'.
               88  EOF-GAMEWORK                  VALUE 'Y'.
           05  WS-TEAM-FOUND-SW        PIC X(01) VALUE 'N'.
               88  WS-TEAM-FOUND                 VALUE 'Y'.
           05  WS-TABLE-OK-SW          PIC X(01) VALUE 'Y'.
               88  WS-TABLE-OK                   VALUE 'Y'.
               88  WS-TABLE-BAD                  VALUE 'N'.
      *
      *   COUNTERS, SUBSCRIPTS AND WORK POINTERS - ALL COMP PER
      *   DEPT STANDARDS, NONE OF THESE ARE MONEY FIELDS.  PLAIN
      *   NUMERIC SUBSCRIPTS (NOT INDEX-NAMES) ARE USED WHEREVER A
      *   VALUE CROSSES BETWEEN TWO DIFFERENTLY-SHAPED TABLES, SO
      *   ONE COUNTER SAFELY ADDRESSES BOTH LEAGTEAM'S DIVISION VIEW
      *   AND THIS PROGRAM'S OWN STANDINGS DIVISION VIEW.
      *
       01  WS-COUNTERS-AND-SUBSCRIPTS.
           05  WS-TEAM-IDX             PIC 9(02) COMP VALUE ZERO.
           05  WS-DIV-IDX              PIC 9(01) COMP VALUE ZERO.
           05  WS-DIV-TEAM-IDX         PIC 9(01) COMP VALUE ZERO.
           05  WS-DIV-BASE-IDX         PIC 9(01) COMP VALUE ZERO.
           05  WS-DIV-START-IDX        PIC 9(01) COMP VALUE ZERO.
           05  WS-DIV-END-IDX          PIC 9(01) COMP VALUE ZERO.
           05  WS-OUTER-IDX            PIC 9(02) COMP VALUE ZERO.
           05  WS-INNER-IDX            PIC 9(02) COMP VALUE ZERO.
           05  WS-CONF-IDX             PIC 9(01) COMP VALUE ZERO.
           05  WS-POOL-COUNT           PIC 9(02) COMP VALUE ZERO.
           05  WS-SEED-COUNT           PIC 9(01) COMP VALUE ZERO.
           05  WS-SEED-IDX             PIC 9(01) COMP VALUE ZERO.
           05  WS-GAMES-PLAYED         PIC 9(02) COMP VALUE ZERO.
      *
      *   STANDALONE RANK/SWAP/PERCENTAGE WORK SCALARS - NOT RUN
      *   TOTALS, SO THEY ARE CARRIED AS 77-LEVEL ITEMS PER DEPT
      *   STANDARD, SAME AS HOSPEDIT AND TABLES03.
       77  WS-RANK-NO                  PIC 9(01) COMP VALUE ZERO.
       77  WS-SWAP-TEMP-IDX            PIC 9(02) COMP VALUE ZERO.
       77  WS-PCT-LEFT                 PIC 9V999 COMP-3 VALUE ZERO.
       77  WS-PCT-RIGHT                PIC 9V999 COMP-3 VALUE ZERO.
      *
       01  WS-PCT-WORK-AREA.
           05  WS-RANK-DISPLAY         PIC 9 VALUE ZERO.
           05  FILLER                  PIC X(01).
      *
      *   WS-LOOKUP-WORK-AREA IS USED BY 250-FIND-TEAM-BY-ID EACH
      *   TIME THE PRINT ROUTINE NEEDS A TEAM'S NAME FOR A GIVEN
      *   ABBREVIATION.  SAME PATTERN AS SKEDEDIT.
      *
       01  WS-LOOKUP-WORK-AREA.
           05  WS-LOOKUP-TEAM-ID       PIC X(03).
           05  WS-FOUND-TEAM-NAME      PIC X(12).
           05  WS-FILLER-PAD           PIC X(05).
      *
      *   ONE SWAP-HOLD RECORD, LAID OUT FIELD FOR FIELD THE SAME
      *   AS ST-DIV-TEAM BELOW, SO THE DIVISION BUBBLE SORT CAN
      *   MOVE A WHOLE TEAM'S ROW IN ONE STATEMENT.
      *
       01  WS-DIVISION-ROW-HOLD.
           05  WS-DRH-TEAM-ID          PIC X(03).
           05  WS-DRH-WINS             PIC 9(02) COMP.
           05  WS-DRH-LOSSES           PIC 9(02) COMP.
           05  WS-DRH-TIES             PIC 9(02) COMP.
           05  WS-DRH-WIN-PCT          PIC 9V999 COMP-3.
           05  WS-DRH-DIV-WINNER-FL    PIC X(01).
           05  WS-DRH-WILDCARD-FL      PIC X(01).
           05  WS-DRH-PLAYOFF-SEED     PIC 9(01) COMP.
           05  WS-DRH-FILLER-PAD       PIC X(04).
      *
      *   ST-STANDINGS-AREA HOLDS ONE ROW PER CLUB, LOADED IN THE
      *   SAME FIXED DIVISION/MEMBERSHIP ORDER AS LG-TEAM-TABLE SO
      *   THE DIVISION-VIEW REDEFINES BELOW LINES UP ROW FOR ROW
      *   WITH LG-DIVISION-TABLE.  DO NOT LOAD THIS TABLE OUT OF
      *   ORDER.
      *
       01  ST-STANDINGS-AREA.
           05  ST-STANDING-ENTRY OCCURS 32 TIMES
                       INDEXED BY ST-TEAM-IDX-2.
               10  ST-TEAM-ID          PIC X(03).
               10  ST-WINS             PIC 9(02) COMP.
               10  ST-LOSSES           PIC 9(02) COMP.
               10  ST-TIES             PIC 9(02) COMP.
               10  ST-WIN-PCT          PIC 9V999 COMP-3.
               10  ST-DIV-WINNER-FLAG  PIC X(01).
                   88  ST-DIV-WINNER          VALUE 'Y'.
               10  ST-WILDCARD-FLAG    PIC X(01).
                   88  ST-WILDCARD             VALUE 'Y'.
               10  ST-PLAYOFF-SEED     PIC 9(01) COMP.
               10  ST-FILLER-PAD       PIC X(04).
      *
      *   ST-DIVISION-TABLE IS THE SAME 32-ROW AREA VIEWED AS 8
      *   DIVISIONS OF 4 CLUBS, MATCHING LG-DIVISION-TABLE IN
      *   LEAGTEAM.  THE SORT AND PRINT PARAGRAPHS BELOW WALK THIS
      *   VIEW WITH PLAIN WS-DIV-IDX / WS-DIV-TEAM-IDX SUBSCRIPTS
      *   (NOT INDEX-NAMES) SO THE SAME COUNTERS ALSO ADDRESS
      *   LG-DIVISION-TABLE CORRECTLY.
      *
       01  ST-DIVISION-TABLE REDEFINES ST-STANDINGS-AREA.
           05  ST-DIVISION-ENTRY OCCURS 8 TIMES.
               10  ST-DIV-TEAM OCCURS 4 TIMES.
                   15  ST-DT-TEAM-ID       PIC X(03).
                   15  ST-DT-WINS          PIC 9(02) COMP.
                   15  ST-DT-LOSSES        PIC 9(02) COMP.
                   15  ST-DT-TIES          PIC 9(02) COMP.
                   15  ST-DT-WIN-PCT       PIC 9V999 COMP-3.
                   15  ST-DT-DIV-WINNER-FL PIC X(01).
                       88  ST-DT-DIV-WINNER       VALUE 'Y'.
                   15  ST-DT-WILDCARD-FL   PIC X(01).
                       88  ST-DT-WILDCARD          VALUE 'Y'.
                   15  ST-DT-PLAYOFF-SEED  PIC 9(01) COMP.
                   15  ST-DT-FILLER-PAD    PIC X(04).
      *
      *   WILD CARD POOL WORK TABLE.  EACH CONFERENCE HAS UP TO 12
      *   NON-DIVISION-WINNER CLUBS TO RANK FOR THE 3 WILD CARD
      *   BERTHS.  ENTRIES ARE STANDINGS-AREA SUBSCRIPTS, NOT
      *   COPIES OF THE STANDINGS DATA, SO THE SORT NEVER TOUCHES
      *   THE STANDINGS ROWS DIRECTLY.  RE-USED FOR EACH CONFERENCE
      *   IN TURN.
      *
       01  WS-WILDCARD-POOL-AREA.
           05  WS-WC-POOL-ENTRY OCCURS 12 TIMES.
               10  WS-WC-POOL-STAND-IDX PIC 9(02) COMP.
               10  FILLER              PIC X(02).
      *
      *   WS-WC-WINNERS-BY-CONF KEEPS THE TOP 3 WILD CARD SUBSCRIPTS
      *   FOR EACH CONFERENCE, IN RANK ORDER, FOR THE PRINT ROUTINE.
      *
       01  WS-WC-WINNERS-BY-CONF.
           05  WS-WC-CONF-ENTRY OCCURS 2 TIMES.
               10  WS-WC-RANK-ENTRY OCCURS 3 TIMES.
                   15  WS-WC-RANK-STAND-IDX PIC 9(02) COMP.
                   15  FILLER          PIC X(02).
      *
      *   SEED POOL WORK TABLE - THE 7 PLAYOFF CLUBS FOR ONE
      *   CONFERENCE (4 DIVISION WINNERS + 3 WILD CARDS) DURING THE
      *   FINAL PLAYOFF-SEED SORT.
      *
       01  WS-SEED-POOL-AREA.
           05  WS-SEED-POOL-ENTRY OCCURS 7 TIMES.
               10  WS-SEED-POOL-STAND-IDX PIC 9(02) COMP.
               10  FILLER              PIC X(02).
      *
      *************************************************************
      ****** STANDINGS REPORT PRINT LINES ******
      *************************************************************
       01  SR-BLANK-LINE               PIC X(80) VALUE SPACES.
      *
       01  SR-CONF-HEADING-LINE.
           05  FILLER                  PIC X(05) VALUE SPACES.
           05  SR-CH-CONF-NAME         PIC X(03).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  FILLER                  PIC X(09) VALUE 'STANDINGS'.
           05  FILLER                  PIC X(62) VALUE SPACES.
      *
       01  SR-CONF-SEP-LINE.
           05  FILLER                  PIC X(05) VALUE SPACES.
           05  FILLER                  PIC X(13) VALUE ALL '='.
           05  FILLER                  PIC X(62) VALUE SPACES.
      *
       01  SR-DIV-HEADING-LINE.
           05  FILLER                  PIC X(05) VALUE SPACES.
           05  SR-DH-DIV-NAME          PIC X(09).
           05  FILLER                  PIC X(66) VALUE SPACES.
      *
       01  SR-DETAIL-LINE.
           05  SR-DT-RANK-LABEL        PIC X(05).
           05  SR-DT-TEAM-NAME         PIC X(18).
           05  SR-DT-WINS              PIC Z9.
           05  FILLER                  PIC X(01) VALUE '-'.
           05  SR-DT-LOSSES            PIC Z9.
           05  FILLER                  PIC X(01) VALUE '-'.
           05  SR-DT-TIES              PIC Z9.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  SR-DT-PCT               PIC .999.
           05  FILLER                  PIC X(43) VALUE SPACES.
      *
       01  SR-WILDCARD-HEADING-LINE.
           05  FILLER                  PIC X(05) VALUE SPACES.
           05  FILLER                  PIC X(16) VALUE
                                        'WILD CARD RACE:'.
           05  FILLER                  PIC X(59) VALUE SPACES.
      *
      *-------------------
       PROCEDURE DIVISION.
      *-------------------
           PERFORM 100-INIT-RTN THRU 100-EXIT
           PERFORM 200-BUILD-STANDINGS THRU 200-EXIT
           PERFORM 300-COMPUTE-WIN-PCT THRU 300-EXIT
           PERFORM 400-SORT-DIVISIONS THRU 400-EXIT
           PERFORM 500-BUILD-CONFERENCE THRU 500-EXIT
           PERFORM 700-PRINT-STANDINGS THRU 700-EXIT
           PERFORM 900-WRAP-UP THRU 900-EXIT
           GOBACK
           .
      *
       100-INIT-RTN.
           PERFORM 110-VERIFY-LEAGUE-TABLE THRU 110-EXIT
           IF WS-TABLE-BAD
               PERFORM 890-ABORT-BAD-TABLE THRU 890-EXIT
           END-IF
           PERFORM 120-INIT-STANDINGS-TABLE THRU 120-EXIT
           OPEN INPUT GAMEWORK
           OPEN OUTPUT STANDRPT.
       100-EXIT.
           EXIT.
      *
      *   110-VERIFY-LEAGUE-TABLE - SAME SANITY CHECK USED IN
      *   SKEDEDIT.  IF THE COPYBOOK EVER SHIPS WITH A BLANK OR
      *   SHORT ROW THE RUN MUST STOP BEFORE ANY GAME IS ROLLED UP.
      *
       110-VERIFY-LEAGUE-TABLE.
           MOVE 'Y' TO WS-TABLE-OK-SW
           PERFORM 111-CHECK-ONE-TEAM-ROW THRU 111-EXIT
               VARYING WS-TEAM-IDX FROM 1 BY 1 UNTIL WS-TEAM-IDX > 32.
       110-EXIT.
           EXIT.
      *
       111-CHECK-ONE-TEAM-ROW.
           SET LG-TEAM-IDX TO WS-TEAM-IDX
           IF LG-TEAM-ID(LG-TEAM-IDX) = SPACES
               MOVE 'N' TO WS-TABLE-OK-SW
           END-IF.
       111-EXIT.
           EXIT.
      *
       120-INIT-STANDINGS-TABLE.
           PERFORM 121-INIT-ONE-TEAM-ROW THRU 121-EXIT
               VARYING WS-TEAM-IDX FROM 1 BY 1 UNTIL WS-TEAM-IDX > 32.
       120-EXIT.
           EXIT.
      *
       121-INIT-ONE-TEAM-ROW.
           SET LG-TEAM-IDX TO WS-TEAM-IDX
           SET ST-TEAM-IDX-2 TO WS-TEAM-IDX
           MOVE LG-TEAM-ID(LG-TEAM-IDX) TO ST-TEAM-ID(ST-TEAM-IDX-2)
           MOVE ZERO TO ST-WINS(ST-TEAM-IDX-2)
           MOVE ZERO TO ST-LOSSES(ST-TEAM-IDX-2)
           MOVE ZERO TO ST-TIES(ST-TEAM-IDX-2)
           MOVE ZERO TO ST-WIN-PCT(ST-TEAM-IDX-2)
           MOVE 'N' TO ST-DIV-WINNER-FLAG(ST-TEAM-IDX-2)
           MOVE 'N' TO ST-WILDCARD-FLAG(ST-TEAM-IDX-2)
           MOVE ZERO TO ST-PLAYOFF-SEED(ST-TEAM-IDX-2).
       121-EXIT.
           EXIT.
      *
      *   200-BUILD-STANDINGS READS GAMEWORK ONCE AND POSTS EVERY
      *   PLAYED GAME'S RESULT INTO THE STANDINGS TABLE.  UNPLAYED
      *   ROWS (GW-NOT-PLAYED) ARE SKIPPED, MATCHING THE SCHEDULE
      *   VALIDATOR'S RULE THAT A GAME WITH NO RESULT DOES NOT
      *   COUNT TOWARD ANY CLUB'S RECORD.
      *
       200-BUILD-STANDINGS.
           PERFORM 210-READ-GAMEWORK THRU 210-EXIT.
       200-READ-LOOP.
           IF NOT EOF-GAMEWORK
               IF GW-PLAYED
                   PERFORM 220-POST-GAME THRU 220-EXIT
               END-IF
               PERFORM 210-READ-GAMEWORK THRU 210-EXIT
               GO TO 200-READ-LOOP
           END-IF.
       200-EXIT.
           EXIT.
      *
       210-READ-GAMEWORK.
           READ GAMEWORK
               AT END
                   MOVE 'Y' TO WS-EOF-GAMEWORK-SW
           END-READ.
       210-EXIT.
           EXIT.
      *
       220-POST-GAME.
           MOVE GW-HOME-TEAM TO WS-LOOKUP-TEAM-ID
           PERFORM 230-FIND-STANDING-ROW THRU 230-EXIT
           IF WS-TEAM-FOUND
               PERFORM 225-POST-HOME-SIDE THRU 225-EXIT
           END-IF
           MOVE GW-AWAY-TEAM TO WS-LOOKUP-TEAM-ID
           PERFORM 230-FIND-STANDING-ROW THRU 230-EXIT
           IF WS-TEAM-FOUND
               PERFORM 226-POST-AWAY-SIDE THRU 226-EXIT
           END-IF.
       220-EXIT.
           EXIT.
      *
      *   225/226 SPLIT THE HOME AND AWAY POSTING SO EACH SIDE'S
      *   TABLE ROW IS ADDRESSED THROUGH THE INDEX 230- LEAVES SET,
      *   WITHOUT A SECOND SEARCH.
      *
       225-POST-HOME-SIDE.
           IF GW-HOME-SCORE > GW-AWAY-SCORE
               ADD 1 TO ST-WINS(ST-TEAM-IDX-2)
           ELSE
               IF GW-AWAY-SCORE > GW-HOME-SCORE
                   ADD 1 TO ST-LOSSES(ST-TEAM-IDX-2)
               ELSE
                   ADD 1 TO ST-TIES(ST-TEAM-IDX-2)
               END-IF
           END-IF.
       225-EXIT.
           EXIT.
      *
       226-POST-AWAY-SIDE.
           IF GW-AWAY-SCORE > GW-HOME-SCORE
               ADD 1 TO ST-WINS(ST-TEAM-IDX-2)
           ELSE
               IF GW-HOME-SCORE > GW-AWAY-SCORE
                   ADD 1 TO ST-LOSSES(ST-TEAM-IDX-2)
               ELSE
                   ADD 1 TO ST-TIES(ST-TEAM-IDX-2)
               END-IF
           END-IF.
       226-EXIT.
           EXIT.
      *
      *   230-FIND-STANDING-ROW - LINEAR SEARCH OF THE 32-ROW
      *   STANDINGS TABLE BY ABBREVIATION.  THE TABLE IS ALWAYS
      *   FULLY POPULATED (SEE 120-) SO A PLAIN SEARCH IS SAFE.
      *
       230-FIND-STANDING-ROW.
           MOVE 'N' TO WS-TEAM-FOUND-SW
           SET ST-TEAM-IDX-2 TO 1
           SEARCH ST-STANDING-ENTRY
               AT END
                   MOVE 'N' TO WS-TEAM-FOUND-SW
               WHEN ST-TEAM-ID(ST-TEAM-IDX-2) = WS-LOOKUP-TEAM-ID
                   MOVE 'Y' TO WS-TEAM-FOUND-SW
           END-SEARCH.
       230-EXIT.
           EXIT.
      *
      *   300-COMPUTE-WIN-PCT - WIN PERCENTAGE = (WINS + .5 * TIES)
      *   DIVIDED BY GAMES PLAYED, ROUNDED TO 3 DECIMALS, ZERO WHEN
      *   THE CLUB HAS NOT PLAYED A GAME.
      *
       300-COMPUTE-WIN-PCT.
           PERFORM 301-COMPUTE-ONE-TEAM-PCT THRU 301-EXIT
               VARYING WS-TEAM-IDX FROM 1 BY 1 UNTIL WS-TEAM-IDX > 32.
       300-EXIT.
           EXIT.
      *
       301-COMPUTE-ONE-TEAM-PCT.
           SET ST-TEAM-IDX-2 TO WS-TEAM-IDX
           COMPUTE WS-GAMES-PLAYED =
               ST-WINS(ST-TEAM-IDX-2) + ST-LOSSES(ST-TEAM-IDX-2)
                   + ST-TIES(ST-TEAM-IDX-2)
           IF WS-GAMES-PLAYED > 0
               COMPUTE ST-WIN-PCT(ST-TEAM-IDX-2) ROUNDED =
                   (ST-WINS(ST-TEAM-IDX-2) +
                       (0.5 * ST-TIES(ST-TEAM-IDX-2)))
                       / WS-GAMES-PLAYED
           ELSE
               MOVE ZERO TO ST-WIN-PCT(ST-TEAM-IDX-2)
           END-IF.
       301-EXIT.
           EXIT.
      *
      *   400-SORT-DIVISIONS - EACH OF THE 8 DIVISIONS IS BUBBLE
      *   SORTED IN PLACE, DESCENDING BY WIN PERCENTAGE, ON THE
      *   ST-DIVISION-TABLE VIEW.  THE SWAP TEST USES STRICTLY-LESS
      *   THAN SO EQUAL PERCENTAGES KEEP THEIR ORIGINAL (LEAGUE-
      *   TABLE) ORDER, PER THE NO-TIEBREAKER RULE.
      *
       400-SORT-DIVISIONS.
           PERFORM 401-SORT-ONE-DIVISION THRU 401-EXIT
               VARYING WS-DIV-IDX FROM 1 BY 1 UNTIL WS-DIV-IDX > 8.
       400-EXIT.
           EXIT.
      *
       401-SORT-ONE-DIVISION.
           PERFORM 410-BUBBLE-SORT-DIVISION THRU 410-EXIT
           PERFORM 420-FLAG-DIVISION-WINNER THRU 420-EXIT.
       401-EXIT.
           EXIT.
      *
       410-BUBBLE-SORT-DIVISION.
           PERFORM 412-DIV-OUTER-PASS THRU 412-EXIT
               VARYING WS-OUTER-IDX FROM 1 BY 1 UNTIL WS-OUTER-IDX > 3.
       410-EXIT.
           EXIT.
      *
       412-DIV-OUTER-PASS.
           PERFORM 413-DIV-INNER-COMPARE THRU 413-EXIT
               VARYING WS-INNER-IDX FROM 1 BY 1
                   UNTIL WS-INNER-IDX > (4 - WS-OUTER-IDX).
       412-EXIT.
           EXIT.
      *
       413-DIV-INNER-COMPARE.
           IF ST-DT-WIN-PCT(WS-DIV-IDX WS-INNER-IDX) <
              ST-DT-WIN-PCT(WS-DIV-IDX WS-INNER-IDX + 1)
               PERFORM 411-SWAP-DIVISION-ROWS THRU 411-EXIT
           END-IF.
       413-EXIT.
           EXIT.
      *
       411-SWAP-DIVISION-ROWS.
           MOVE ST-DIV-TEAM(WS-DIV-IDX WS-INNER-IDX)
               TO WS-DIVISION-ROW-HOLD
           MOVE ST-DIV-TEAM(WS-DIV-IDX WS-INNER-IDX + 1)
               TO ST-DIV-TEAM(WS-DIV-IDX WS-INNER-IDX)
           MOVE WS-DIVISION-ROW-HOLD
               TO ST-DIV-TEAM(WS-DIV-IDX WS-INNER-IDX + 1).
       411-EXIT.
           EXIT.
      *
       420-FLAG-DIVISION-WINNER.
           MOVE 'Y' TO ST-DT-DIV-WINNER-FL(WS-DIV-IDX 1).
       420-EXIT.
           EXIT.
      *
      *   500-BUILD-CONFERENCE - FOR EACH CONFERENCE (AFC = DIVISION
      *   ROWS 1-4, NFC = DIVISION ROWS 5-8) COLLECT THE 12 NON-
      *   WINNER CLUBS, RANK THEM FOR THE 3 WILD CARD BERTHS, THEN
      *   SEED THE 7 PLAYOFF CLUBS BY PERCENTAGE.
      *
       500-BUILD-CONFERENCE.
           PERFORM 505-ONE-CONFERENCE THRU 505-EXIT
               VARYING WS-CONF-IDX FROM 1 BY 1 UNTIL WS-CONF-IDX > 2.
       500-EXIT.
           EXIT.
      *
       505-ONE-CONFERENCE.
           COMPUTE WS-DIV-BASE-IDX = ((WS-CONF-IDX - 1) * 4)
           COMPUTE WS-DIV-START-IDX = WS-DIV-BASE-IDX + 1
           COMPUTE WS-DIV-END-IDX = WS-DIV-BASE-IDX + 4
           PERFORM 510-COLLECT-WILDCARD-POOL THRU 510-EXIT
           PERFORM 520-SORT-WILDCARD-POOL THRU 520-EXIT
           PERFORM 530-FLAG-WILDCARDS THRU 530-EXIT
           PERFORM 540-SEED-PLAYOFFS THRU 540-EXIT.
       505-EXIT.
           EXIT.
      *
      *   510-COLLECT-WILDCARD-POOL - WALKS THE 4 DIVISIONS OF THE
      *   CURRENT CONFERENCE AND LOADS EVERY NON-WINNER'S
      *   STANDINGS-AREA SUBSCRIPT INTO WS-WC-POOL-ENTRY.
      *
       510-COLLECT-WILDCARD-POOL.
           MOVE ZERO TO WS-POOL-COUNT
           PERFORM 511-COLLECT-ONE-DIVISION THRU 511-EXIT
               VARYING WS-DIV-IDX FROM WS-DIV-START-IDX BY 1
                   UNTIL WS-DIV-IDX > WS-DIV-END-IDX.
       510-EXIT.
           EXIT.
      *
       511-COLLECT-ONE-DIVISION.
           PERFORM 512-COLLECT-ONE-TEAM THRU 512-EXIT
               VARYING WS-DIV-TEAM-IDX FROM 1 BY 1
                   UNTIL WS-DIV-TEAM-IDX > 4.
       511-EXIT.
           EXIT.
      *
       512-COLLECT-ONE-TEAM.
           IF NOT ST-DT-DIV-WINNER(WS-DIV-IDX WS-DIV-TEAM-IDX)
               ADD 1 TO WS-POOL-COUNT
               COMPUTE WS-WC-POOL-STAND-IDX(WS-POOL-COUNT) =
                   ((WS-DIV-IDX - 1) * 4) + WS-DIV-TEAM-IDX
           END-IF.
       512-EXIT.
           EXIT.
      *
      *   520-SORT-WILDCARD-POOL - STABLE DESCENDING BUBBLE SORT OF
      *   THE 12-ENTRY POOL BY THE PERCENTAGE OF THE STANDINGS ROW
      *   EACH ENTRY POINTS AT.
      *
       520-SORT-WILDCARD-POOL.
           PERFORM 522-WC-OUTER-PASS THRU 522-EXIT
               VARYING WS-OUTER-IDX FROM 1 BY 1
                   UNTIL WS-OUTER-IDX > (WS-POOL-COUNT - 1).
       520-EXIT.
           EXIT.
      *
       522-WC-OUTER-PASS.
           PERFORM 523-WC-INNER-COMPARE THRU 523-EXIT
               VARYING WS-INNER-IDX FROM 1 BY 1
                   UNTIL WS-INNER-IDX > (WS-POOL-COUNT - WS-OUTER-IDX).
       522-EXIT.
           EXIT.
      *
       523-WC-INNER-COMPARE.
           SET ST-TEAM-IDX-2 TO WS-WC-POOL-STAND-IDX(WS-INNER-IDX)
           MOVE ST-WIN-PCT(ST-TEAM-IDX-2) TO WS-PCT-LEFT
           SET ST-TEAM-IDX-2 TO WS-WC-POOL-STAND-IDX(WS-INNER-IDX + 1)
           MOVE ST-WIN-PCT(ST-TEAM-IDX-2) TO WS-PCT-RIGHT
           IF WS-PCT-LEFT < WS-PCT-RIGHT
               PERFORM 521-SWAP-POOL-ENTRIES THRU 521-EXIT
           END-IF.
       523-EXIT.
           EXIT.
      *
       521-SWAP-POOL-ENTRIES.
           MOVE WS-WC-POOL-STAND-IDX(WS-INNER-IDX)
               TO WS-SWAP-TEMP-IDX
           MOVE WS-WC-POOL-STAND-IDX(WS-INNER-IDX + 1)
               TO WS-WC-POOL-STAND-IDX(WS-INNER-IDX)
           MOVE WS-SWAP-TEMP-IDX
               TO WS-WC-POOL-STAND-IDX(WS-INNER-IDX + 1).
       521-EXIT.
           EXIT.
      *
       530-FLAG-WILDCARDS.
           PERFORM 531-FLAG-ONE-WILDCARD THRU 531-EXIT
               VARYING WS-RANK-NO FROM 1 BY 1 UNTIL WS-RANK-NO > 3.
       530-EXIT.
           EXIT.
      *
       531-FLAG-ONE-WILDCARD.
           SET ST-TEAM-IDX-2 TO WS-WC-POOL-STAND-IDX(WS-RANK-NO)
           MOVE 'Y' TO ST-WILDCARD-FLAG(ST-TEAM-IDX-2)
           MOVE WS-WC-POOL-STAND-IDX(WS-RANK-NO)
               TO WS-WC-RANK-STAND-IDX(WS-CONF-IDX WS-RANK-NO).
       531-EXIT.
           EXIT.
      *
      *   540-SEED-PLAYOFFS - LOADS THE 4 DIVISION WINNERS AND 3
      *   WILD CARDS FOR THIS CONFERENCE INTO WS-SEED-POOL-AREA,
      *   BUBBLE SORTS THAT 7-ENTRY POOL DESCENDING BY PERCENTAGE,
      *   THEN NUMBERS SEEDS 1 THROUGH 7.
      *
       540-SEED-PLAYOFFS.
           MOVE ZERO TO WS-SEED-COUNT
           PERFORM 542-COLLECT-DIV-WINNER THRU 542-EXIT
               VARYING WS-DIV-IDX FROM WS-DIV-START-IDX BY 1
                   UNTIL WS-DIV-IDX > WS-DIV-END-IDX
           PERFORM 543-COLLECT-WILDCARD THRU 543-EXIT
               VARYING WS-RANK-NO FROM 1 BY 1 UNTIL WS-RANK-NO > 3
           PERFORM 545-SEED-OUTER-PASS THRU 545-EXIT
               VARYING WS-OUTER-IDX FROM 1 BY 1 UNTIL WS-OUTER-IDX > 6
           PERFORM 548-ASSIGN-ONE-SEED THRU 548-EXIT
               VARYING WS-SEED-IDX FROM 1 BY 1 UNTIL WS-SEED-IDX > 7.
       540-EXIT.
           EXIT.
      *
       542-COLLECT-DIV-WINNER.
           ADD 1 TO WS-SEED-COUNT
           COMPUTE WS-SEED-POOL-STAND-IDX(WS-SEED-COUNT) =
               ((WS-DIV-IDX - 1) * 4) + 1.
       542-EXIT.
           EXIT.
      *
       543-COLLECT-WILDCARD.
           ADD 1 TO WS-SEED-COUNT
           MOVE WS-WC-RANK-STAND-IDX(WS-CONF-IDX WS-RANK-NO)
               TO WS-SEED-POOL-STAND-IDX(WS-SEED-COUNT).
       543-EXIT.
           EXIT.
      *
       545-SEED-OUTER-PASS.
           PERFORM 546-SEED-INNER-COMPARE THRU 546-EXIT
               VARYING WS-INNER-IDX FROM 1 BY 1
                   UNTIL WS-INNER-IDX > (7 - WS-OUTER-IDX).
       545-EXIT.
           EXIT.
      *
       546-SEED-INNER-COMPARE.
           SET ST-TEAM-IDX-2 TO WS-SEED-POOL-STAND-IDX(WS-INNER-IDX)
           MOVE ST-WIN-PCT(ST-TEAM-IDX-2) TO WS-PCT-LEFT
           SET ST-TEAM-IDX-2 TO WS-SEED-POOL-STAND-IDX(WS-INNER-IDX + 1)
           MOVE ST-WIN-PCT(ST-TEAM-IDX-2) TO WS-PCT-RIGHT
           IF WS-PCT-LEFT < WS-PCT-RIGHT
               PERFORM 541-SWAP-SEED-ENTRIES THRU 541-EXIT
           END-IF.
       546-EXIT.
           EXIT.
      *
       548-ASSIGN-ONE-SEED.
           SET ST-TEAM-IDX-2 TO WS-SEED-POOL-STAND-IDX(WS-SEED-IDX)
           MOVE WS-SEED-IDX TO ST-PLAYOFF-SEED(ST-TEAM-IDX-2).
       548-EXIT.
           EXIT.
      *
       541-SWAP-SEED-ENTRIES.
           MOVE WS-SEED-POOL-STAND-IDX(WS-INNER-IDX)
               TO WS-SWAP-TEMP-IDX
           MOVE WS-SEED-POOL-STAND-IDX(WS-INNER-IDX + 1)
               TO WS-SEED-POOL-STAND-IDX(WS-INNER-IDX)
           MOVE WS-SWAP-TEMP-IDX
               TO WS-SEED-POOL-STAND-IDX(WS-INNER-IDX + 1).
       541-EXIT.
           EXIT.
      *
      *   700-PRINT-STANDINGS - AFC SECTION THEN NFC SECTION.
      *   WITHIN A CONFERENCE, WALKS THE 4 DIVISIONS IN THE FIXED
      *   ORDER CARRIED BY LEAGTEAM, THEN PRINTS THE WILD CARD RACE.
      *
       700-PRINT-STANDINGS.
           WRITE STANDRPT-REC FROM SR-BLANK-LINE
               AFTER ADVANCING PAGE
           PERFORM 705-PRINT-ONE-CONFERENCE THRU 705-EXIT
               VARYING WS-CONF-IDX FROM 1 BY 1 UNTIL WS-CONF-IDX > 2.
       700-EXIT.
           EXIT.
      *
       705-PRINT-ONE-CONFERENCE.
           PERFORM 710-PRINT-CONF-HEADING THRU 710-EXIT
           COMPUTE WS-DIV-BASE-IDX = ((WS-CONF-IDX - 1) * 4)
           COMPUTE WS-DIV-START-IDX = WS-DIV-BASE-IDX + 1
           COMPUTE WS-DIV-END-IDX = WS-DIV-BASE-IDX + 4
           PERFORM 720-PRINT-DIVISION THRU 720-EXIT
               VARYING WS-DIV-IDX FROM WS-DIV-START-IDX BY 1
                   UNTIL WS-DIV-IDX > WS-DIV-END-IDX
           PERFORM 730-PRINT-WILDCARDS THRU 730-EXIT.
       705-EXIT.
           EXIT.
      *
       710-PRINT-CONF-HEADING.
           IF WS-CONF-IDX = 1
               MOVE 'AFC' TO SR-CH-CONF-NAME
           ELSE
               MOVE 'NFC' TO SR-CH-CONF-NAME
           END-IF
           WRITE STANDRPT-REC FROM SR-CONF-HEADING-LINE
           WRITE STANDRPT-REC FROM SR-CONF-SEP-LINE
           WRITE STANDRPT-REC FROM SR-BLANK-LINE.
       710-EXIT.
           EXIT.
      *
       720-PRINT-DIVISION.
           MOVE LG-DT-DIVISION-NAME(WS-DIV-IDX 1) TO SR-DH-DIV-NAME
           WRITE STANDRPT-REC FROM SR-DIV-HEADING-LINE
           PERFORM 721-PRINT-ONE-TEAM-ROW THRU 721-EXIT
               VARYING WS-RANK-NO FROM 1 BY 1 UNTIL WS-RANK-NO > 4
           WRITE STANDRPT-REC FROM SR-BLANK-LINE.
       720-EXIT.
           EXIT.
      *
       721-PRINT-ONE-TEAM-ROW.
           MOVE ST-DT-TEAM-ID(WS-DIV-IDX WS-RANK-NO)
               TO WS-LOOKUP-TEAM-ID
           PERFORM 250-FIND-TEAM-BY-ID THRU 250-EXIT
           MOVE WS-RANK-NO TO WS-RANK-DISPLAY
           STRING '  ' DELIMITED BY SIZE
               WS-RANK-DISPLAY DELIMITED BY SIZE
               '. ' DELIMITED BY SIZE
               INTO SR-DT-RANK-LABEL
           MOVE WS-FOUND-TEAM-NAME TO SR-DT-TEAM-NAME
           MOVE ST-DT-WINS(WS-DIV-IDX WS-RANK-NO) TO SR-DT-WINS
           MOVE ST-DT-LOSSES(WS-DIV-IDX WS-RANK-NO) TO SR-DT-LOSSES
           MOVE ST-DT-TIES(WS-DIV-IDX WS-RANK-NO) TO SR-DT-TIES
           MOVE ST-DT-WIN-PCT(WS-DIV-IDX WS-RANK-NO) TO SR-DT-PCT
           WRITE STANDRPT-REC FROM SR-DETAIL-LINE.
       721-EXIT.
           EXIT.
      *
       730-PRINT-WILDCARDS.
           WRITE STANDRPT-REC FROM SR-WILDCARD-HEADING-LINE
           PERFORM 731-PRINT-ONE-WILDCARD-ROW THRU 731-EXIT
               VARYING WS-RANK-NO FROM 1 BY 1 UNTIL WS-RANK-NO > 3
           WRITE STANDRPT-REC FROM SR-BLANK-LINE
           WRITE STANDRPT-REC FROM SR-BLANK-LINE.
       730-EXIT.
           EXIT.
      *
       731-PRINT-ONE-WILDCARD-ROW.
           SET ST-TEAM-IDX-2 TO
               WS-WC-RANK-STAND-IDX(WS-CONF-IDX WS-RANK-NO)
           MOVE ST-TEAM-ID(ST-TEAM-IDX-2) TO WS-LOOKUP-TEAM-ID
           PERFORM 250-FIND-TEAM-BY-ID THRU 250-EXIT
           MOVE WS-RANK-NO TO WS-RANK-DISPLAY
           STRING 'WC' DELIMITED BY SIZE
               WS-RANK-DISPLAY DELIMITED BY SIZE
               '. ' DELIMITED BY SIZE
               INTO SR-DT-RANK-LABEL
           MOVE WS-FOUND-TEAM-NAME TO SR-DT-TEAM-NAME
           MOVE ST-WINS(ST-TEAM-IDX-2) TO SR-DT-WINS
           MOVE ST-LOSSES(ST-TEAM-IDX-2) TO SR-DT-LOSSES
           MOVE ST-TIES(ST-TEAM-IDX-2) TO SR-DT-TIES
           MOVE ST-WIN-PCT(ST-TEAM-IDX-2) TO SR-DT-PCT
           WRITE STANDRPT-REC FROM SR-DETAIL-LINE.
       731-EXIT.
           EXIT.
      *
      *   250-FIND-TEAM-BY-ID - SAME LOOKUP IDIOM AS SKEDEDIT.
      *   RETURNS THE NICKNAME PORTION ONLY (LG-TEAM-NAME); THE
      *   PRINT LINE HAS NO ROOM FOR THE CITY.
      *
       250-FIND-TEAM-BY-ID.
           SET LG-TEAM-IDX TO 1
           SEARCH LG-TEAM-ENTRY
               AT END
                   MOVE SPACES TO WS-FOUND-TEAM-NAME
               WHEN LG-TEAM-ID(LG-TEAM-IDX) = WS-LOOKUP-TEAM-ID
                   MOVE LG-TEAM-NAME(LG-TEAM-IDX)
                       TO WS-FOUND-TEAM-NAME
           END-SEARCH.
       250-EXIT.
           EXIT.
      *
       890-ABORT-BAD-TABLE.
           DISPLAY 'STANDRPT - LEAGUE TABLE FAILED VERIFICATION -'
           DISPLAY 'RUN TERMINATED, NO REPORT PRODUCED.'
           MOVE 16 TO RETURN-CODE
           GOBACK.
       890-EXIT.
           EXIT.
      *
       900-WRAP-UP.
           CLOSE GAMEWORK
           CLOSE STANDRPT.
       900-EXIT.
           EXIT.
