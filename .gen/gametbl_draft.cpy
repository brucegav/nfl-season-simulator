      *****************************************************************
      *   GAMETBL  -  IN-MEMORY SEASON GAME TABLE FOR THE NFL
      *   STANDINGS BATCH SUITE.  SAME FIELDS AS THE GAMEWORK FD
      *   RECORD (SEE GAMEWORK COPYBOOK) BUT SHAPED AS AN OCCURS
      *   TABLE SO A PROGRAM CAN SEARCH/SUBSCRIPT THE FULL SEASON AT
      *   ONCE.  COPY THIS MEMBER INTO WORKING-STORAGE.
      *
      *   MAINTENANCE LOG
      *    03/11/1988  R OKONKWO   ORIGINAL TABLE, 224-GAME MAXIMUM
      *    11/30/2002  T BRISCOE   WIDENED FOR HOUSTON EXPANSION,
      *                             298-GAME MAXIMUM (SEE BELOW)
      *    02/09/2026  M OYELARAN  GAME COUNT MOVED TO A 77-LEVEL
      *                             ITEM PER DEPT STANDARD.
      *****************************************************************
      *
      *   298 IS THE HIGHEST GAME COUNT THE SCHEDULE VALIDATOR EVER
      *   NEEDS TO HOLD -- 272 REGULAR SEASON GAMES PLUS THE FULL
      *   PLAYOFF BRACKET PLUS A MARGIN FOR REJECTED/DUPLICATE ROWS
      *   CARRIED ONLY FOR REPORTING.
      *
       01  GT-GAME-TABLE-AREA.
           05  GT-GAME-ENTRY OCCURS 298 TIMES
                       INDEXED BY GT-GAME-IDX.
               10  GT-GAME-ID          PIC X(12).
               10  GT-GAME-WEEK        PIC 9(02).
               10  GT-HOME-TEAM        PIC X(03).
               10  GT-AWAY-TEAM        PIC X(03).
               10  GT-PLAYED-FLAG      PIC X(01).
                   88  GT-PLAYED               VALUE 'Y'.
                   88  GT-NOT-PLAYED           VALUE 'N'.
               10  GT-HOME-SCORE       PIC 9(03).
               10  GT-AWAY-SCORE       PIC 9(03).
               10  GT-WINNER           PIC X(03).
               10  FILLER              PIC X(10).
       77  GT-GAME-COUNT               PIC 9(03) COMP VALUE ZERO.
