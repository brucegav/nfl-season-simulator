      *****************************************************************
      *   GAMEWORK  -  GAME-WORK FILE RECORD LAYOUT FOR THE NFL
      *   STANDINGS BATCH SUITE.  ONE RECORD PER SCHEDULED GAME,
      *   REGULAR SEASON OR PLAYOFF.  SKEDEDIT WRITES THIS FILE;
      *   STANDRPT READS IT BACK TO ROLL UP STANDINGS.  COPY THIS
      *   MEMBER INTO THE FILE SECTION UNDER THE GAMEWORK FD OF ANY
      *   PROGRAM THAT OPENS THE GAME-WORK FILE.  SEE GAMETBL FOR THE
      *   MATCHING WORKING-STORAGE TABLE LAYOUT.
      *
      *   MAINTENANCE LOG
      *    03/11/1988  R OKONKWO   ORIGINAL LAYOUT, SCORES PACKED
      *    04/14/1999  T BRISCOE   Y2K REVIEW - NO YEAR FIELD HELD
      *                             IN THIS RECORD, NONE NEEDED
      *    11/30/2002  T BRISCOE   WIDENED FOR HOUSTON EXPANSION
      *****************************************************************
      *
      *   ONE GAME-WORK RECORD, 40 BYTES.
      *
       01  GW-GAME-RECORD.
           05  GW-GAME-ID              PIC X(12).
           05  GW-GAME-WEEK            PIC 9(02).
           05  GW-HOME-TEAM            PIC X(03).
           05  GW-AWAY-TEAM            PIC X(03).
           05  GW-PLAYED-FLAG          PIC X(01).
               88  GW-PLAYED                   VALUE 'Y'.
               88  GW-NOT-PLAYED               VALUE 'N'.
           05  GW-HOME-SCORE           PIC 9(03).
           05  GW-AWAY-SCORE           PIC 9(03).
           05  GW-WINNER               PIC X(03).
           05  FILLER                  PIC X(10).
