      *****************************************************************
      *   LEAGTEAM  -  LEAGUE / CONFERENCE / DIVISION / TEAM TABLE
      *   AND FRANCHISE HISTORICAL-NAME TABLE FOR THE NFL STANDINGS
      *   BATCH SUITE.  COPY THIS MEMBER INTO WORKING-STORAGE OF ANY
      *   PROGRAM THAT NEEDS TEAM, DIVISION, CONFERENCE OR FRANCHISE
      *   NAME-HISTORY DATA.  BOTH TABLES ARE BUILT FROM LITERAL
      *   VALUES -- THERE IS NO RUN-TIME LOAD STEP.
      *
      *   TEAM TABLE ROWS ARE IN FIXED DIVISION/MEMBERSHIP ORDER --
      *   8 DIVISIONS OF 4 TEAMS EACH, AFC FIRST THEN NFC, IN THE
      *   ORDER EAST/NORTH/SOUTH/WEST.  DO NOT RE-SORT THIS TABLE.
      *
      *   MAINTENANCE LOG
      *    03/11/1988  R OKONKWO   ORIGINAL COPYBOOK - 28 TEAM LOOP
      *    09/02/1995  R OKONKWO   CARDINALS/JAGUARS DIVISION REALIGN
      *    04/14/1999  T BRISCOE   Y2K REVIEW - NO 2-DIGIT YEAR DATA
      *                             IN THIS MEMBER, PER MEMO 99-04
      *    11/30/2002  T BRISCOE   HOUSTON EXPANSION TEAM ADDED,
      *                             TABLE NOW CARRIES ALL 32 TEAMS
      *    08/19/2021  L FARR      WASHINGTON NAME CHANGE - ADDED
      *                             HIST-NAME TABLE, REQ# SB-2021-118
      *    02/02/2023  L FARR      WASHINGTON COMMANDERS NAME ADDED
      *                             TO HIST-NAME TABLE, REQ# SB-2023-04
      *****************************************************************
      *
      *   LG-TEAM-CONST-AREA HOLDS THE 32 TEAM ROWS AS ONE STRING OF
      *   50-BYTE ENTRIES.  LG-TEAM-TABLE REDEFINES THAT AREA AS AN
      *   OCCURS TABLE SO THE PROGRAMS CAN SEARCH/SUBSCRIPT IT.
      *
       01  LG-TEAM-CONST-AREA.
      *    AFC East (AFC)
           05  FILLER              PIC X(50) VALUE
               'BUFBuffalo      Bills       AFC_EAST AFC East AFC '.
           05  FILLER              PIC X(50) VALUE
               'MIAMiami        Dolphins    AFC_EAST AFC East AFC '.
           05  FILLER              PIC X(50) VALUE
               'NYJNew York     Jets        AFC_EAST AFC East AFC '.
           05  FILLER              PIC X(50) VALUE
               'NE New England  Patriots    AFC_EAST AFC East AFC '.

      *    AFC North (AFC)
           05  FILLER              PIC X(50) VALUE
               'BALBaltimore    Ravens      AFC_NORTHAFC NorthAFC '.
           05  FILLER              PIC X(50) VALUE
               'PITPittsburgh   Steelers    AFC_NORTHAFC NorthAFC '.
           05  FILLER              PIC X(50) VALUE
               'CLECleveland    Browns      AFC_NORTHAFC NorthAFC '.
           05  FILLER              PIC X(50) VALUE
               'CINCincinnati   Bengals     AFC_NORTHAFC NorthAFC '.

      *    AFC South (AFC)
           05  FILLER              PIC X(50) VALUE
               'HOUHouston      Texans      AFC_SOUTHAFC SouthAFC '.
           05  FILLER              PIC X(50) VALUE
               'JAXJacksonville Jaguars     AFC_SOUTHAFC SouthAFC '.
           05  FILLER              PIC X(50) VALUE
               'INDIndianapolis Colts       AFC_SOUTHAFC SouthAFC '.
           05  FILLER              PIC X(50) VALUE
               'TENTennessee    Titans      AFC_SOUTHAFC SouthAFC '.

      *    AFC West (AFC)
           05  FILLER              PIC X(50) VALUE
               'KC Kansas City  Chiefs      AFC_WEST AFC West AFC '.
           05  FILLER              PIC X(50) VALUE
               'DENDenver       Broncos     AFC_WEST AFC West AFC '.
           05  FILLER              PIC X(50) VALUE
               'LACLos Angeles  Chargers    AFC_WEST AFC West AFC '.
           05  FILLER              PIC X(50) VALUE
               'LV Las Vegas    Raiders     AFC_WEST AFC West AFC '.

      *    NFC East (NFC)
           05  FILLER              PIC X(50) VALUE
               'DALDallas       Cowboys     NFC_EAST NFC East NFC '.
           05  FILLER              PIC X(50) VALUE
               'NYGNew York     Giants      NFC_EAST NFC East NFC '.
           05  FILLER              PIC X(50) VALUE
               'PHIPhiladelphia Eagles      NFC_EAST NFC East NFC '.
           05  FILLER              PIC X(50) VALUE
               'WASWashington   Commanders  NFC_EAST NFC East NFC '.

      *    NFC North (NFC)
           05  FILLER              PIC X(50) VALUE
               'MINMinnesota    Vikings     NFC_NORTHNFC NorthNFC '.
           05  FILLER              PIC X(50) VALUE
               'GB Green Bay    Packers     NFC_NORTHNFC NorthNFC '.
           05  FILLER              PIC X(50) VALUE
               'DETDetroit      Lions       NFC_NORTHNFC NorthNFC '.
           05  FILLER              PIC X(50) VALUE
               'CHIChicago      Bears       NFC_NORTHNFC NorthNFC '.

      *    NFC South (NFC)
           05  FILLER              PIC X(50) VALUE
               'CARCarolina     Panthers    NFC_SOUTHNFC SouthNFC '.
           05  FILLER              PIC X(50) VALUE
               'TB Tampa Bay    Buccaneers  NFC_SOUTHNFC SouthNFC '.
           05  FILLER              PIC X(50) VALUE
               'ATLAtlanta      Falcons     NFC_SOUTHNFC SouthNFC '.
           05  FILLER              PIC X(50) VALUE
               'NO New Orleans  Saints      NFC_SOUTHNFC SouthNFC '.

      *    NFC West (NFC)
           05  FILLER              PIC X(50) VALUE
               'SEASeattle      Seahawks    NFC_WEST NFC West NFC '.
           05  FILLER              PIC X(50) VALUE
               'SF San Francisco49ers       NFC_WEST NFC West NFC '.
           05  FILLER              PIC X(50) VALUE
               'LARLos Angeles  Rams        NFC_WEST NFC West NFC '.
           05  FILLER              PIC X(50) VALUE
               'ARIArizona      Cardinals   NFC_WEST NFC West NFC '.
      *
      *   NOTE - ROWS ARE STORED IN DIVISION/MEMBERSHIP ORDER, NOT
      *   ALPHA ORDER, SO NO ASCENDING KEY IS CLAIMED HERE.  LOOKUPS
      *   BY ABBREVIATION USE A PLAIN SEQUENTIAL SEARCH (SEE 250-
      *   FIND-TEAM-BY-ID IN SKEDEDIT AND 250-FIND-TEAM-BY-ID IN
      *   STANDRPT).
      *
       01  LG-TEAM-TABLE REDEFINES LG-TEAM-CONST-AREA.
           05  LG-TEAM-ENTRY OCCURS 32 TIMES
                       INDEXED BY LG-TEAM-IDX.
               10  LG-TEAM-ID          PIC X(03).
               10  LG-TEAM-CITY        PIC X(13).
               10  LG-TEAM-NAME        PIC X(12).
               10  LG-DIVISION-ID      PIC X(09).
               10  LG-DIVISION-NAME    PIC X(09).
               10  LG-CONFERENCE       PIC X(03).
               10  LG-FILLER-PAD       PIC X(01).
      *
      *   LG-DIVISION-TABLE IS THE SAME AREA VIEWED AS 8 DIVISIONS
      *   OF 4 TEAMS EACH, IN THE FIXED ORDER SHOWN ABOVE.  THE
      *   STANDINGS REPORT WALKS THIS VIEW SO ITS CONTROL BREAK
      *   NEVER HAS TO SORT DIVISIONS OR TEAMS BY NAME.
      *
       01  LG-DIVISION-TABLE REDEFINES LG-TEAM-CONST-AREA.
           05  LG-DIVISION-ENTRY OCCURS 8 TIMES
                       INDEXED BY LG-DIV-IDX.
               10  LG-DIV-TEAM OCCURS 4 TIMES
                       INDEXED BY LG-DIV-TEAM-IDX.
                   15  LG-DT-TEAM-ID       PIC X(03).
                   15  LG-DT-TEAM-CITY     PIC X(13).
                   15  LG-DT-TEAM-NAME     PIC X(12).
                   15  LG-DT-DIVISION-ID   PIC X(09).
                   15  LG-DT-DIVISION-NAME PIC X(09).
                   15  LG-DT-CONFERENCE    PIC X(03).
                   15  LG-DT-FILLER-PAD    PIC X(01).
      *
      *   FRANCHISE HISTORICAL-NAME TABLE.  A TEAM MAY CARRY MORE
      *   THAN ONE ROW WHEN IT HAS CHANGED NAMES; ROWS FOR THE SAME
      *   ABBREVIATION MUST BE IN ASCENDING YEAR-START ORDER.  A
      *   YEAR-END OF 9999 MEANS THE RANGE IS STILL OPEN.
      *
       01  HN-NAME-CONST-AREA.
           05  FILLER                  PIC X(40) VALUE
               'WAS19372019Washington Redskins          '.
           05  FILLER                  PIC X(40) VALUE
               'WAS20202021Washington Football Team     '.
           05  FILLER                  PIC X(40) VALUE
               'WAS20229999Washington Commanders        '.
      *
       01  HN-NAME-TABLE REDEFINES HN-NAME-CONST-AREA.
           05  HN-NAME-ENTRY OCCURS 3 TIMES
                       INDEXED BY HN-NAME-IDX.
               10  HN-TEAM-ID          PIC X(03).
               10  HN-YEAR-START       PIC 9(04).
               10  HN-YEAR-END         PIC 9(04).
               10  HN-TEAM-NAME        PIC X(25).
               10  HN-FILLER-PAD       PIC X(04).
