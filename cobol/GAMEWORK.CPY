000100*****************************************************************
000200*   GAMEWORK  -  GAME-WORK FILE RECORD LAYOUT FOR THE NFL
000300*   STANDINGS BATCH SUITE.  ONE RECORD PER SCHEDULED GAME,
000400*   REGULAR SEASON OR PLAYOFF.  SKEDEDIT WRITES THIS FILE;
000500*   STANDRPT READS IT BACK TO ROLL UP STANDINGS.  COPY THIS
000600*   MEMBER INTO THE FILE SECTION UNDER THE GAMEWORK FD OF ANY
000700*   PROGRAM THAT OPENS THE GAME-WORK FILE.  SEE GAMETBL FOR THE
000800*   MATCHING WORKING-STORAGE TABLE LAYOUT.
000900*
001000*   MAINTENANCE LOG
001100*    03/11/1988  R OKONKWO   ORIGINAL LAYOUT, SCORES PACKED
001200*    04/14/1999  T BRISCOE   Y2K REVIEW - NO YEAR FIELD HELD
001300*                             IN THIS RECORD, NONE NEEDED
001400*    11/30/2002  T BRISCOE   WIDENED FOR HOUSTON EXPANSION
001500*****************************************************************
001600*
001700*   ONE GAME-WORK RECORD, 40 BYTES.
001800*
001900 01  GW-GAME-RECORD.
002000     05  GW-GAME-ID              PIC X(12).
002100     05  GW-GAME-WEEK            PIC 9(02).
002200     05  GW-HOME-TEAM            PIC X(03).
002300     05  GW-AWAY-TEAM            PIC X(03).
002400     05  GW-PLAYED-FLAG          PIC X(01).
002500         88  GW-PLAYED                   VALUE 'Y'.
002600         88  GW-NOT-PLAYED               VALUE 'N'.
002700     05  GW-HOME-SCORE           PIC 9(03).
002800     05  GW-AWAY-SCORE           PIC 9(03).
002900     05  GW-WINNER               PIC X(03).
003000     05  FILLER                  PIC X(10).
