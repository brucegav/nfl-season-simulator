000100*****************************************************************
000200*   GAMETBL  -  IN-MEMORY SEASON GAME TABLE FOR THE NFL
000300*   STANDINGS BATCH SUITE.  SAME FIELDS AS THE GAMEWORK FD
000400*   RECORD (SEE GAMEWORK COPYBOOK) BUT SHAPED AS AN OCCURS
000500*   TABLE SO A PROGRAM CAN SEARCH/SUBSCRIPT THE FULL SEASON AT
000600*   ONCE.  COPY THIS MEMBER INTO WORKING-STORAGE.
000700*
000800*   MAINTENANCE LOG
000900*    03/11/1988  R OKONKWO   ORIGINAL TABLE, 224-GAME MAXIMUM
001000*    11/30/2002  T BRISCOE   WIDENED FOR HOUSTON EXPANSION,
001100*                             298-GAME MAXIMUM (SEE BELOW)
001200*    02/09/2026  M OYELARAN  GAME COUNT MOVED TO A 77-LEVEL
001300*                             ITEM PER DEPT STANDARD.
001400*****************************************************************
001500*
001600*   298 IS THE HIGHEST GAME COUNT THE SCHEDULE VALIDATOR EVER
001700*   NEEDS TO HOLD -- 272 REGULAR SEASON GAMES PLUS THE FULL
001800*   PLAYOFF BRACKET PLUS A MARGIN FOR REJECTED/DUPLICATE ROWS
001900*   CARRIED ONLY FOR REPORTING.
002000*
002100 01  GT-GAME-TABLE-AREA.
002200     05  GT-GAME-ENTRY OCCURS 298 TIMES
002300                 INDEXED BY GT-GAME-IDX.
002400         10  GT-GAME-ID          PIC X(12).
002500         10  GT-GAME-WEEK        PIC 9(02).
002600         10  GT-HOME-TEAM        PIC X(03).
002700         10  GT-AWAY-TEAM        PIC X(03).
002800         10  GT-PLAYED-FLAG      PIC X(01).
002900             88  GT-PLAYED               VALUE 'Y'.
003000             88  GT-NOT-PLAYED           VALUE 'N'.
003100         10  GT-HOME-SCORE       PIC 9(03).
003200         10  GT-AWAY-SCORE       PIC 9(03).
003300         10  GT-WINNER           PIC X(03).
003400         10  FILLER              PIC X(10).
003500 77  GT-GAME-COUNT               PIC 9(03) COMP VALUE ZERO.
