000100*****************************************************************
000200*   LEAGTEAM  -  LEAGUE / CONFERENCE / DIVISION / TEAM TABLE
000300*   AND FRANCHISE HISTORICAL-NAME TABLE FOR THE NFL STANDINGS
000400*   BATCH SUITE.  COPY THIS MEMBER INTO WORKING-STORAGE OF ANY
000500*   PROGRAM THAT NEEDS TEAM, DIVISION, CONFERENCE OR FRANCHISE
000600*   NAME-HISTORY DATA.  BOTH TABLES ARE BUILT FROM LITERAL
000700*   VALUES -- THERE IS NO RUN-TIME LOAD STEP.
000800*
000900*   TEAM TABLE ROWS ARE IN FIXED DIVISION/MEMBERSHIP ORDER --
001000*   8 DIVISIONS OF 4 TEAMS EACH, AFC FIRST THEN NFC, IN THE
001100*   ORDER EAST/NORTH/SOUTH/WEST.  DO NOT RE-SORT THIS TABLE.
001200*
001300*   MAINTENANCE LOG
001400*    03/11/1988  R OKONKWO   ORIGINAL COPYBOOK - 28 TEAM LOOP
001500*    09/02/1995  R OKONKWO   CARDINALS/JAGUARS DIVISION REALIGN
001600*    04/14/1999  T BRISCOE   Y2K REVIEW - NO 2-DIGIT YEAR DATA
001700*                             IN THIS MEMBER, PER MEMO 99-04
001800*    11/30/2002  T BRISCOE   HOUSTON EXPANSION TEAM ADDED,
001900*                             TABLE NOW CARRIES ALL 32 TEAMS
002000*    08/19/2021  L FARR      WASHINGTON NAME CHANGE - ADDED
002100*                             HIST-NAME TABLE, REQ# SB-2021-118
002200*    02/02/2023  L FARR      WASHINGTON COMMANDERS NAME ADDED
002300*                             TO HIST-NAME TABLE, REQ# SB-2023-04
002400*****************************************************************
002500*
002600*   LG-TEAM-CONST-AREA HOLDS THE 32 TEAM ROWS AS ONE STRING OF
002700*   50-BYTE ENTRIES.  LG-TEAM-TABLE REDEFINES THAT AREA AS AN
002800*   OCCURS TABLE SO THE PROGRAMS CAN SEARCH/SUBSCRIPT IT.
002900*
003000 01  LG-TEAM-CONST-AREA.
003100*    AFC East (AFC)
003200     05  FILLER              PIC X(50) VALUE
003300         'BUFBuffalo      Bills       AFC_EAST AFC East AFC '.
003400     05  FILLER              PIC X(50) VALUE
003500         'MIAMiami        Dolphins    AFC_EAST AFC East AFC '.
003600     05  FILLER              PIC X(50) VALUE
003700         'NYJNew York     Jets        AFC_EAST AFC East AFC '.
003800     05  FILLER              PIC X(50) VALUE
003900         'NE New England  Patriots    AFC_EAST AFC East AFC '.
004000 
004100*    AFC North (AFC)
004200     05  FILLER              PIC X(50) VALUE
004300         'BALBaltimore    Ravens      AFC_NORTHAFC NorthAFC '.
004400     05  FILLER              PIC X(50) VALUE
004500         'PITPittsburgh   Steelers    AFC_NORTHAFC NorthAFC '.
004600     05  FILLER              PIC X(50) VALUE
004700         'CLECleveland    Browns      AFC_NORTHAFC NorthAFC '.
004800     05  FILLER              PIC X(50) VALUE
004900         'CINCincinnati   Bengals     AFC_NORTHAFC NorthAFC '.
005000 
005100*    AFC South (AFC)
005200     05  FILLER              PIC X(50) VALUE
005300         'HOUHouston      Texans      AFC_SOUTHAFC SouthAFC '.
005400     05  FILLER              PIC X(50) VALUE
005500         'JAXJacksonville Jaguars     AFC_SOUTHAFC SouthAFC '.
005600     05  FILLER              PIC X(50) VALUE
005700         'INDIndianapolis Colts       AFC_SOUTHAFC SouthAFC '.
005800     05  FILLER              PIC X(50) VALUE
005900         'TENTennessee    Titans      AFC_SOUTHAFC SouthAFC '.
006000 
006100*    AFC West (AFC)
006200     05  FILLER              PIC X(50) VALUE
006300         'KC Kansas City  Chiefs      AFC_WEST AFC West AFC '.
006400     05  FILLER              PIC X(50) VALUE
006500         'DENDenver       Broncos     AFC_WEST AFC West AFC '.
006600     05  FILLER              PIC X(50) VALUE
006700         'LACLos Angeles  Chargers    AFC_WEST AFC West AFC '.
006800     05  FILLER              PIC X(50) VALUE
006900         'LV Las Vegas    Raiders     AFC_WEST AFC West AFC '.
007000 
007100*    NFC East (NFC)
007200     05  FILLER              PIC X(50) VALUE
007300         'DALDallas       Cowboys     NFC_EAST NFC East NFC '.
007400     05  FILLER              PIC X(50) VALUE
007500         'NYGNew York     Giants      NFC_EAST NFC East NFC '.
007600     05  FILLER              PIC X(50) VALUE
007700         'PHIPhiladelphia Eagles      NFC_EAST NFC East NFC '.
007800     05  FILLER              PIC X(50) VALUE
007900         'WASWashington   Commanders  NFC_EAST NFC East NFC '.
008000 
008100*    NFC North (NFC)
008200     05  FILLER              PIC X(50) VALUE
008300         'MINMinnesota    Vikings     NFC_NORTHNFC NorthNFC '.
008400     05  FILLER              PIC X(50) VALUE
008500         'GB Green Bay    Packers     NFC_NORTHNFC NorthNFC '.
008600     05  FILLER              PIC X(50) VALUE
008700         'DETDetroit      Lions       NFC_NORTHNFC NorthNFC '.
008800     05  FILLER              PIC X(50) VALUE
008900         'CHIChicago      Bears       NFC_NORTHNFC NorthNFC '.
009000 
009100*    NFC South (NFC)
009200     05  FILLER              PIC X(50) VALUE
009300         'CARCarolina     Panthers    NFC_SOUTHNFC SouthNFC '.
009400     05  FILLER              PIC X(50) VALUE
009500         'TB Tampa Bay    Buccaneers  NFC_SOUTHNFC SouthNFC '.
009600     05  FILLER              PIC X(50) VALUE
009700         'ATLAtlanta      Falcons     NFC_SOUTHNFC SouthNFC '.
009800     05  FILLER              PIC X(50) VALUE
009900         'NO New Orleans  Saints      NFC_SOUTHNFC SouthNFC '.
010000 
010100*    NFC West (NFC)
010200     05  FILLER              PIC X(50) VALUE
010300         'SEASeattle      Seahawks    NFC_WEST NFC West NFC '.
010400     05  FILLER              PIC X(50) VALUE
010500         'SF San Francisco49ers       NFC_WEST NFC West NFC '.
010600     05  FILLER              PIC X(50) VALUE
010700         'LARLos Angeles  Rams        NFC_WEST NFC West NFC '.
010800     05  FILLER              PIC X(50) VALUE
010900         'ARIArizona      Cardinals   NFC_WEST NFC West NFC '.
011000*
011100*   NOTE - ROWS ARE STORED IN DIVISION/MEMBERSHIP ORDER, NOT
011200*   ALPHA ORDER, SO NO ASCENDING KEY IS CLAIMED HERE.  LOOKUPS
011300*   BY ABBREVIATION USE A PLAIN SEQUENTIAL SEARCH (SEE 250-
011400*   FIND-TEAM-BY-ID IN SKEDEDIT AND 250-FIND-TEAM-BY-ID IN
011500*   STANDRPT).
011600*
011700 01  LG-TEAM-TABLE REDEFINES LG-TEAM-CONST-AREA.
011800     05  LG-TEAM-ENTRY OCCURS 32 TIMES
011900                 INDEXED BY LG-TEAM-IDX.
012000         10  LG-TEAM-ID          PIC X(03).
012100         10  LG-TEAM-CITY        PIC X(13).
012200         10  LG-TEAM-NAME        PIC X(12).
012300         10  LG-DIVISION-ID      PIC X(09).
012400         10  LG-DIVISION-NAME    PIC X(09).
012500         10  LG-CONFERENCE       PIC X(03).
012600         10  LG-FILLER-PAD       PIC X(01).
012700*
012800*   LG-DIVISION-TABLE IS THE SAME AREA VIEWED AS 8 DIVISIONS
012900*   OF 4 TEAMS EACH, IN THE FIXED ORDER SHOWN ABOVE.  THE
013000*   STANDINGS REPORT WALKS THIS VIEW SO ITS CONTROL BREAK
013100*   NEVER HAS TO SORT DIVISIONS OR TEAMS BY NAME.
013200*
013300 01  LG-DIVISION-TABLE REDEFINES LG-TEAM-CONST-AREA.
013400     05  LG-DIVISION-ENTRY OCCURS 8 TIMES
013500                 INDEXED BY LG-DIV-IDX.
013600         10  LG-DIV-TEAM OCCURS 4 TIMES
013700                 INDEXED BY LG-DIV-TEAM-IDX.
013800             15  LG-DT-TEAM-ID       PIC X(03).
013900             15  LG-DT-TEAM-CITY     PIC X(13).
014000             15  LG-DT-TEAM-NAME     PIC X(12).
014100             15  LG-DT-DIVISION-ID   PIC X(09).
014200             15  LG-DT-DIVISION-NAME PIC X(09).
014300             15  LG-DT-CONFERENCE    PIC X(03).
014400             15  LG-DT-FILLER-PAD    PIC X(01).
014500*
014600*   FRANCHISE HISTORICAL-NAME TABLE.  A TEAM MAY CARRY MORE
014700*   THAN ONE ROW WHEN IT HAS CHANGED NAMES; ROWS FOR THE SAME
014800*   ABBREVIATION MUST BE IN ASCENDING YEAR-START ORDER.  A
014900*   YEAR-END OF 9999 MEANS THE RANGE IS STILL OPEN.
015000*
015100 01  HN-NAME-CONST-AREA.
015200     05  FILLER                  PIC X(40) VALUE
015300         'WAS19372019Washington Redskins          '.
015400     05  FILLER                  PIC X(40) VALUE
015500         'WAS20202021Washington Football Team     '.
015600     05  FILLER                  PIC X(40) VALUE
015700         'WAS20229999Washington Commanders        '.
015800*
015900 01  HN-NAME-TABLE REDEFINES HN-NAME-CONST-AREA.
016000     05  HN-NAME-ENTRY OCCURS 3 TIMES
016100                 INDEXED BY HN-NAME-IDX.
016200         10  HN-TEAM-ID          PIC X(03).
016300         10  HN-YEAR-START       PIC 9(04).
016400         10  HN-YEAR-END         PIC 9(04).
016500         10  HN-TEAM-NAME        PIC X(25).
016600         10  HN-FILLER-PAD       PIC X(04).
