000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STANDRPT.
000300 AUTHOR. R OKONKWO.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 05/13/1991.
000600 DATE-COMPILED. 05/13/1991.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  STANDRPT READS THE GAMEWORK FILE BUILT BY SKEDEDIT, ROLLS
001000*  UP WIN-LOSS-TIE RECORDS AND WINNING PERCENTAGE FOR ALL 32
001100*  CLUBS, SORTS EACH DIVISION AND FLAGS THE DIVISION WINNERS,
001200*  THEN BUILDS EACH CONFERENCE'S WILD CARD RACE AND PLAYOFF
001300*  SEEDING.  OUTPUT IS THE STANDRPT COLUMNAR STANDINGS REPORT,
001400*  ONE SECTION PER CONFERENCE.
001500*
001600*  MAINTENANCE LOG
001700*   05/13/1991  R OKONKWO   ORIGINAL PROGRAM.  DIVISION SORT
001800*                            AND DIVISION-WINNER FLAG ONLY, NO
001900*                            WILD CARD SECTION YET.
002000*   06/02/1994  R OKONKWO   ADDED WILD CARD RACE SECTION AND
002100*                            PLAYOFF SEEDING PER REQ# STD-94-02.
002200*   09/02/1995  R OKONKWO   CAROLINA/JACKSONVILLE EXPANSION -
002300*                            DIVISION TABLE PICKS UP THE NEW
002400*                            CLUBS FROM LEAGTEAM, NO CHANGE
002500*                            NEEDED HERE.
002600*   04/22/1998  T BRISCOE   Y2K REVIEW STARTED PER MEMO 98-11 -
002700*                            NO 2-DIGIT YEAR DATA HELD IN THIS
002800*                            PROGRAM.
002900*   03/09/1999  T BRISCOE   Y2K SIGN-OFF.  NO CHANGE REQUIRED.
003000*                            REQ# Y2K-231.
003100*   11/30/2002  T BRISCOE   HOUSTON EXPANSION TEAM - VERIFIED
003200*                            ALL 8 DIVISIONS STILL CARRY 4
003300*                            CLUBS EACH, NO CHANGE NEEDED.
003400*   01/18/2010  L FARR      DETAIL LINE FORMAT AND HEADING
003500*                            LAYOUT ALIGNED WITH THE VALIDRPT
003600*                            LISTING PER DEPT STANDARD 09-4.
003700*   09/21/2020  L FARR      WILD CARD FIELD EXPANDED FROM 2 TO
003800*                            3 TEAMS PER CONFERENCE (6 TO 7
003900*                            PLAYOFF SEEDS) PER REQ# STD-20-11,
004000*                            MATCHES THE LEAGUE'S EXPANDED
004100*                            PLAYOFF FORMAT.  SEE SKEDEDIT.
004200*   02/15/2021  L FARR      SCHEDULE NOW 18 WEEKS / 17 GAMES
004300*                            PER CLUB - WIN PERCENTAGE FORMULA
004400*                            UNCHANGED, NO CHANGE NEEDED HERE.
004500*   02/09/2026  M OYELARAN  MOVED THE RANK/SWAP/PERCENTAGE
004600*                            WORK SCALARS TO 77-LEVEL ITEMS
004700*                            PER DEPT STANDARD, REQ# SKD-26-04.
004800***************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT GAMEWORK
005800         ASSIGN TO GAMEWORK
005900         FILE STATUS IS GW-STAT.
006000     SELECT STANDRPT
006100         ASSIGN TO STANDRPT
006200         FILE STATUS IS SR-STAT.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  GAMEWORK
006600     LABEL RECORDS ARE STANDARD.
006700     COPY GAMEWORK.
006800 FD  STANDRPT
006900     LABEL RECORDS ARE STANDARD.
007000 01  STANDRPT-REC                PIC X(80).
007100 WORKING-STORAGE SECTION.
007200*
007300     COPY LEAGTEAM.
007400*
007500 01  WS-FILE-STATUS-CODES.
007600     05  GW-STAT                 PIC X(02).
007700     05  SR-STAT                 PIC X(02).
007800*
007900 01  WS-PROGRAM-SWITCHES.
008000     05  WS-EOF-GAMEWORK-SW      PIC X(01) VALUE 'N'.
008100         88  EOF-GAMEWORK                  VALUE 'Y'.
008200     05  WS-TEAM-FOUND-SW        PIC X(01) VALUE 'N'.
008300         88  WS-TEAM-FOUND                 VALUE 'Y'.
008400     05  WS-TABLE-OK-SW          PIC X(01) VALUE 'Y'.
008500         88  WS-TABLE-OK                   VALUE 'Y'.
008600         88  WS-TABLE-BAD                  VALUE 'N'.
008700*
008800*   COUNTERS, SUBSCRIPTS AND WORK POINTERS - ALL COMP PER
008900*   DEPT STANDARDS, NONE OF THESE ARE MONEY FIELDS.  PLAIN
009000*   NUMERIC SUBSCRIPTS (NOT INDEX-NAMES) ARE USED WHEREVER A
009100*   VALUE CROSSES BETWEEN TWO DIFFERENTLY-SHAPED TABLES, SO
009200*   ONE COUNTER SAFELY ADDRESSES BOTH LEAGTEAM'S DIVISION VIEW
009300*   AND THIS PROGRAM'S OWN STANDINGS DIVISION VIEW.
009400*
009500 01  WS-COUNTERS-AND-SUBSCRIPTS.
009600     05  WS-TEAM-IDX             PIC 9(02) COMP VALUE ZERO.
009700     05  WS-DIV-IDX              PIC 9(01) COMP VALUE ZERO.
009800     05  WS-DIV-TEAM-IDX         PIC 9(01) COMP VALUE ZERO.
009900     05  WS-DIV-BASE-IDX         PIC 9(01) COMP VALUE ZERO.
010000     05  WS-DIV-START-IDX        PIC 9(01) COMP VALUE ZERO.
010100     05  WS-DIV-END-IDX          PIC 9(01) COMP VALUE ZERO.
010200     05  WS-OUTER-IDX            PIC 9(02) COMP VALUE ZERO.
010300     05  WS-INNER-IDX            PIC 9(02) COMP VALUE ZERO.
010400     05  WS-CONF-IDX             PIC 9(01) COMP VALUE ZERO.
010500     05  WS-POOL-COUNT           PIC 9(02) COMP VALUE ZERO.
010600     05  WS-SEED-COUNT           PIC 9(01) COMP VALUE ZERO.
010700     05  WS-SEED-IDX             PIC 9(01) COMP VALUE ZERO.
010800     05  WS-GAMES-PLAYED         PIC 9(02) COMP VALUE ZERO.
010900*
011000*   STANDALONE RANK/SWAP/PERCENTAGE WORK SCALARS - NOT RUN
011100*   TOTALS, SO THEY ARE CARRIED AS 77-LEVEL ITEMS PER DEPT
011200*   STANDARD, SAME AS HOSPEDIT AND TABLES03.
011300 77  WS-RANK-NO                  PIC 9(01) COMP VALUE ZERO.
011400 77  WS-SWAP-TEMP-IDX            PIC 9(02) COMP VALUE ZERO.
011500 77  WS-PCT-LEFT                 PIC 9V999 COMP-3 VALUE ZERO.
011600 77  WS-PCT-RIGHT                PIC 9V999 COMP-3 VALUE ZERO.
011700*
011800 01  WS-PCT-WORK-AREA.
011900     05  WS-RANK-DISPLAY         PIC 9 VALUE ZERO.
012000     05  FILLER                  PIC X(01).
012100*
012200*   WS-LOOKUP-WORK-AREA IS USED BY 250-FIND-TEAM-BY-ID EACH
012300*   TIME THE PRINT ROUTINE NEEDS A TEAM'S NAME FOR A GIVEN
012400*   ABBREVIATION.  SAME PATTERN AS SKEDEDIT.
012500*
012600 01  WS-LOOKUP-WORK-AREA.
012700     05  WS-LOOKUP-TEAM-ID       PIC X(03).
012800     05  WS-FOUND-TEAM-NAME      PIC X(12).
012900     05  WS-FILLER-PAD           PIC X(05).
013000*
013100*   ONE SWAP-HOLD RECORD, LAID OUT FIELD FOR FIELD THE SAME
013200*   AS ST-DIV-TEAM BELOW, SO THE DIVISION BUBBLE SORT CAN
013300*   MOVE A WHOLE TEAM'S ROW IN ONE STATEMENT.
013400*
013500 01  WS-DIVISION-ROW-HOLD.
013600     05  WS-DRH-TEAM-ID          PIC X(03).
013700     05  WS-DRH-WINS             PIC 9(02) COMP.
013800     05  WS-DRH-LOSSES           PIC 9(02) COMP.
013900     05  WS-DRH-TIES             PIC 9(02) COMP.
014000     05  WS-DRH-WIN-PCT          PIC 9V999 COMP-3.
014100     05  WS-DRH-DIV-WINNER-FL    PIC X(01).
014200     05  WS-DRH-WILDCARD-FL      PIC X(01).
014300     05  WS-DRH-PLAYOFF-SEED     PIC 9(01) COMP.
014400     05  WS-DRH-FILLER-PAD       PIC X(04).
014500*
014600*   ST-STANDINGS-AREA HOLDS ONE ROW PER CLUB, LOADED IN THE
014700*   SAME FIXED DIVISION/MEMBERSHIP ORDER AS LG-TEAM-TABLE SO
014800*   THE DIVISION-VIEW REDEFINES BELOW LINES UP ROW FOR ROW
014900*   WITH LG-DIVISION-TABLE.  DO NOT LOAD THIS TABLE OUT OF
015000*   ORDER.
015100*
015200 01  ST-STANDINGS-AREA.
015300     05  ST-STANDING-ENTRY OCCURS 32 TIMES
015400                 INDEXED BY ST-TEAM-IDX-2.
015500         10  ST-TEAM-ID          PIC X(03).
015600         10  ST-WINS             PIC 9(02) COMP.
015700         10  ST-LOSSES           PIC 9(02) COMP.
015800         10  ST-TIES             PIC 9(02) COMP.
015900         10  ST-WIN-PCT          PIC 9V999 COMP-3.
016000         10  ST-DIV-WINNER-FLAG  PIC X(01).
016100             88  ST-DIV-WINNER          VALUE 'Y'.
016200         10  ST-WILDCARD-FLAG    PIC X(01).
016300             88  ST-WILDCARD             VALUE 'Y'.
016400         10  ST-PLAYOFF-SEED     PIC 9(01) COMP.
016500         10  ST-FILLER-PAD       PIC X(04).
016600*
016700*   ST-DIVISION-TABLE IS THE SAME 32-ROW AREA VIEWED AS 8
016800*   DIVISIONS OF 4 CLUBS, MATCHING LG-DIVISION-TABLE IN
016900*   LEAGTEAM.  THE SORT AND PRINT PARAGRAPHS BELOW WALK THIS
017000*   VIEW WITH PLAIN WS-DIV-IDX / WS-DIV-TEAM-IDX SUBSCRIPTS
017100*   (NOT INDEX-NAMES) SO THE SAME COUNTERS ALSO ADDRESS
017200*   LG-DIVISION-TABLE CORRECTLY.
017300*
017400 01  ST-DIVISION-TABLE REDEFINES ST-STANDINGS-AREA.
017500     05  ST-DIVISION-ENTRY OCCURS 8 TIMES.
017600         10  ST-DIV-TEAM OCCURS 4 TIMES.
017700             15  ST-DT-TEAM-ID       PIC X(03).
017800             15  ST-DT-WINS          PIC 9(02) COMP.
017900             15  ST-DT-LOSSES        PIC 9(02) COMP.
018000             15  ST-DT-TIES          PIC 9(02) COMP.
018100             15  ST-DT-WIN-PCT       PIC 9V999 COMP-3.
018200             15  ST-DT-DIV-WINNER-FL PIC X(01).
018300                 88  ST-DT-DIV-WINNER       VALUE 'Y'.
018400             15  ST-DT-WILDCARD-FL   PIC X(01).
018500                 88  ST-DT-WILDCARD          VALUE 'Y'.
018600             15  ST-DT-PLAYOFF-SEED  PIC 9(01) COMP.
018700             15  ST-DT-FILLER-PAD    PIC X(04).
018800*
018900*   WILD CARD POOL WORK TABLE.  EACH CONFERENCE HAS UP TO 12
019000*   NON-DIVISION-WINNER CLUBS TO RANK FOR THE 3 WILD CARD
019100*   BERTHS.  ENTRIES ARE STANDINGS-AREA SUBSCRIPTS, NOT
019200*   COPIES OF THE STANDINGS DATA, SO THE SORT NEVER TOUCHES
019300*   THE STANDINGS ROWS DIRECTLY.  RE-USED FOR EACH CONFERENCE
019400*   IN TURN.
019500*
019600 01  WS-WILDCARD-POOL-AREA.
019700     05  WS-WC-POOL-ENTRY OCCURS 12 TIMES.
019800         10  WS-WC-POOL-STAND-IDX PIC 9(02) COMP.
019900         10  FILLER              PIC X(02).
020000*
020100*   WS-WC-WINNERS-BY-CONF KEEPS THE TOP 3 WILD CARD SUBSCRIPTS
020200*   FOR EACH CONFERENCE, IN RANK ORDER, FOR THE PRINT ROUTINE.
020300*
020400 01  WS-WC-WINNERS-BY-CONF.
020500     05  WS-WC-CONF-ENTRY OCCURS 2 TIMES.
020600         10  WS-WC-RANK-ENTRY OCCURS 3 TIMES.
020700             15  WS-WC-RANK-STAND-IDX PIC 9(02) COMP.
020800             15  FILLER          PIC X(02).
020900*
021000*   SEED POOL WORK TABLE - THE 7 PLAYOFF CLUBS FOR ONE
021100*   CONFERENCE (4 DIVISION WINNERS + 3 WILD CARDS) DURING THE
021200*   FINAL PLAYOFF-SEED SORT.
021300*
021400 01  WS-SEED-POOL-AREA.
021500     05  WS-SEED-POOL-ENTRY OCCURS 7 TIMES.
021600         10  WS-SEED-POOL-STAND-IDX PIC 9(02) COMP.
021700         10  FILLER              PIC X(02).
021800*
021900*************************************************************
022000****** STANDINGS REPORT PRINT LINES ******
022100*************************************************************
022200 01  SR-BLANK-LINE               PIC X(80) VALUE SPACES.
022300*
022400 01  SR-CONF-HEADING-LINE.
022500     05  FILLER                  PIC X(05) VALUE SPACES.
022600     05  SR-CH-CONF-NAME         PIC X(03).
022700     05  FILLER                  PIC X(01) VALUE SPACE.
022800     05  FILLER                  PIC X(09) VALUE 'STANDINGS'.
022900     05  FILLER                  PIC X(62) VALUE SPACES.
023000*
023100 01  SR-CONF-SEP-LINE.
023200     05  FILLER                  PIC X(05) VALUE SPACES.
023300     05  FILLER                  PIC X(13) VALUE ALL '='.
023400     05  FILLER                  PIC X(62) VALUE SPACES.
023500*
023600 01  SR-DIV-HEADING-LINE.
023700     05  FILLER                  PIC X(05) VALUE SPACES.
023800     05  SR-DH-DIV-NAME          PIC X(09).
023900     05  FILLER                  PIC X(66) VALUE SPACES.
024000*
024100 01  SR-DETAIL-LINE.
024200     05  SR-DT-RANK-LABEL        PIC X(05).
024300     05  SR-DT-TEAM-NAME         PIC X(18).
024400     05  SR-DT-WINS              PIC Z9.
024500     05  FILLER                  PIC X(01) VALUE '-'.
024600     05  SR-DT-LOSSES            PIC Z9.
024700     05  FILLER                  PIC X(01) VALUE '-'.
024800     05  SR-DT-TIES              PIC Z9.
024900     05  FILLER                  PIC X(02) VALUE SPACES.
025000     05  SR-DT-PCT               PIC .999.
025100     05  FILLER                  PIC X(43) VALUE SPACES.
025200*
025300 01  SR-WILDCARD-HEADING-LINE.
025400     05  FILLER                  PIC X(05) VALUE SPACES.
025500     05  FILLER                  PIC X(16) VALUE
025600                                  'WILD CARD RACE:'.
025700     05  FILLER                  PIC X(59) VALUE SPACES.
025800*
025900*-------------------
026000 PROCEDURE DIVISION.
026100*-------------------
026200     PERFORM 100-INIT-RTN THRU 100-EXIT
026300     PERFORM 200-BUILD-STANDINGS THRU 200-EXIT
026400     PERFORM 300-COMPUTE-WIN-PCT THRU 300-EXIT
026500     PERFORM 400-SORT-DIVISIONS THRU 400-EXIT
026600     PERFORM 500-BUILD-CONFERENCE THRU 500-EXIT
026700     PERFORM 700-PRINT-STANDINGS THRU 700-EXIT
026800     PERFORM 900-WRAP-UP THRU 900-EXIT
026900     GOBACK
027000     .
027100*
027200 100-INIT-RTN.
027300     PERFORM 110-VERIFY-LEAGUE-TABLE THRU 110-EXIT
027400     IF WS-TABLE-BAD
027500         PERFORM 890-ABORT-BAD-TABLE THRU 890-EXIT
027600     END-IF
027700     PERFORM 120-INIT-STANDINGS-TABLE THRU 120-EXIT
027800     OPEN INPUT GAMEWORK
027900     OPEN OUTPUT STANDRPT.
028000 100-EXIT.
028100     EXIT.
028200*
028300*   110-VERIFY-LEAGUE-TABLE - SAME SANITY CHECK USED IN
028400*   SKEDEDIT.  IF THE COPYBOOK EVER SHIPS WITH A BLANK OR
028500*   SHORT ROW THE RUN MUST STOP BEFORE ANY GAME IS ROLLED UP.
028600*
028700 110-VERIFY-LEAGUE-TABLE.
028800     MOVE 'Y' TO WS-TABLE-OK-SW
028900     PERFORM 111-CHECK-ONE-TEAM-ROW THRU 111-EXIT
029000         VARYING WS-TEAM-IDX FROM 1 BY 1 UNTIL WS-TEAM-IDX > 32.
029100 110-EXIT.
029200     EXIT.
029300*
029400 111-CHECK-ONE-TEAM-ROW.
029500     SET LG-TEAM-IDX TO WS-TEAM-IDX
029600     IF LG-TEAM-ID(LG-TEAM-IDX) = SPACES
029700         MOVE 'N' TO WS-TABLE-OK-SW
029800     END-IF.
029900 111-EXIT.
030000     EXIT.
030100*
030200 120-INIT-STANDINGS-TABLE.
030300     PERFORM 121-INIT-ONE-TEAM-ROW THRU 121-EXIT
030400         VARYING WS-TEAM-IDX FROM 1 BY 1 UNTIL WS-TEAM-IDX > 32.
030500 120-EXIT.
030600     EXIT.
030700*
030800 121-INIT-ONE-TEAM-ROW.
030900     SET LG-TEAM-IDX TO WS-TEAM-IDX
031000     SET ST-TEAM-IDX-2 TO WS-TEAM-IDX
031100     MOVE LG-TEAM-ID(LG-TEAM-IDX) TO ST-TEAM-ID(ST-TEAM-IDX-2)
031200     MOVE ZERO TO ST-WINS(ST-TEAM-IDX-2)
031300     MOVE ZERO TO ST-LOSSES(ST-TEAM-IDX-2)
031400     MOVE ZERO TO ST-TIES(ST-TEAM-IDX-2)
031500     MOVE ZERO TO ST-WIN-PCT(ST-TEAM-IDX-2)
031600     MOVE 'N' TO ST-DIV-WINNER-FLAG(ST-TEAM-IDX-2)
031700     MOVE 'N' TO ST-WILDCARD-FLAG(ST-TEAM-IDX-2)
031800     MOVE ZERO TO ST-PLAYOFF-SEED(ST-TEAM-IDX-2).
031900 121-EXIT.
032000     EXIT.
032100*
032200*   200-BUILD-STANDINGS READS GAMEWORK ONCE AND POSTS EVERY
032300*   PLAYED GAME'S RESULT INTO THE STANDINGS TABLE.  UNPLAYED
032400*   ROWS (GW-NOT-PLAYED) ARE SKIPPED, MATCHING THE SCHEDULE
032500*   VALIDATOR'S RULE THAT A GAME WITH NO RESULT DOES NOT
032600*   COUNT TOWARD ANY CLUB'S RECORD.
032700*
032800 200-BUILD-STANDINGS.
032900     PERFORM 210-READ-GAMEWORK THRU 210-EXIT.
033000 200-READ-LOOP.
033100     IF NOT EOF-GAMEWORK
033200         IF GW-PLAYED
033300             PERFORM 220-POST-GAME THRU 220-EXIT
033400         END-IF
033500         PERFORM 210-READ-GAMEWORK THRU 210-EXIT
033600         GO TO 200-READ-LOOP
033700     END-IF.
033800 200-EXIT.
033900     EXIT.
034000*
034100 210-READ-GAMEWORK.
034200     READ GAMEWORK
034300         AT END
034400             MOVE 'Y' TO WS-EOF-GAMEWORK-SW
034500     END-READ.
034600 210-EXIT.
034700     EXIT.
034800*
034900 220-POST-GAME.
035000     MOVE GW-HOME-TEAM TO WS-LOOKUP-TEAM-ID
035100     PERFORM 230-FIND-STANDING-ROW THRU 230-EXIT
035200     IF WS-TEAM-FOUND
035300         PERFORM 225-POST-HOME-SIDE THRU 225-EXIT
035400     END-IF
035500     MOVE GW-AWAY-TEAM TO WS-LOOKUP-TEAM-ID
035600     PERFORM 230-FIND-STANDING-ROW THRU 230-EXIT
035700     IF WS-TEAM-FOUND
035800         PERFORM 226-POST-AWAY-SIDE THRU 226-EXIT
035900     END-IF.
036000 220-EXIT.
036100     EXIT.
036200*
036300*   225/226 SPLIT THE HOME AND AWAY POSTING SO EACH SIDE'S
036400*   TABLE ROW IS ADDRESSED THROUGH THE INDEX 230- LEAVES SET,
036500*   WITHOUT A SECOND SEARCH.
036600*
036700 225-POST-HOME-SIDE.
036800     IF GW-HOME-SCORE > GW-AWAY-SCORE
036900         ADD 1 TO ST-WINS(ST-TEAM-IDX-2)
037000     ELSE
037100         IF GW-AWAY-SCORE > GW-HOME-SCORE
037200             ADD 1 TO ST-LOSSES(ST-TEAM-IDX-2)
037300         ELSE
037400             ADD 1 TO ST-TIES(ST-TEAM-IDX-2)
037500         END-IF
037600     END-IF.
037700 225-EXIT.
037800     EXIT.
037900*
038000 226-POST-AWAY-SIDE.
038100     IF GW-AWAY-SCORE > GW-HOME-SCORE
038200         ADD 1 TO ST-WINS(ST-TEAM-IDX-2)
038300     ELSE
038400         IF GW-HOME-SCORE > GW-AWAY-SCORE
038500             ADD 1 TO ST-LOSSES(ST-TEAM-IDX-2)
038600         ELSE
038700             ADD 1 TO ST-TIES(ST-TEAM-IDX-2)
038800         END-IF
038900     END-IF.
039000 226-EXIT.
039100     EXIT.
039200*
039300*   230-FIND-STANDING-ROW - LINEAR SEARCH OF THE 32-ROW
039400*   STANDINGS TABLE BY ABBREVIATION.  THE TABLE IS ALWAYS
039500*   FULLY POPULATED (SEE 120-) SO A PLAIN SEARCH IS SAFE.
039600*
039700 230-FIND-STANDING-ROW.
039800     MOVE 'N' TO WS-TEAM-FOUND-SW
039900     SET ST-TEAM-IDX-2 TO 1
040000     SEARCH ST-STANDING-ENTRY
040100         AT END
040200             MOVE 'N' TO WS-TEAM-FOUND-SW
040300         WHEN ST-TEAM-ID(ST-TEAM-IDX-2) = WS-LOOKUP-TEAM-ID
040400             MOVE 'Y' TO WS-TEAM-FOUND-SW
040500     END-SEARCH.
040600 230-EXIT.
040700     EXIT.
040800*
040900*   300-COMPUTE-WIN-PCT - WIN PERCENTAGE = (WINS + .5 * TIES)
041000*   DIVIDED BY GAMES PLAYED, ROUNDED TO 3 DECIMALS, ZERO WHEN
041100*   THE CLUB HAS NOT PLAYED A GAME.
041200*
041300 300-COMPUTE-WIN-PCT.
041400     PERFORM 301-COMPUTE-ONE-TEAM-PCT THRU 301-EXIT
041500         VARYING WS-TEAM-IDX FROM 1 BY 1 UNTIL WS-TEAM-IDX > 32.
041600 300-EXIT.
041700     EXIT.
041800*
041900 301-COMPUTE-ONE-TEAM-PCT.
042000     SET ST-TEAM-IDX-2 TO WS-TEAM-IDX
042100     COMPUTE WS-GAMES-PLAYED =
042200         ST-WINS(ST-TEAM-IDX-2) + ST-LOSSES(ST-TEAM-IDX-2)
042300             + ST-TIES(ST-TEAM-IDX-2)
042400     IF WS-GAMES-PLAYED > 0
042500         COMPUTE ST-WIN-PCT(ST-TEAM-IDX-2) ROUNDED =
042600             (ST-WINS(ST-TEAM-IDX-2) +
042700                 (0.5 * ST-TIES(ST-TEAM-IDX-2)))
042800                 / WS-GAMES-PLAYED
042900     ELSE
043000         MOVE ZERO TO ST-WIN-PCT(ST-TEAM-IDX-2)
043100     END-IF.
043200 301-EXIT.
043300     EXIT.
043400*
043500*   400-SORT-DIVISIONS - EACH OF THE 8 DIVISIONS IS BUBBLE
043600*   SORTED IN PLACE, DESCENDING BY WIN PERCENTAGE, ON THE
043700*   ST-DIVISION-TABLE VIEW.  THE SWAP TEST USES STRICTLY-LESS
043800*   THAN SO EQUAL PERCENTAGES KEEP THEIR ORIGINAL (LEAGUE-
043900*   TABLE) ORDER, PER THE NO-TIEBREAKER RULE.
044000*
044100 400-SORT-DIVISIONS.
044200     PERFORM 401-SORT-ONE-DIVISION THRU 401-EXIT
044300         VARYING WS-DIV-IDX FROM 1 BY 1 UNTIL WS-DIV-IDX > 8.
044400 400-EXIT.
044500     EXIT.
044600*
044700 401-SORT-ONE-DIVISION.
044800     PERFORM 410-BUBBLE-SORT-DIVISION THRU 410-EXIT
044900     PERFORM 420-FLAG-DIVISION-WINNER THRU 420-EXIT.
045000 401-EXIT.
045100     EXIT.
045200*
045300 410-BUBBLE-SORT-DIVISION.
045400     PERFORM 412-DIV-OUTER-PASS THRU 412-EXIT
045500         VARYING WS-OUTER-IDX FROM 1 BY 1 UNTIL WS-OUTER-IDX > 3.
045600 410-EXIT.
045700     EXIT.
045800*
045900 412-DIV-OUTER-PASS.
046000     PERFORM 413-DIV-INNER-COMPARE THRU 413-EXIT
046100         VARYING WS-INNER-IDX FROM 1 BY 1
046200             UNTIL WS-INNER-IDX > (4 - WS-OUTER-IDX).
046300 412-EXIT.
046400     EXIT.
046500*
046600 413-DIV-INNER-COMPARE.
046700     IF ST-DT-WIN-PCT(WS-DIV-IDX WS-INNER-IDX) <
046800        ST-DT-WIN-PCT(WS-DIV-IDX WS-INNER-IDX + 1)
046900         PERFORM 411-SWAP-DIVISION-ROWS THRU 411-EXIT
047000     END-IF.
047100 413-EXIT.
047200     EXIT.
047300*
047400 411-SWAP-DIVISION-ROWS.
047500     MOVE ST-DIV-TEAM(WS-DIV-IDX WS-INNER-IDX)
047600         TO WS-DIVISION-ROW-HOLD
047700     MOVE ST-DIV-TEAM(WS-DIV-IDX WS-INNER-IDX + 1)
047800         TO ST-DIV-TEAM(WS-DIV-IDX WS-INNER-IDX)
047900     MOVE WS-DIVISION-ROW-HOLD
048000         TO ST-DIV-TEAM(WS-DIV-IDX WS-INNER-IDX + 1).
048100 411-EXIT.
048200     EXIT.
048300*
048400 420-FLAG-DIVISION-WINNER.
048500     MOVE 'Y' TO ST-DT-DIV-WINNER-FL(WS-DIV-IDX 1).
048600 420-EXIT.
048700     EXIT.
048800*
048900*   500-BUILD-CONFERENCE - FOR EACH CONFERENCE (AFC = DIVISION
049000*   ROWS 1-4, NFC = DIVISION ROWS 5-8) COLLECT THE 12 NON-
049100*   WINNER CLUBS, RANK THEM FOR THE 3 WILD CARD BERTHS, THEN
049200*   SEED THE 7 PLAYOFF CLUBS BY PERCENTAGE.
049300*
049400 500-BUILD-CONFERENCE.
049500     PERFORM 505-ONE-CONFERENCE THRU 505-EXIT
049600         VARYING WS-CONF-IDX FROM 1 BY 1 UNTIL WS-CONF-IDX > 2.
049700 500-EXIT.
049800     EXIT.
049900*
050000 505-ONE-CONFERENCE.
050100     COMPUTE WS-DIV-BASE-IDX = ((WS-CONF-IDX - 1) * 4)
050200     COMPUTE WS-DIV-START-IDX = WS-DIV-BASE-IDX + 1
050300     COMPUTE WS-DIV-END-IDX = WS-DIV-BASE-IDX + 4
050400     PERFORM 510-COLLECT-WILDCARD-POOL THRU 510-EXIT
050500     PERFORM 520-SORT-WILDCARD-POOL THRU 520-EXIT
050600     PERFORM 530-FLAG-WILDCARDS THRU 530-EXIT
050700     PERFORM 540-SEED-PLAYOFFS THRU 540-EXIT.
050800 505-EXIT.
050900     EXIT.
051000*
051100*   510-COLLECT-WILDCARD-POOL - WALKS THE 4 DIVISIONS OF THE
051200*   CURRENT CONFERENCE AND LOADS EVERY NON-WINNER'S
051300*   STANDINGS-AREA SUBSCRIPT INTO WS-WC-POOL-ENTRY.
051400*
051500 510-COLLECT-WILDCARD-POOL.
051600     MOVE ZERO TO WS-POOL-COUNT
051700     PERFORM 511-COLLECT-ONE-DIVISION THRU 511-EXIT
051800         VARYING WS-DIV-IDX FROM WS-DIV-START-IDX BY 1
051900             UNTIL WS-DIV-IDX > WS-DIV-END-IDX.
052000 510-EXIT.
052100     EXIT.
052200*
052300 511-COLLECT-ONE-DIVISION.
052400     PERFORM 512-COLLECT-ONE-TEAM THRU 512-EXIT
052500         VARYING WS-DIV-TEAM-IDX FROM 1 BY 1
052600             UNTIL WS-DIV-TEAM-IDX > 4.
052700 511-EXIT.
052800     EXIT.
052900*
053000 512-COLLECT-ONE-TEAM.
053100     IF NOT ST-DT-DIV-WINNER(WS-DIV-IDX WS-DIV-TEAM-IDX)
053200         ADD 1 TO WS-POOL-COUNT
053300         COMPUTE WS-WC-POOL-STAND-IDX(WS-POOL-COUNT) =
053400             ((WS-DIV-IDX - 1) * 4) + WS-DIV-TEAM-IDX
053500     END-IF.
053600 512-EXIT.
053700     EXIT.
053800*
053900*   520-SORT-WILDCARD-POOL - STABLE DESCENDING BUBBLE SORT OF
054000*   THE 12-ENTRY POOL BY THE PERCENTAGE OF THE STANDINGS ROW
054100*   EACH ENTRY POINTS AT.
054200*
054300 520-SORT-WILDCARD-POOL.
054400     PERFORM 522-WC-OUTER-PASS THRU 522-EXIT
054500         VARYING WS-OUTER-IDX FROM 1 BY 1
054600             UNTIL WS-OUTER-IDX > (WS-POOL-COUNT - 1).
054700 520-EXIT.
054800     EXIT.
054900*
055000 522-WC-OUTER-PASS.
055100     PERFORM 523-WC-INNER-COMPARE THRU 523-EXIT
055200         VARYING WS-INNER-IDX FROM 1 BY 1
055300             UNTIL WS-INNER-IDX > (WS-POOL-COUNT - WS-OUTER-IDX).
055400 522-EXIT.
055500     EXIT.
055600*
055700 523-WC-INNER-COMPARE.
055800     SET ST-TEAM-IDX-2 TO WS-WC-POOL-STAND-IDX(WS-INNER-IDX)
055900     MOVE ST-WIN-PCT(ST-TEAM-IDX-2) TO WS-PCT-LEFT
056000     SET ST-TEAM-IDX-2 TO WS-WC-POOL-STAND-IDX(WS-INNER-IDX + 1)
056100     MOVE ST-WIN-PCT(ST-TEAM-IDX-2) TO WS-PCT-RIGHT
056200     IF WS-PCT-LEFT < WS-PCT-RIGHT
056300         PERFORM 521-SWAP-POOL-ENTRIES THRU 521-EXIT
056400     END-IF.
056500 523-EXIT.
056600     EXIT.
056700*
056800 521-SWAP-POOL-ENTRIES.
056900     MOVE WS-WC-POOL-STAND-IDX(WS-INNER-IDX)
057000         TO WS-SWAP-TEMP-IDX
057100     MOVE WS-WC-POOL-STAND-IDX(WS-INNER-IDX + 1)
057200         TO WS-WC-POOL-STAND-IDX(WS-INNER-IDX)
057300     MOVE WS-SWAP-TEMP-IDX
057400         TO WS-WC-POOL-STAND-IDX(WS-INNER-IDX + 1).
057500 521-EXIT.
057600     EXIT.
057700*
057800 530-FLAG-WILDCARDS.
057900     PERFORM 531-FLAG-ONE-WILDCARD THRU 531-EXIT
058000         VARYING WS-RANK-NO FROM 1 BY 1 UNTIL WS-RANK-NO > 3.
058100 530-EXIT.
058200     EXIT.
058300*
058400 531-FLAG-ONE-WILDCARD.
058500     SET ST-TEAM-IDX-2 TO WS-WC-POOL-STAND-IDX(WS-RANK-NO)
058600     MOVE 'Y' TO ST-WILDCARD-FLAG(ST-TEAM-IDX-2)
058700     MOVE WS-WC-POOL-STAND-IDX(WS-RANK-NO)
058800         TO WS-WC-RANK-STAND-IDX(WS-CONF-IDX WS-RANK-NO).
058900 531-EXIT.
059000     EXIT.
059100*
059200*   540-SEED-PLAYOFFS - LOADS THE 4 DIVISION WINNERS AND 3
059300*   WILD CARDS FOR THIS CONFERENCE INTO WS-SEED-POOL-AREA,
059400*   BUBBLE SORTS THAT 7-ENTRY POOL DESCENDING BY PERCENTAGE,
059500*   THEN NUMBERS SEEDS 1 THROUGH 7.
059600*
059700 540-SEED-PLAYOFFS.
059800     MOVE ZERO TO WS-SEED-COUNT
059900     PERFORM 542-COLLECT-DIV-WINNER THRU 542-EXIT
060000         VARYING WS-DIV-IDX FROM WS-DIV-START-IDX BY 1
060100             UNTIL WS-DIV-IDX > WS-DIV-END-IDX
060200     PERFORM 543-COLLECT-WILDCARD THRU 543-EXIT
060300         VARYING WS-RANK-NO FROM 1 BY 1 UNTIL WS-RANK-NO > 3
060400     PERFORM 545-SEED-OUTER-PASS THRU 545-EXIT
060500         VARYING WS-OUTER-IDX FROM 1 BY 1 UNTIL WS-OUTER-IDX > 6
060600     PERFORM 548-ASSIGN-ONE-SEED THRU 548-EXIT
060700         VARYING WS-SEED-IDX FROM 1 BY 1 UNTIL WS-SEED-IDX > 7.
060800 540-EXIT.
060900     EXIT.
061000*
061100 542-COLLECT-DIV-WINNER.
061200     ADD 1 TO WS-SEED-COUNT
061300     COMPUTE WS-SEED-POOL-STAND-IDX(WS-SEED-COUNT) =
061400         ((WS-DIV-IDX - 1) * 4) + 1.
061500 542-EXIT.
061600     EXIT.
061700*
061800 543-COLLECT-WILDCARD.
061900     ADD 1 TO WS-SEED-COUNT
062000     MOVE WS-WC-RANK-STAND-IDX(WS-CONF-IDX WS-RANK-NO)
062100         TO WS-SEED-POOL-STAND-IDX(WS-SEED-COUNT).
062200 543-EXIT.
062300     EXIT.
062400*
062500 545-SEED-OUTER-PASS.
062600     PERFORM 546-SEED-INNER-COMPARE THRU 546-EXIT
062700         VARYING WS-INNER-IDX FROM 1 BY 1
062800             UNTIL WS-INNER-IDX > (7 - WS-OUTER-IDX).
062900 545-EXIT.
063000     EXIT.
063100*
063200 546-SEED-INNER-COMPARE.
063300     SET ST-TEAM-IDX-2 TO WS-SEED-POOL-STAND-IDX(WS-INNER-IDX)
063400     MOVE ST-WIN-PCT(ST-TEAM-IDX-2) TO WS-PCT-LEFT
063500     SET ST-TEAM-IDX-2 TO WS-SEED-POOL-STAND-IDX(WS-INNER-IDX + 1)
063600     MOVE ST-WIN-PCT(ST-TEAM-IDX-2) TO WS-PCT-RIGHT
063700     IF WS-PCT-LEFT < WS-PCT-RIGHT
063800         PERFORM 541-SWAP-SEED-ENTRIES THRU 541-EXIT
063900     END-IF.
064000 546-EXIT.
064100     EXIT.
064200*
064300 548-ASSIGN-ONE-SEED.
064400     SET ST-TEAM-IDX-2 TO WS-SEED-POOL-STAND-IDX(WS-SEED-IDX)
064500     MOVE WS-SEED-IDX TO ST-PLAYOFF-SEED(ST-TEAM-IDX-2).
064600 548-EXIT.
064700     EXIT.
064800*
064900 541-SWAP-SEED-ENTRIES.
065000     MOVE WS-SEED-POOL-STAND-IDX(WS-INNER-IDX)
065100         TO WS-SWAP-TEMP-IDX
065200     MOVE WS-SEED-POOL-STAND-IDX(WS-INNER-IDX + 1)
065300         TO WS-SEED-POOL-STAND-IDX(WS-INNER-IDX)
065400     MOVE WS-SWAP-TEMP-IDX
065500         TO WS-SEED-POOL-STAND-IDX(WS-INNER-IDX + 1).
065600 541-EXIT.
065700     EXIT.
065800*
065900*   700-PRINT-STANDINGS - AFC SECTION THEN NFC SECTION.
066000*   WITHIN A CONFERENCE, WALKS THE 4 DIVISIONS IN THE FIXED
066100*   ORDER CARRIED BY LEAGTEAM, THEN PRINTS THE WILD CARD RACE.
066200*
066300 700-PRINT-STANDINGS.
066400     WRITE STANDRPT-REC FROM SR-BLANK-LINE
066500         AFTER ADVANCING PAGE
066600     PERFORM 705-PRINT-ONE-CONFERENCE THRU 705-EXIT
066700         VARYING WS-CONF-IDX FROM 1 BY 1 UNTIL WS-CONF-IDX > 2.
066800 700-EXIT.
066900     EXIT.
067000*
067100 705-PRINT-ONE-CONFERENCE.
067200     PERFORM 710-PRINT-CONF-HEADING THRU 710-EXIT
067300     COMPUTE WS-DIV-BASE-IDX = ((WS-CONF-IDX - 1) * 4)
067400     COMPUTE WS-DIV-START-IDX = WS-DIV-BASE-IDX + 1
067500     COMPUTE WS-DIV-END-IDX = WS-DIV-BASE-IDX + 4
067600     PERFORM 720-PRINT-DIVISION THRU 720-EXIT
067700         VARYING WS-DIV-IDX FROM WS-DIV-START-IDX BY 1
067800             UNTIL WS-DIV-IDX > WS-DIV-END-IDX
067900     PERFORM 730-PRINT-WILDCARDS THRU 730-EXIT.
068000 705-EXIT.
068100     EXIT.
068200*
068300 710-PRINT-CONF-HEADING.
068400     IF WS-CONF-IDX = 1
068500         MOVE 'AFC' TO SR-CH-CONF-NAME
068600     ELSE
068700         MOVE 'NFC' TO SR-CH-CONF-NAME
068800     END-IF
068900     WRITE STANDRPT-REC FROM SR-CONF-HEADING-LINE
069000     WRITE STANDRPT-REC FROM SR-CONF-SEP-LINE
069100     WRITE STANDRPT-REC FROM SR-BLANK-LINE.
069200 710-EXIT.
069300     EXIT.
069400*
069500 720-PRINT-DIVISION.
069600     MOVE LG-DT-DIVISION-NAME(WS-DIV-IDX 1) TO SR-DH-DIV-NAME
069700     WRITE STANDRPT-REC FROM SR-DIV-HEADING-LINE
069800     PERFORM 721-PRINT-ONE-TEAM-ROW THRU 721-EXIT
069900         VARYING WS-RANK-NO FROM 1 BY 1 UNTIL WS-RANK-NO > 4
070000     WRITE STANDRPT-REC FROM SR-BLANK-LINE.
070100 720-EXIT.
070200     EXIT.
070300*
070400 721-PRINT-ONE-TEAM-ROW.
070500     MOVE ST-DT-TEAM-ID(WS-DIV-IDX WS-RANK-NO)
070600         TO WS-LOOKUP-TEAM-ID
070700     PERFORM 250-FIND-TEAM-BY-ID THRU 250-EXIT
070800     MOVE WS-RANK-NO TO WS-RANK-DISPLAY
070900     STRING '  ' DELIMITED BY SIZE
071000         WS-RANK-DISPLAY DELIMITED BY SIZE
071100         '. ' DELIMITED BY SIZE
071200         INTO SR-DT-RANK-LABEL
071300     MOVE WS-FOUND-TEAM-NAME TO SR-DT-TEAM-NAME
071400     MOVE ST-DT-WINS(WS-DIV-IDX WS-RANK-NO) TO SR-DT-WINS
071500     MOVE ST-DT-LOSSES(WS-DIV-IDX WS-RANK-NO) TO SR-DT-LOSSES
071600     MOVE ST-DT-TIES(WS-DIV-IDX WS-RANK-NO) TO SR-DT-TIES
071700     MOVE ST-DT-WIN-PCT(WS-DIV-IDX WS-RANK-NO) TO SR-DT-PCT
071800     WRITE STANDRPT-REC FROM SR-DETAIL-LINE.
071900 721-EXIT.
072000     EXIT.
072100*
072200 730-PRINT-WILDCARDS.
072300     WRITE STANDRPT-REC FROM SR-WILDCARD-HEADING-LINE
072400     PERFORM 731-PRINT-ONE-WILDCARD-ROW THRU 731-EXIT
072500         VARYING WS-RANK-NO FROM 1 BY 1 UNTIL WS-RANK-NO > 3
072600     WRITE STANDRPT-REC FROM SR-BLANK-LINE
072700     WRITE STANDRPT-REC FROM SR-BLANK-LINE.
072800 730-EXIT.
072900     EXIT.
073000*
073100 731-PRINT-ONE-WILDCARD-ROW.
073200     SET ST-TEAM-IDX-2 TO
073300         WS-WC-RANK-STAND-IDX(WS-CONF-IDX WS-RANK-NO)
073400     MOVE ST-TEAM-ID(ST-TEAM-IDX-2) TO WS-LOOKUP-TEAM-ID
073500     PERFORM 250-FIND-TEAM-BY-ID THRU 250-EXIT
073600     MOVE WS-RANK-NO TO WS-RANK-DISPLAY
073700     STRING 'WC' DELIMITED BY SIZE
073800         WS-RANK-DISPLAY DELIMITED BY SIZE
073900         '. ' DELIMITED BY SIZE
074000         INTO SR-DT-RANK-LABEL
074100     MOVE WS-FOUND-TEAM-NAME TO SR-DT-TEAM-NAME
074200     MOVE ST-WINS(ST-TEAM-IDX-2) TO SR-DT-WINS
074300     MOVE ST-LOSSES(ST-TEAM-IDX-2) TO SR-DT-LOSSES
074400     MOVE ST-TIES(ST-TEAM-IDX-2) TO SR-DT-TIES
074500     MOVE ST-WIN-PCT(ST-TEAM-IDX-2) TO SR-DT-PCT
074600     WRITE STANDRPT-REC FROM SR-DETAIL-LINE.
074700 731-EXIT.
074800     EXIT.
074900*
075000*   250-FIND-TEAM-BY-ID - SAME LOOKUP IDIOM AS SKEDEDIT.
075100*   RETURNS THE NICKNAME PORTION ONLY (LG-TEAM-NAME); THE
075200*   PRINT LINE HAS NO ROOM FOR THE CITY.
075300*
075400 250-FIND-TEAM-BY-ID.
075500     SET LG-TEAM-IDX TO 1
075600     SEARCH LG-TEAM-ENTRY
075700         AT END
075800             MOVE SPACES TO WS-FOUND-TEAM-NAME
075900         WHEN LG-TEAM-ID(LG-TEAM-IDX) = WS-LOOKUP-TEAM-ID
076000             MOVE LG-TEAM-NAME(LG-TEAM-IDX)
076100                 TO WS-FOUND-TEAM-NAME
076200     END-SEARCH.
076300 250-EXIT.
076400     EXIT.
076500*
076600 890-ABORT-BAD-TABLE.
076700     DISPLAY 'STANDRPT - LEAGUE TABLE FAILED VERIFICATION -'
076800     DISPLAY 'RUN TERMINATED, NO REPORT PRODUCED.'
076900     MOVE 16 TO RETURN-CODE
077000     GOBACK.
077100 890-EXIT.
077200     EXIT.
077300*
077400 900-WRAP-UP.
077500     CLOSE GAMEWORK
077600     CLOSE STANDRPT.
077700 900-EXIT.
077800     EXIT.
