000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SKEDEDIT.
000300 AUTHOR. R OKONKWO.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 05/06/1991.
000600 DATE-COMPILED. 05/06/1991.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  SKEDEDIT LOADS THE WEEKLY NFL SCHEDULE FILE, EDITS EACH
001000*  SCHEDULE RECORD AGAINST THE LEAGUE TEAM TABLE, POSTS FINAL
001100*  SCORES FROM THE RESULTS FILE ONTO THE MATCHING SCHEDULED
001200*  GAME, THEN RUNS THE SEASON GAME COUNT AND DUPLICATE-GAME
001300*  CHECKS.  OUTPUT IS THE GAMEWORK FILE (ONE ROW PER GAME, FED
001400*  TO STANDRPT) AND THE VALIDRPT LISTING OF WARNINGS, EDIT
001500*  REJECTS AND RUN TOTALS.
001600*
001700*  MAINTENANCE LOG
001800*   05/06/1991  R OKONKWO   ORIGINAL PROGRAM.  LOADS SCHEDULE,
001900*                            POSTS RESULTS, NO DUP CHECK YET.
002000*   02/11/1993  R OKONKWO   ADDED DUPLICATE-GAME DETECTION
002100*                            PER REQ# SKD-93-07 (LEAGUE OFFICE
002200*                            FOUND TWO WEEK 4 GAMES LOADED
002300*                            TWICE LAST SEASON).
002400*   09/02/1995  R OKONKWO   CAROLINA/JACKSONVILLE EXPANSION -
002500*                            NO PROGRAM CHANGE NEEDED, TEAM
002600*                            TABLE CARRIES THE NEW CLUBS.
002700*   04/22/1998  T BRISCOE   Y2K REVIEW STARTED PER MEMO 98-11 -
002800*                            SCHEDULE DATE FIELD IS ALREADY A
002900*                            4-DIGIT-YEAR STRING, NO CHANGE.
003000*   03/09/1999  T BRISCOE   Y2K SIGN-OFF.  RUN-DATE CENTURY
003100*                            WINDOWING ADDED FOR THE VALIDATION
003200*                            REPORT HEADER DATE.  REQ# Y2K-231.
003300*   11/30/2002  T BRISCOE   HOUSTON EXPANSION TEAM - RAISED
003400*                            REGULAR SEASON GAME COUNT CHECK
003500*                            FROM 224 TO 272.
003600*   06/14/2005  T BRISCOE   ADDED HISTORICAL FRANCHISE NAME
003700*                            LOOKUP DEMO SECTION, REQ# SKD-05-19.
003800*   01/18/2010  L FARR      COMBINED SEPARATE ERROR FILE AND
003900*                            WARNING FILE INTO ONE VALIDRPT
004000*                            LISTING PER DEPT STANDARD 09-4.
004100*   08/03/2016  L FARR      ADDED PER-TEAM GAME COUNT CHECK,
004200*                            REQ# SKD-16-02.
004300*   09/21/2020  L FARR      WILD CARD FORMAT CHANGED LEAGUE-
004400*                            WIDE - NO CHANGE HERE, SEE STANDRPT.
004500*   02/15/2021  L FARR      SCHEDULE EXPANDED TO 18 WEEKS / 17
004600*                            GAMES PER CLUB, REQ# SKD-21-03.
004700*                            RAISED GAME COUNT CHECK TO 272.
004800*   02/02/2023  L FARR      PICKED UP WASHINGTON COMMANDERS
004900*                            NAME VIA THE HIST-NAME TABLE.
005000*   02/09/2026  M OYELARAN  ZERO-GAME SCHEDULE LOADS NOW ABORT
005100*                            THE RUN INSTEAD OF WRITING AN
005200*                            EMPTY GAMEWORK FILE.  ALSO FIXED
005300*                            THE HIST-NAME LOOKUP DEMO SO A
005400*                            TEAM ID NOT ON THE LEAGUE TABLE
005500*                            REPORTS "UNKNOWN TEAM" INSTEAD OF
005600*                            THE NO-HISTORY-ROW MESSAGE, AND A
005700*                            TEAM ON THE TABLE WITH NO YEAR-
005800*                            RANGE MATCH NOW FALLS BACK TO ITS
005900*                            CURRENT NAME.  REQ# SKD-26-04.
006000*   03/02/2026  M OYELARAN  TIE GAMES NOW LEAVE GT-WINNER
006100*                            BLANK INSTEAD OF STORING THE
006200*                            LITERAL 'TIE' - FIELD IS SUPPOSED
006300*                            TO BE SPACES ON A TIE OR AN
006400*                            UNPLAYED GAME.  REJECTED SCHEDULE
006500*                            RECORDS ON VALIDRPT NOW CARRY THE
006600*                            RECORD NUMBER SO THE SCHEDULING
006700*                            CLERK CAN FIND THE BAD ROW IN THE
006800*                            INPUT FILE.  VALIDATION TOTALS NOW
006900*                            ALWAYS PRINT THE REGULAR SEASON
007000*                            GAME COUNT AND AN OVERALL VALID/
007100*                            NOT VALID LINE, EVEN ON A CLEAN
007200*                            RUN.  REQ# SKD-26-05.
007300***************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT SCHEDIN
008300         ASSIGN TO SCHEDIN
008400         FILE STATUS IS SI-STAT.
008500 
008600     SELECT RESLTIN
008700         ASSIGN TO RESLTIN
008800         FILE STATUS IS RI-STAT.
008900 
009000     SELECT GAMEWORK
009100         ASSIGN TO GAMEWORK
009200         FILE STATUS IS GW-STAT.
009300 
009400     SELECT VALIDRPT
009500         ASSIGN TO VALIDRPT
009600         FILE STATUS IS VR-STAT.
009700 
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SCHEDIN
010100     LABEL RECORDS ARE STANDARD.
010200 01  SCHEDIN-REC.
010300     05  SI-WEEK                 PIC X(02).
010400     05  SI-HOME-TEAM            PIC X(03).
010500     05  SI-AWAY-TEAM            PIC X(03).
010600     05  SI-DATE                 PIC X(10).
010700     05  SI-TIME                 PIC X(05).
010800 
010900 FD  RESLTIN
011000     LABEL RECORDS ARE STANDARD.
011100 01  RESLTIN-REC.
011200     05  RI-WEEK                 PIC X(02).
011300     05  RI-HOME-TEAM            PIC X(03).
011400     05  RI-AWAY-TEAM            PIC X(03).
011500     05  RI-HOME-SCORE           PIC X(03).
011600     05  RI-AWAY-SCORE           PIC X(03).
011700 
011800 FD  GAMEWORK
011900     LABEL RECORDS ARE STANDARD.
012000     COPY GAMEWORK.
012100 
012200 FD  VALIDRPT
012300     LABEL RECORDS ARE STANDARD.
012400 01  VALIDRPT-REC                PIC X(80).
012500 
012600 WORKING-STORAGE SECTION.
012700     COPY LEAGTEAM.
012800     COPY GAMETBL.
012900 
013000 01  WS-FILE-STATUS-CODES.
013100     05  SI-STAT                 PIC X(02).
013200         88  SI-EOF                      VALUE '10'.
013300     05  RI-STAT                 PIC X(02).
013400         88  RI-EOF                      VALUE '10'.
013500     05  GW-STAT                 PIC X(02).
013600     05  VR-STAT                 PIC X(02).
013700 
013800 01  WS-PROGRAM-SWITCHES.
013900     05  WS-SCHEDIN-EOF-SW       PIC X(01) VALUE 'N'.
014000         88  SCHEDIN-AT-EOF              VALUE 'Y'.
014100     05  WS-RESLTIN-EOF-SW       PIC X(01) VALUE 'N'.
014200         88  RESLTIN-AT-EOF              VALUE 'Y'.
014300     05  WS-TEAM-FOUND-SW        PIC X(01) VALUE 'N'.
014400         88  WS-TEAM-FOUND               VALUE 'Y'.
014500     05  WS-GAME-FOUND-SW        PIC X(01) VALUE 'N'.
014600         88  WS-GAME-FOUND               VALUE 'Y'.
014700     05  WS-REC-VALID-SW         PIC X(01) VALUE 'Y'.
014800         88  WS-REC-VALID                VALUE 'Y'.
014900         88  WS-REC-INVALID              VALUE 'N'.
015000     05  WS-LEAGUE-TABLE-OK-SW   PIC X(01) VALUE 'Y'.
015100         88  WS-LEAGUE-TABLE-OK          VALUE 'Y'.
015200         88  WS-LEAGUE-TABLE-BAD         VALUE 'N'.
015300     05  WS-HN-FOUND-SW          PIC X(01) VALUE 'N'.
015400         88  WS-HN-HIST-MATCH            VALUE 'Y'.
015500         88  WS-HN-CANONICAL             VALUE 'C'.
015600         88  WS-HN-UNKNOWN               VALUE 'N'.
015700 
015800 01  WS-COUNTERS-AND-ACCUMULATORS.
015900     05  WS-SCHED-RECS-READ      PIC S9(05) COMP VALUE ZERO.
016000     05  WS-SCHED-RECS-LOADED    PIC S9(05) COMP VALUE ZERO.
016100     05  WS-SCHED-RECS-REJECTED  PIC S9(05) COMP VALUE ZERO.
016200     05  WS-RESULT-RECS-READ     PIC S9(05) COMP VALUE ZERO.
016300     05  WS-RESULT-RECS-APPLIED  PIC S9(05) COMP VALUE ZERO.
016400     05  WS-RESULT-RECS-SKIPPED  PIC S9(05) COMP VALUE ZERO.
016500     05  WS-WARNING-COUNT        PIC S9(05) COMP VALUE ZERO.
016600     05  WS-REG-SEASON-GAMES     PIC S9(05) COMP VALUE ZERO.
016700     05  WS-DUP-COUNT            PIC S9(05) COMP VALUE ZERO.
016800 
016900*    STANDALONE WORK SUBSCRIPTS AND LOOKUP SCALARS - NOT PART
017000*    OF ANY RUN-TOTAL GROUP, SO THEY ARE CARRIED AS 77-LEVEL
017100*    ITEMS PER DEPT STANDARD, SAME AS HOSPEDIT.
017200 77  WS-SUB-1                    PIC S9(05) COMP VALUE ZERO.
017300 77  WS-SUB-2                    PIC S9(05) COMP VALUE ZERO.
017400 77  WS-ISSUE-VALUE              PIC S9(05) COMP VALUE ZERO.
017500 77  WS-SRCH-TEAM-ID             PIC X(03).
017600 
017700 01  WS-EDIT-WORK-AREA.
017800     05  WS-EDIT-WEEK            PIC 9(02).
017900     05  WS-EDIT-HOME            PIC X(03).
018000     05  WS-EDIT-AWAY            PIC X(03).
018100     05  WS-EDIT-DATE            PIC X(10).
018200     05  WS-EDIT-TIME            PIC X(05).
018300     05  WS-EDIT-REASON          PIC X(55).
018400     05  WS-EDIT-REASON-HOLD     PIC X(55).
018500     05  WS-EDIT-RECNO-ED        PIC ZZZZ9.
018600     05  FILLER                  PIC X(02).
018700 
018800 01  WS-WEEK-DISPLAY-AREA.
018900     05  WS-WEEK-DISPLAY         PIC X(02).
019000 01  WS-WEEK-1-DIGIT REDEFINES WS-WEEK-DISPLAY-AREA.
019100     05  WS-WEEK-1-D1            PIC 9(01).
019200     05  FILLER                  PIC X(01).
019300 
019400 01  WS-DATE-PARSE-AREA.
019500     05  WS-DATE-RAW             PIC X(10).
019600 01  WS-DATE-PARTS REDEFINES WS-DATE-PARSE-AREA.
019700     05  WS-DP-YEAR              PIC X(04).
019800     05  WS-DP-DASH1             PIC X(01).
019900     05  WS-DP-MONTH             PIC X(02).
020000     05  WS-DP-DASH2             PIC X(01).
020100     05  WS-DP-DAY               PIC X(02).
020200 
020300 01  WS-RUN-DATE-AREA.
020400     05  WS-RUN-DATE-6.
020500         10  WS-RUN-YY           PIC 9(02).
020600         10  WS-RUN-MM           PIC 9(02).
020700         10  WS-RUN-DD           PIC 9(02).
020800 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-AREA.
020900     05  WS-RUN-DATE-NUM         PIC 9(06).
021000 
021100 01  WS-RUN-DATE-DISPLAY.
021200     05  WS-RUN-CENTURY          PIC 9(02) VALUE ZERO.
021300     05  WS-RUN-YEAR-FULL        PIC 9(04) VALUE ZERO.
021400     05  WS-RUN-DATE-EDIT.
021500         10  WS-RDE-MM           PIC 9(02).
021600         10  FILLER              PIC X(01) VALUE '/'.
021700         10  WS-RDE-DD           PIC 9(02).
021800         10  FILLER              PIC X(01) VALUE '/'.
021900         10  WS-RDE-YYYY         PIC 9(04).
022000 
022100 01  WS-PER-TEAM-COUNT-TABLE.
022200     05  WS-PT-COUNT-ENTRY OCCURS 32 TIMES
022300                 INDEXED BY WS-PT-IDX.
022400         10  WS-PT-TEAM-ID       PIC X(03).
022500         10  WS-PT-GAME-COUNT    PIC 9(02) COMP-3.
022600         10  FILLER              PIC X(02).
022700 
022800 01  WS-HIST-DEMO-CONST-AREA.
022900     05  FILLER                  PIC X(09) VALUE 'WAS1990'.
023000     05  FILLER                  PIC X(09) VALUE 'WAS2020'.
023100     05  FILLER                  PIC X(09) VALUE 'WAS2023'.
023200     05  FILLER                  PIC X(09) VALUE 'ZZZ2020'.
023300 01  WS-HIST-DEMO-TABLE REDEFINES WS-HIST-DEMO-CONST-AREA.
023400     05  WS-HD-ENTRY OCCURS 4 TIMES
023500                 INDEXED BY WS-HD-IDX.
023600         10  WS-HD-TEAM-ID       PIC X(03).
023700         10  WS-HD-YEAR          PIC 9(04).
023800         10  FILLER              PIC X(02).
023900 
024000 01  WS-HIST-LOOKUP-WORK-AREA.
024100     05  WS-HN-LOOKUP-ID         PIC X(03).
024200     05  WS-HN-LOOKUP-YEAR       PIC 9(04).
024300     05  WS-HN-RESULT-NAME       PIC X(25).
024400 
024500 01  VR-HEADING-LINE-1.
024600     05  FILLER                  PIC X(28)
024700         VALUE 'NFL SCHEDULE VALIDATION LOG'.
024800     05  FILLER                  PIC X(10) VALUE SPACES.
024900     05  FILLER                  PIC X(09) VALUE 'RUN DATE '.
025000     05  VR-H1-DATE              PIC X(10).
025100     05  FILLER                  PIC X(23) VALUE SPACES.
025200 
025300 01  VR-HEADING-LINE-2           PIC X(80) VALUE ALL '-'.
025400 
025500 01  VR-DETAIL-LINE.
025600     05  FILLER                  PIC X(02) VALUE SPACES.
025700     05  VR-DETAIL-TEXT          PIC X(78).
025800 
025900 01  VR-TOTALS-LINE.
026000     05  VR-TOT-LABEL            PIC X(40).
026100     05  VR-TOT-VALUE            PIC ZZZZ9.
026200     05  FILLER                  PIC X(35) VALUE SPACES.
026300 
026400 01  VR-BLANK-LINE               PIC X(80) VALUE SPACES.
026500 
026600 PROCEDURE DIVISION.
026700*---------------------------------------------------------
026800*  MAINLINE - LOAD SCHEDULE, POST RESULTS, VALIDATE, LOOK
026900*  UP HISTORICAL NAMES, WRITE THE GAME WORK FILE AND TOTALS.
027000*---------------------------------------------------------
027100     PERFORM 100-INIT-RTN THRU 100-EXIT.
027200     IF WS-LEAGUE-TABLE-BAD
027300         PERFORM 890-ABORT-BAD-TABLE THRU 890-EXIT
027400     ELSE
027500         PERFORM 200-LOAD-SCHEDULE THRU 200-EXIT
027600         IF GT-GAME-COUNT = ZERO
027700             PERFORM 895-ABORT-NO-GAMES THRU 895-EXIT
027800         ELSE
027900             PERFORM 300-APPLY-RESULTS THRU 300-EXIT
028000             PERFORM 400-VALIDATE-SCHEDULE THRU 400-EXIT
028100             PERFORM 500-HISTORICAL-NAME-CHECK THRU 500-EXIT
028200             PERFORM 600-WRITE-GAME-WORK-FILE THRU 600-EXIT
028300             PERFORM 700-WRITE-VALIDATION-TOTALS THRU 700-EXIT
028400         END-IF
028500     END-IF.
028600     PERFORM 900-WRAP-UP THRU 900-EXIT.
028700     GOBACK.
028800 
028900 100-INIT-RTN.
029000     OPEN INPUT SCHEDIN
029100          INPUT RESLTIN
029200          OUTPUT GAMEWORK
029300          OUTPUT VALIDRPT.
029400     ACCEPT WS-RUN-DATE-6 FROM DATE.
029500     PERFORM 110-VERIFY-LEAGUE-TABLE THRU 110-EXIT.
029600     PERFORM 120-DETERMINE-CENTURY THRU 120-EXIT.
029700     PERFORM 130-WRITE-RPT-HEADERS THRU 130-EXIT.
029800 100-EXIT.
029900     EXIT.
030000 
030100*    110-VERIFY-LEAGUE-TABLE PROVES THE LG-TEAM-CONST-AREA
030200*    LITERALS STILL LINE UP WITH BOTH REDEFINITIONS BEFORE
030300*    ANY GAME IS LOADED AGAINST THEM.
030400 110-VERIFY-LEAGUE-TABLE.
030500     MOVE 'Y' TO WS-LEAGUE-TABLE-OK-SW.
030600     IF LG-TEAM-ID(1) NOT = 'BUF'
030700        OR LG-TEAM-ID(32) NOT = 'ARI'
030800        OR LG-DT-TEAM-ID(1 1) NOT = 'BUF'
030900        OR LG-DT-TEAM-ID(8 4) NOT = 'ARI'
031000         MOVE 'N' TO WS-LEAGUE-TABLE-OK-SW
031100     END-IF.
031200 110-EXIT.
031300     EXIT.
031400 
031500*    120-DETERMINE-CENTURY - Y2K WINDOWING PER REQ# Y2K-231.
031600*    YEARS 00-49 ARE 20XX, YEARS 50-99 ARE 19XX.
031700 120-DETERMINE-CENTURY.
031800     IF WS-RUN-YY < 50
031900         MOVE 20 TO WS-RUN-CENTURY
032000     ELSE
032100         MOVE 19 TO WS-RUN-CENTURY
032200     END-IF.
032300     COMPUTE WS-RUN-YEAR-FULL = WS-RUN-CENTURY * 100
032400                               + WS-RUN-YY.
032500     MOVE WS-RUN-MM   TO WS-RDE-MM.
032600     MOVE WS-RUN-DD   TO WS-RDE-DD.
032700     MOVE WS-RUN-YEAR-FULL TO WS-RDE-YYYY.
032800 120-EXIT.
032900     EXIT.
033000 
033100 130-WRITE-RPT-HEADERS.
033200     MOVE WS-RUN-DATE-EDIT TO VR-H1-DATE.
033300     WRITE VALIDRPT-REC FROM VR-HEADING-LINE-1.
033400     WRITE VALIDRPT-REC FROM VR-HEADING-LINE-2.
033500     WRITE VALIDRPT-REC FROM VR-BLANK-LINE.
033600 130-EXIT.
033700     EXIT.
033800 
033900*---------------------------------------------------------
034000*  SCHEDULE LOADER
034100*---------------------------------------------------------
034200 200-LOAD-SCHEDULE.
034300     PERFORM 210-READ-SCHEDIN THRU 210-EXIT.
034400 200-LOAD-LOOP.
034500     IF SCHEDIN-AT-EOF
034600         GO TO 200-EXIT
034700     END-IF.
034800     PERFORM 220-EDIT-SCHED-RECORD THRU 220-EXIT.
034900     IF WS-REC-VALID
035000         PERFORM 230-BUILD-GAME-ENTRY THRU 230-EXIT
035100     END-IF.
035200     PERFORM 210-READ-SCHEDIN THRU 210-EXIT.
035300     GO TO 200-LOAD-LOOP.
035400 200-EXIT.
035500     EXIT.
035600 
035700 210-READ-SCHEDIN.
035800     READ SCHEDIN
035900         AT END
036000             MOVE 'Y' TO WS-SCHEDIN-EOF-SW
036100         NOT AT END
036200             ADD 1 TO WS-SCHED-RECS-READ
036300     END-READ.
036400 210-EXIT.
036500     EXIT.
036600 
036700 220-EDIT-SCHED-RECORD.
036800     MOVE 'Y' TO WS-REC-VALID-SW.
036900     MOVE SPACES TO WS-EDIT-REASON.
037000     IF SI-WEEK = SPACES OR SI-WEEK NOT NUMERIC
037100         MOVE 'N' TO WS-REC-VALID-SW
037200         MOVE 'WEEK MISSING OR NOT NUMERIC' TO WS-EDIT-REASON
037300         GO TO 220-LOG-AND-EXIT
037400     END-IF.
037500     MOVE SI-WEEK TO WS-EDIT-WEEK.
037600     IF WS-EDIT-WEEK < 1 OR WS-EDIT-WEEK > 22
037700         MOVE 'N' TO WS-REC-VALID-SW
037800         MOVE 'WEEK OUT OF RANGE 1-22' TO WS-EDIT-REASON
037900         GO TO 220-LOG-AND-EXIT
038000     END-IF.
038100     IF SI-HOME-TEAM = SPACES OR SI-AWAY-TEAM = SPACES
038200         MOVE 'N' TO WS-REC-VALID-SW
038300         MOVE 'HOME OR AWAY TEAM MISSING' TO WS-EDIT-REASON
038400         GO TO 220-LOG-AND-EXIT
038500     END-IF.
038600     MOVE SI-HOME-TEAM TO WS-EDIT-HOME.
038700     MOVE SI-AWAY-TEAM TO WS-EDIT-AWAY.
038800     INSPECT WS-EDIT-HOME CONVERTING
038900         'abcdefghijklmnopqrstuvwxyz'
039000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039100     INSPECT WS-EDIT-AWAY CONVERTING
039200         'abcdefghijklmnopqrstuvwxyz'
039300         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039400     IF WS-EDIT-HOME = WS-EDIT-AWAY
039500         MOVE 'N' TO WS-REC-VALID-SW
039600         MOVE 'HOME TEAM SAME AS AWAY TEAM' TO WS-EDIT-REASON
039700         GO TO 220-LOG-AND-EXIT
039800     END-IF.
039900     MOVE WS-EDIT-HOME TO WS-SRCH-TEAM-ID.
040000     PERFORM 250-FIND-TEAM-BY-ID THRU 250-EXIT.
040100     IF NOT WS-TEAM-FOUND
040200         MOVE 'N' TO WS-REC-VALID-SW
040300         STRING 'HOME TEAM ' DELIMITED BY SIZE
040400                WS-EDIT-HOME DELIMITED BY SIZE
040500                ' NOT IN LEAGUE TABLE' DELIMITED BY SIZE
040600             INTO WS-EDIT-REASON
040700         GO TO 220-LOG-AND-EXIT
040800     END-IF.
040900     MOVE WS-EDIT-AWAY TO WS-SRCH-TEAM-ID.
041000     PERFORM 250-FIND-TEAM-BY-ID THRU 250-EXIT.
041100     IF NOT WS-TEAM-FOUND
041200         MOVE 'N' TO WS-REC-VALID-SW
041300         STRING 'AWAY TEAM ' DELIMITED BY SIZE
041400                WS-EDIT-AWAY DELIMITED BY SIZE
041500                ' NOT IN LEAGUE TABLE' DELIMITED BY SIZE
041600             INTO WS-EDIT-REASON
041700         GO TO 220-LOG-AND-EXIT
041800     END-IF.
041900     MOVE SI-DATE TO WS-EDIT-DATE.
042000     MOVE SI-TIME TO WS-EDIT-TIME.
042100     PERFORM 240-DEFAULT-SCHED-TIME THRU 240-EXIT.
042200     IF WS-EDIT-DATE NOT = SPACES
042300         PERFORM 245-CHECK-DATE-FORMAT THRU 245-EXIT
042400     END-IF.
042500     GO TO 220-EXIT.
042600*   03/02/2026 M OYELARAN - REASON TEXT NOW PREFIXED WITH THE
042700*   RECORD NUMBER OF THE REJECTED SCHEDULE ROW, REQ# SKD-26-05.
042800 220-LOG-AND-EXIT.
042900     ADD 1 TO WS-SCHED-RECS-REJECTED.
043000     MOVE WS-EDIT-REASON TO WS-EDIT-REASON-HOLD.
043100     MOVE WS-SCHED-RECS-READ TO WS-EDIT-RECNO-ED.
043200     STRING 'RECORD ' DELIMITED BY SIZE
043300            WS-EDIT-RECNO-ED DELIMITED BY SIZE
043400            ': ' DELIMITED BY SIZE
043500            WS-EDIT-REASON-HOLD DELIMITED BY SIZE
043600         INTO WS-EDIT-REASON.
043700     PERFORM 800-LOG-ISSUE THRU 800-EXIT.
043800 220-EXIT.
043900     EXIT.
044000 
044100 230-BUILD-GAME-ENTRY.
044200     ADD 1 TO GT-GAME-COUNT.
044300     SET GT-GAME-IDX TO GT-GAME-COUNT.
044400     MOVE WS-EDIT-WEEK TO GT-GAME-WEEK(GT-GAME-IDX).
044500     MOVE WS-EDIT-HOME TO GT-HOME-TEAM(GT-GAME-IDX).
044600     MOVE WS-EDIT-AWAY TO GT-AWAY-TEAM(GT-GAME-IDX).
044700     MOVE 'N' TO GT-PLAYED-FLAG(GT-GAME-IDX).
044800     MOVE ZERO TO GT-HOME-SCORE(GT-GAME-IDX).
044900     MOVE ZERO TO GT-AWAY-SCORE(GT-GAME-IDX).
045000     MOVE SPACES TO GT-WINNER(GT-GAME-IDX).
045100     PERFORM 235-BUILD-WEEK-DISPLAY THRU 235-EXIT.
045200     STRING WS-EDIT-AWAY DELIMITED BY SPACE
045300            '@' DELIMITED BY SIZE
045400            WS-EDIT-HOME DELIMITED BY SPACE
045500            '_W' DELIMITED BY SIZE
045600            WS-WEEK-DISPLAY DELIMITED BY SPACE
045700         INTO GT-GAME-ID(GT-GAME-IDX).
045800     ADD 1 TO WS-SCHED-RECS-LOADED.
045900 230-EXIT.
046000     EXIT.
046100 
046200*    235-BUILD-WEEK-DISPLAY LEFT-JUSTIFIES THE WEEK NUMBER
046300*    WITH NO LEADING ZERO SO GAME-ID READS "...W1" NOT
046400*    "...W01".
046500 235-BUILD-WEEK-DISPLAY.
046600     MOVE SPACES TO WS-WEEK-DISPLAY-AREA.
046700     IF WS-EDIT-WEEK < 10
046800         MOVE WS-EDIT-WEEK TO WS-WEEK-1-D1
046900     ELSE
047000         MOVE WS-EDIT-WEEK TO WS-WEEK-DISPLAY
047100     END-IF.
047200 235-EXIT.
047300     EXIT.
047400 
047500 240-DEFAULT-SCHED-TIME.
047600     IF WS-EDIT-DATE NOT = SPACES AND WS-EDIT-TIME = SPACES
047700         MOVE '13:00' TO WS-EDIT-TIME
047800     END-IF.
047900 240-EXIT.
048000     EXIT.
048100 
048200 245-CHECK-DATE-FORMAT.
048300     MOVE WS-EDIT-DATE TO WS-DATE-RAW.
048400     IF WS-DP-DASH1 NOT = '-' OR WS-DP-DASH2 NOT = '-'
048500        OR WS-DP-YEAR NOT NUMERIC
048600        OR WS-DP-MONTH NOT NUMERIC
048700        OR WS-DP-DAY NOT NUMERIC
048800         MOVE 'UNPARSEABLE SCHED DATE, GAME LOADED'
048900             TO WS-EDIT-REASON
049000         PERFORM 800-LOG-ISSUE THRU 800-EXIT
049100     END-IF.
049200 245-EXIT.
049300     EXIT.
049400 
049500*    250-FIND-TEAM-BY-ID SEARCHES THE FULLY-POPULATED 32 ROW
049600*    LEAGUE TABLE - EVERY ROW HAS DATA SO A PLAIN SEARCH OVER
049700*    ALL 32 IS SAFE.
049800 250-FIND-TEAM-BY-ID.
049900     MOVE 'N' TO WS-TEAM-FOUND-SW.
050000     SET LG-TEAM-IDX TO 1.
050100     SEARCH LG-TEAM-ENTRY
050200         AT END
050300             MOVE 'N' TO WS-TEAM-FOUND-SW
050400         WHEN LG-TEAM-ID(LG-TEAM-IDX) = WS-SRCH-TEAM-ID
050500             MOVE 'Y' TO WS-TEAM-FOUND-SW
050600     END-SEARCH.
050700 250-EXIT.
050800     EXIT.
050900 
051000*---------------------------------------------------------
051100*  RESULT APPLICATION
051200*---------------------------------------------------------
051300 300-APPLY-RESULTS.
051400     PERFORM 310-READ-RESLTIN THRU 310-EXIT.
051500 300-APPLY-LOOP.
051600     IF RESLTIN-AT-EOF
051700         GO TO 300-EXIT
051800     END-IF.
051900     PERFORM 320-EDIT-RESULT-RECORD THRU 320-EXIT.
052000     IF WS-REC-VALID
052100         PERFORM 330-POST-RESULT THRU 330-EXIT
052200     END-IF.
052300     PERFORM 310-READ-RESLTIN THRU 310-EXIT.
052400     GO TO 300-APPLY-LOOP.
052500 300-EXIT.
052600     EXIT.
052700 
052800 310-READ-RESLTIN.
052900     READ RESLTIN
053000         AT END
053100             MOVE 'Y' TO WS-RESLTIN-EOF-SW
053200         NOT AT END
053300             ADD 1 TO WS-RESULT-RECS-READ
053400     END-READ.
053500 310-EXIT.
053600     EXIT.
053700 
053800 320-EDIT-RESULT-RECORD.
053900     MOVE 'Y' TO WS-REC-VALID-SW.
054000     MOVE SPACES TO WS-EDIT-REASON.
054100     IF RI-WEEK = SPACES OR RI-WEEK NOT NUMERIC
054200        OR RI-HOME-TEAM = SPACES OR RI-AWAY-TEAM = SPACES
054300        OR RI-HOME-SCORE NOT NUMERIC
054400        OR RI-AWAY-SCORE NOT NUMERIC
054500         MOVE 'N' TO WS-REC-VALID-SW
054600         MOVE 'RESULT RECORD INCOMPLETE OR NOT NUMERIC'
054700             TO WS-EDIT-REASON
054800         PERFORM 800-LOG-ISSUE THRU 800-EXIT
054900         ADD 1 TO WS-RESULT-RECS-SKIPPED
055000         GO TO 320-EXIT
055100     END-IF.
055200     MOVE RI-WEEK TO WS-EDIT-WEEK.
055300     MOVE RI-HOME-TEAM TO WS-EDIT-HOME.
055400     MOVE RI-AWAY-TEAM TO WS-EDIT-AWAY.
055500     INSPECT WS-EDIT-HOME CONVERTING
055600         'abcdefghijklmnopqrstuvwxyz'
055700         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055800     INSPECT WS-EDIT-AWAY CONVERTING
055900         'abcdefghijklmnopqrstuvwxyz'
056000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
056100 320-EXIT.
056200     EXIT.
056300 
056400*    330-POST-RESULT WALKS THE LOADED PORTION OF THE GAME
056500*    TABLE ONLY (UP TO GT-GAME-COUNT), NOT THE FULL 298-ROW
056600*    OCCURS, SINCE ROWS PAST GT-GAME-COUNT ARE STILL BLANK.
056700 330-POST-RESULT.
056800     MOVE 'N' TO WS-GAME-FOUND-SW.
056900     SET GT-GAME-IDX TO 1.
057000 330-SEARCH-LOOP.
057100     IF GT-GAME-IDX > GT-GAME-COUNT
057200         GO TO 330-NOT-FOUND
057300     END-IF.
057400     IF GT-GAME-WEEK(GT-GAME-IDX) = WS-EDIT-WEEK
057500        AND GT-HOME-TEAM(GT-GAME-IDX) = WS-EDIT-HOME
057600        AND GT-AWAY-TEAM(GT-GAME-IDX) = WS-EDIT-AWAY
057700         MOVE 'Y' TO WS-GAME-FOUND-SW
057800         GO TO 330-POST-SCORE
057900     END-IF.
058000     SET GT-GAME-IDX UP BY 1.
058100     GO TO 330-SEARCH-LOOP.
058200 330-POST-SCORE.
058300     MOVE RI-HOME-SCORE TO GT-HOME-SCORE(GT-GAME-IDX).
058400     MOVE RI-AWAY-SCORE TO GT-AWAY-SCORE(GT-GAME-IDX).
058500     MOVE 'Y' TO GT-PLAYED-FLAG(GT-GAME-IDX).
058600     IF GT-HOME-SCORE(GT-GAME-IDX) > GT-AWAY-SCORE(GT-GAME-IDX)
058700         MOVE GT-HOME-TEAM(GT-GAME-IDX)
058800             TO GT-WINNER(GT-GAME-IDX)
058900     ELSE
059000         IF GT-AWAY-SCORE(GT-GAME-IDX)
059100                 > GT-HOME-SCORE(GT-GAME-IDX)
059200             MOVE GT-AWAY-TEAM(GT-GAME-IDX)
059300                 TO GT-WINNER(GT-GAME-IDX)
059400         ELSE
059500*   03/02/2026 M OYELARAN - TIE NOW LEAVES GT-WINNER BLANK,
059600*   REQ# SKD-26-05 (WAS STORING THE LITERAL 'TIE', WHICH
059700*   OVERRAN THE 3-BYTE FIELD AND DID NOT MATCH THE SPACES-
059800*   ON-TIE RULE THE UNPLAYED-GAME DEFAULT ALREADY FOLLOWS).
059900             MOVE SPACES TO GT-WINNER(GT-GAME-IDX)
060000         END-IF
060100     END-IF.
060200     ADD 1 TO WS-RESULT-RECS-APPLIED.
060300     GO TO 330-EXIT.
060400 330-NOT-FOUND.
060500     MOVE 'NO MATCHING SCHEDULED GAME FOR RESULT'
060600         TO WS-EDIT-REASON.
060700     PERFORM 800-LOG-ISSUE THRU 800-EXIT.
060800     ADD 1 TO WS-RESULT-RECS-SKIPPED.
060900 330-EXIT.
061000     EXIT.
061100 
061200*---------------------------------------------------------
061300*  SCHEDULE VALIDATOR
061400*---------------------------------------------------------
061500 400-VALIDATE-SCHEDULE.
061600     PERFORM 410-COUNT-REG-SEASON-GAMES THRU 410-EXIT.
061700     PERFORM 420-COUNT-PER-TEAM THRU 420-EXIT.
061800     PERFORM 430-FIND-DUPLICATES THRU 430-EXIT.
061900 400-EXIT.
062000     EXIT.
062100 
062200*    02/09/2026  M OYELARAN  ZERO-GAME CASE NOW ABORTS BACK
062300*                            AT THE MAINLINE (SEE 895-ABORT-
062400*                            NO-GAMES) BEFORE THIS PARAGRAPH IS
062500*                            EVER REACHED, REQ# SKD-26-04.
062600 410-COUNT-REG-SEASON-GAMES.
062700     MOVE ZERO TO WS-REG-SEASON-GAMES.
062800     PERFORM 411-COUNT-ONE-GAME THRU 411-EXIT
062900         VARYING WS-SUB-1 FROM 1 BY 1
063000             UNTIL WS-SUB-1 > GT-GAME-COUNT.
063100     IF WS-REG-SEASON-GAMES NOT = 272
063200         MOVE 'REG SEASON GAMES (EXPECT 272):' TO WS-EDIT-REASON
063300         MOVE WS-REG-SEASON-GAMES TO WS-ISSUE-VALUE
063400         PERFORM 840-LOG-COUNT-ISSUE THRU 840-EXIT
063500     END-IF.
063600 410-EXIT.
063700     EXIT.
063800 
063900 411-COUNT-ONE-GAME.
064000     IF GT-GAME-WEEK(WS-SUB-1) <= 18
064100         ADD 1 TO WS-REG-SEASON-GAMES
064200     END-IF.
064300 411-EXIT.
064400     EXIT.
064500 
064600 420-COUNT-PER-TEAM.
064700     PERFORM 421-INIT-TEAM-COUNT THRU 421-EXIT
064800         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 32.
064900     IF GT-GAME-COUNT NOT = ZERO
065000         PERFORM 422-TALLY-TEAM-GAME THRU 422-EXIT
065100             VARYING WS-SUB-1 FROM 1 BY 1
065200                 UNTIL WS-SUB-1 > GT-GAME-COUNT
065300     END-IF.
065400     PERFORM 423-CHECK-TEAM-COUNT THRU 423-EXIT
065500         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 32.
065600 420-EXIT.
065700     EXIT.
065800 
065900 421-INIT-TEAM-COUNT.
066000     MOVE LG-TEAM-ID(WS-SUB-1) TO WS-PT-TEAM-ID(WS-SUB-1).
066100     MOVE ZERO TO WS-PT-GAME-COUNT(WS-SUB-1).
066200 421-EXIT.
066300     EXIT.
066400 
066500 422-TALLY-TEAM-GAME.
066600     IF GT-GAME-WEEK(WS-SUB-1) <= 18
066700         MOVE GT-HOME-TEAM(WS-SUB-1) TO WS-SRCH-TEAM-ID
066800         PERFORM 424-BUMP-TEAM-COUNT THRU 424-EXIT
066900         MOVE GT-AWAY-TEAM(WS-SUB-1) TO WS-SRCH-TEAM-ID
067000         PERFORM 424-BUMP-TEAM-COUNT THRU 424-EXIT
067100     END-IF.
067200 422-EXIT.
067300     EXIT.
067400 
067500 424-BUMP-TEAM-COUNT.
067600     PERFORM 425-FIND-TEAM-COUNT-ROW THRU 425-EXIT
067700         VARYING WS-SUB-2 FROM 1 BY 1 UNTIL WS-SUB-2 > 32.
067800 424-EXIT.
067900     EXIT.
068000 
068100 425-FIND-TEAM-COUNT-ROW.
068200     IF WS-PT-TEAM-ID(WS-SUB-2) = WS-SRCH-TEAM-ID
068300         ADD 1 TO WS-PT-GAME-COUNT(WS-SUB-2)
068400     END-IF.
068500 425-EXIT.
068600     EXIT.
068700 
068800 423-CHECK-TEAM-COUNT.
068900     IF WS-PT-GAME-COUNT(WS-SUB-1) NOT = 17
069000         STRING WS-PT-TEAM-ID(WS-SUB-1) DELIMITED BY SPACE
069100                ' REG SEASON GAMES (EXP 17):'
069200                    DELIMITED BY SIZE
069300             INTO WS-EDIT-REASON
069400         MOVE WS-PT-GAME-COUNT(WS-SUB-1) TO WS-ISSUE-VALUE
069500         PERFORM 840-LOG-COUNT-ISSUE THRU 840-EXIT
069600     END-IF.
069700 423-EXIT.
069800     EXIT.
069900 
070000*    430-FIND-DUPLICATES COMPARES EVERY LOADED GAME AGAINST
070100*    EVERY GAME AFTER IT FOR THE SAME WEEK AND THE SAME PAIR
070200*    OF TEAMS IN EITHER HOME/AWAY ORDER.
070300 430-FIND-DUPLICATES.
070400     MOVE ZERO TO WS-DUP-COUNT.
070500     IF GT-GAME-COUNT > 1
070600         PERFORM 431-DUP-OUTER THRU 431-EXIT
070700             VARYING WS-SUB-1 FROM 1 BY 1
070800                 UNTIL WS-SUB-1 > GT-GAME-COUNT
070900     END-IF.
071000     IF WS-DUP-COUNT NOT = ZERO
071100         MOVE 'DUPLICATE SCHEDULE ENTRIES, SEE ABOVE:'
071200             TO WS-EDIT-REASON
071300         MOVE WS-DUP-COUNT TO WS-ISSUE-VALUE
071400         PERFORM 840-LOG-COUNT-ISSUE THRU 840-EXIT
071500     END-IF.
071600 430-EXIT.
071700     EXIT.
071800 
071900 431-DUP-OUTER.
072000     IF WS-SUB-1 < GT-GAME-COUNT
072100         COMPUTE WS-SUB-2 = WS-SUB-1 + 1
072200         PERFORM 432-DUP-INNER THRU 432-EXIT
072300             VARYING WS-SUB-2 FROM WS-SUB-2 BY 1
072400                 UNTIL WS-SUB-2 > GT-GAME-COUNT
072500     END-IF.
072600 431-EXIT.
072700     EXIT.
072800 
072900 432-DUP-INNER.
073000     IF GT-GAME-WEEK(WS-SUB-1) = GT-GAME-WEEK(WS-SUB-2)
073100        AND ((GT-HOME-TEAM(WS-SUB-1) = GT-HOME-TEAM(WS-SUB-2)
073200          AND GT-AWAY-TEAM(WS-SUB-1) = GT-AWAY-TEAM(WS-SUB-2))
073300         OR (GT-HOME-TEAM(WS-SUB-1) = GT-AWAY-TEAM(WS-SUB-2)
073400          AND GT-AWAY-TEAM(WS-SUB-1) = GT-HOME-TEAM(WS-SUB-2)))
073500         ADD 1 TO WS-DUP-COUNT
073600         STRING 'DUP GAME ' DELIMITED BY SIZE
073700                GT-GAME-ID(WS-SUB-1) DELIMITED BY SPACE
073800                ' VS ' DELIMITED BY SIZE
073900                GT-GAME-ID(WS-SUB-2) DELIMITED BY SPACE
074000             INTO WS-EDIT-REASON
074100         PERFORM 800-LOG-ISSUE THRU 800-EXIT
074200     END-IF.
074300 432-EXIT.
074400     EXIT.
074500 
074600*---------------------------------------------------------
074700*  HISTORICAL-NAME LOOKUP DEMO
074800*---------------------------------------------------------
074900 500-HISTORICAL-NAME-CHECK.
075000     PERFORM 510-RESOLVE-ONE-DEMO THRU 510-EXIT
075100         VARYING WS-HD-IDX FROM 1 BY 1 UNTIL WS-HD-IDX > 4.
075200 500-EXIT.
075300     EXIT.
075400 
075500*    02/09/2026  M OYELARAN  DEMO NOW REPORTS ALL THREE
075600*                            OUTCOMES SEPARATELY - HISTORICAL
075700*                            MATCH, CANONICAL-NAME FALLBACK, OR
075800*                            UNKNOWN ABBREVIATION - PER REQ#
075900*                            SKD-26-04.  ZZZ2020 DEMO ROW BELOW
076000*                            EXERCISES THE UNKNOWN-TEAM CASE.
076100 510-RESOLVE-ONE-DEMO.
076200     MOVE WS-HD-TEAM-ID(WS-HD-IDX) TO WS-HN-LOOKUP-ID.
076300     MOVE WS-HD-YEAR(WS-HD-IDX) TO WS-HN-LOOKUP-YEAR.
076400     PERFORM 520-RESOLVE-HISTORICAL-NAME THRU 520-EXIT.
076500     MOVE SPACES TO VR-DETAIL-LINE.
076600     EVALUATE TRUE
076700         WHEN WS-HN-HIST-MATCH
076800             STRING WS-HN-LOOKUP-ID DELIMITED BY SPACE
076900                    ' IN ' DELIMITED BY SIZE
077000                    WS-HN-LOOKUP-YEAR DELIMITED BY SIZE
077100                    ' WAS KNOWN AS ' DELIMITED BY SIZE
077200                    WS-HN-RESULT-NAME DELIMITED BY SIZE
077300                 INTO VR-DETAIL-TEXT
077400         WHEN WS-HN-CANONICAL
077500             STRING WS-HN-LOOKUP-ID DELIMITED BY SPACE
077600                    ' HAS NO NAME-HISTORY ROW FOR ' DELIMITED BY
077700                        SIZE
077800                    WS-HN-LOOKUP-YEAR DELIMITED BY SIZE
077900                    ' - CURRENT NAME IS ' DELIMITED BY SIZE
078000                    WS-HN-RESULT-NAME DELIMITED BY SIZE
078100                 INTO VR-DETAIL-TEXT
078200         WHEN OTHER
078300             STRING 'Unknown team: ' DELIMITED BY SIZE
078400                    WS-HN-LOOKUP-ID DELIMITED BY SPACE
078500                 INTO VR-DETAIL-TEXT
078600     END-EVALUATE.
078700     WRITE VALIDRPT-REC FROM VR-DETAIL-LINE.
078800 510-EXIT.
078900     EXIT.
079000 
079100*    520-RESOLVE-HISTORICAL-NAME FIRST TRIES THE YEAR-RANGED
079200*    HIST-NAME TABLE.  WHEN NO RANGE MATCHES, 525 BELOW DECIDES
079300*    WHETHER THE ABBREVIATION IS A KNOWN CLUB (FALL BACK TO ITS
079400*    CURRENT LEAGUE-TABLE NAME) OR NOT ON THE LEAGUE TABLE AT
079500*    ALL (UNKNOWN TEAM).
079600 520-RESOLVE-HISTORICAL-NAME.
079700     MOVE 'N' TO WS-HN-FOUND-SW.
079800     MOVE SPACES TO WS-HN-RESULT-NAME.
079900     SET HN-NAME-IDX TO 1.
080000     SEARCH HN-NAME-ENTRY
080100         AT END
080200             MOVE 'N' TO WS-HN-FOUND-SW
080300         WHEN HN-TEAM-ID(HN-NAME-IDX) = WS-HN-LOOKUP-ID
080400            AND WS-HN-LOOKUP-YEAR NOT < HN-YEAR-START(HN-NAME-IDX)
080500            AND WS-HN-LOOKUP-YEAR NOT > HN-YEAR-END(HN-NAME-IDX)
080600             MOVE 'Y' TO WS-HN-FOUND-SW
080700             MOVE HN-TEAM-NAME(HN-NAME-IDX) TO WS-HN-RESULT-NAME
080800     END-SEARCH.
080900     IF WS-HN-UNKNOWN
081000         PERFORM 525-RESOLVE-CANONICAL-NAME THRU 525-EXIT
081100     END-IF.
081200 520-EXIT.
081300     EXIT.
081400 
081500 525-RESOLVE-CANONICAL-NAME.
081600     MOVE WS-HN-LOOKUP-ID TO WS-SRCH-TEAM-ID.
081700     PERFORM 250-FIND-TEAM-BY-ID THRU 250-EXIT.
081800     IF WS-TEAM-FOUND
081900         MOVE 'C' TO WS-HN-FOUND-SW
082000         MOVE LG-TEAM-NAME(LG-TEAM-IDX) TO WS-HN-RESULT-NAME
082100     ELSE
082200         MOVE 'N' TO WS-HN-FOUND-SW
082300     END-IF.
082400 525-EXIT.
082500     EXIT.
082600 
082700*---------------------------------------------------------
082800*  OUTPUT
082900*---------------------------------------------------------
083000 600-WRITE-GAME-WORK-FILE.
083100     IF GT-GAME-COUNT NOT = ZERO
083200         PERFORM 610-WRITE-ONE-GAME THRU 610-EXIT
083300             VARYING WS-SUB-1 FROM 1 BY 1
083400                 UNTIL WS-SUB-1 > GT-GAME-COUNT
083500     END-IF.
083600 600-EXIT.
083700     EXIT.
083800 
083900 610-WRITE-ONE-GAME.
084000     MOVE GT-GAME-ID(WS-SUB-1)     TO GW-GAME-ID.
084100     MOVE GT-GAME-WEEK(WS-SUB-1)   TO GW-GAME-WEEK.
084200     MOVE GT-HOME-TEAM(WS-SUB-1)   TO GW-HOME-TEAM.
084300     MOVE GT-AWAY-TEAM(WS-SUB-1)   TO GW-AWAY-TEAM.
084400     MOVE GT-PLAYED-FLAG(WS-SUB-1) TO GW-PLAYED-FLAG.
084500     MOVE GT-HOME-SCORE(WS-SUB-1)  TO GW-HOME-SCORE.
084600     MOVE GT-AWAY-SCORE(WS-SUB-1)  TO GW-AWAY-SCORE.
084700     MOVE GT-WINNER(WS-SUB-1)      TO GW-WINNER.
084800     WRITE GW-GAME-RECORD.
084900 610-EXIT.
085000     EXIT.
085100 
085200 700-WRITE-VALIDATION-TOTALS.
085300     WRITE VALIDRPT-REC FROM VR-BLANK-LINE.
085400     MOVE SPACES TO VR-TOTALS-LINE.
085500     MOVE 'SCHEDULE RECORDS READ:' TO VR-TOT-LABEL.
085600     MOVE WS-SCHED-RECS-READ TO VR-TOT-VALUE.
085700     WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
085800     MOVE SPACES TO VR-TOTALS-LINE.
085900     MOVE 'SCHEDULE RECORDS LOADED:' TO VR-TOT-LABEL.
086000     MOVE WS-SCHED-RECS-LOADED TO VR-TOT-VALUE.
086100     WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
086200     MOVE SPACES TO VR-TOTALS-LINE.
086300     MOVE 'SCHEDULE RECORDS REJECTED:' TO VR-TOT-LABEL.
086400     MOVE WS-SCHED-RECS-REJECTED TO VR-TOT-VALUE.
086500     WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
086600     MOVE SPACES TO VR-TOTALS-LINE.
086700     MOVE 'RESULT RECORDS READ:' TO VR-TOT-LABEL.
086800     MOVE WS-RESULT-RECS-READ TO VR-TOT-VALUE.
086900     WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
087000     MOVE SPACES TO VR-TOTALS-LINE.
087100     MOVE 'RESULT RECORDS APPLIED:' TO VR-TOT-LABEL.
087200     MOVE WS-RESULT-RECS-APPLIED TO VR-TOT-VALUE.
087300     WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
087400     MOVE SPACES TO VR-TOTALS-LINE.
087500     MOVE 'RESULT RECORDS SKIPPED:' TO VR-TOT-LABEL.
087600     MOVE WS-RESULT-RECS-SKIPPED TO VR-TOT-VALUE.
087700     WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
087800     MOVE SPACES TO VR-TOTALS-LINE.
087900     MOVE 'REGULAR SEASON GAMES:' TO VR-TOT-LABEL.
088000     MOVE WS-REG-SEASON-GAMES TO VR-TOT-VALUE.
088100     WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
088200     MOVE SPACES TO VR-TOTALS-LINE.
088300     MOVE 'TOTAL WARNINGS/ISSUES LOGGED:' TO VR-TOT-LABEL.
088400     MOVE WS-WARNING-COUNT TO VR-TOT-VALUE.
088500     WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
088600     MOVE SPACES TO VR-DETAIL-LINE.
088700     IF WS-WARNING-COUNT = ZERO
088800         MOVE 'SCHEDULE VALID - NO ISSUES LOGGED' TO VR-DETAIL-TEXT
088900     ELSE
089000         MOVE 'SCHEDULE NOT VALID - SEE ISSUES ABOVE' TO
089100             VR-DETAIL-TEXT
089200     END-IF.
089300     WRITE VALIDRPT-REC FROM VR-DETAIL-LINE.
089400 700-EXIT.
089500     EXIT.
089600 
089700 800-LOG-ISSUE.
089800     ADD 1 TO WS-WARNING-COUNT.
089900     MOVE SPACES TO VR-DETAIL-LINE.
090000     STRING '* ' DELIMITED BY SIZE
090100            WS-EDIT-REASON DELIMITED BY SIZE
090200         INTO VR-DETAIL-TEXT.
090300     WRITE VALIDRPT-REC FROM VR-DETAIL-LINE.
090400 800-EXIT.
090500     EXIT.
090600 
090700 840-LOG-COUNT-ISSUE.
090800     ADD 1 TO WS-WARNING-COUNT.
090900     MOVE SPACES TO VR-TOTALS-LINE.
091000     MOVE WS-EDIT-REASON TO VR-TOT-LABEL.
091100     MOVE WS-ISSUE-VALUE TO VR-TOT-VALUE.
091200     WRITE VALIDRPT-REC FROM VR-TOTALS-LINE.
091300 840-EXIT.
091400     EXIT.
091500 
091600*    02/09/2026  M OYELARAN  SET RETURN-CODE ON THE TABLE-
091700*                            INTEGRITY ABORT - OPERATIONS WAS
091800*                            NOT CATCHING THIS FAILURE IN THE
091900*                            JOB STEP CONDITION CODE, REQ#
092000*                            SKD-26-04.
092100 890-ABORT-BAD-TABLE.
092200     MOVE SPACES TO VR-DETAIL-LINE.
092300     MOVE 'FATAL - LEAGUE TEAM TABLE FAILED INTEGRITY CHECK'
092400         TO VR-DETAIL-TEXT.
092500     WRITE VALIDRPT-REC FROM VR-DETAIL-LINE.
092600     MOVE 16 TO RETURN-CODE.
092700 890-EXIT.
092800     EXIT.
092900 
093000*    895-ABORT-NO-GAMES - REQ# SKD-26-04.  A RUN THAT LOADS
093100*    ZERO GAMES FROM THE SCHEDULE FILE MUST NOT FALL THROUGH
093200*    TO A CLEAN CONDITION CODE - IT LEAVES STANDRPT NOTHING
093300*    TO READ AND WOULD LOOK LIKE A SUCCESSFUL EMPTY SEASON.
093400 895-ABORT-NO-GAMES.
093500     MOVE SPACES TO VR-DETAIL-LINE.
093600     MOVE 'FATAL - ZERO GAMES LOADED FROM SCHEDULE FILE'
093700         TO VR-DETAIL-TEXT.
093800     WRITE VALIDRPT-REC FROM VR-DETAIL-LINE.
093900     MOVE 16 TO RETURN-CODE.
094000 895-EXIT.
094100     EXIT.
094200 
094300 900-WRAP-UP.
094400     CLOSE SCHEDIN
094500           RESLTIN
094600           GAMEWORK
094700           VALIDRPT.
094800 900-EXIT.
094900     EXIT.
